      ******************************************************************
      * COPY MEMBER   : GENETAB
      * DESCRIPTION   : WORKING-STORAGE GENE TABLE BUILT BY THE GENE-
      *                 DETECTION PASS IN DNASEQAN.  ONE ENTRY PER
      *                 OPEN READING FRAME FOUND (ATG ... IN-FRAME
      *                 STOP CODON).  TABLE SIZE IS A SHOP-IMPOSED
      *                 LIMIT ON THE NUMBER OF GENES PER RUN, NOT A
      *                 SPECIFICATION LIMIT.
      ******************************************************************
      * 04/12/89  RTH  ORIGINAL MEMBER.
      * 02/06/92  RTH  ADDED GC-CONTENT TO EACH ENTRY SO THE LONGEST-
      *                GENE LINE ON THE REPORT NO LONGER NEEDS A
      *                SECOND PASS OVER THE SEQUENCE TEXT.
      * 08/11/03  PDN  ADDED GENE-SEQUENCE SO A GENE'S OWN BASES (START
      *                CODON THROUGH STOP CODON, INCLUSIVE) TRAVEL WITH
      *                THE REST OF ITS ENTRY INSTEAD OF REQUIRING THE
      *                CALLER TO RE-SLICE WS-CLEAN-TEXT (REQ 6583).
      ******************************************************************
       01  GENE-TABLE.
           05  GENE-ENTRY OCCURS 500 TIMES INDEXED BY GENE-IDX.
               10  GENE-START-INDEX         PIC 9(08) COMP.
               10  GENE-STOP-INDEX          PIC 9(08) COMP.
               10  GENE-START-CODON         PIC X(03).
               10  GENE-STOP-CODON          PIC X(03).
                   88  STOP-IS-TAA            VALUE "TAA".
                   88  STOP-IS-TAG            VALUE "TAG".
                   88  STOP-IS-TGA            VALUE "TGA".
                   88  VALID-STOP-CODON       VALUES ARE "TAA" "TAG"
                                                         "TGA".
               10  GENE-LENGTH              PIC 9(08) COMP.
               10  GENE-CODON-COUNT         PIC 9(06) COMP.
               10  GENE-GC-CONTENT          PIC 9(03)V9(02).
               10  GENE-SEQUENCE            PIC X(100000).
               10  FILLER                   PIC X(04).
