      ******************************************************************
      * COPY MEMBER   : ANLYREC
      * DESCRIPTION   : HAND-OFF RECORDS WRITTEN BY DNASEQAN TO THE
      *                 ANLYTCS FILE AND READ BACK BY DNARPT TO DRIVE
      *                 THE PRINTED REPORT.  ONE SUMMARY RECORD, FOUR
      *                 CODON RECORDS, ONE TRAILER RECORD PER RUN -
      *                 SAME DETAIL/TRAILER SHAPE AS THE OLD PATDALY
      *                 FILE, JUST WITH A THIRD RECORD TYPE ADDED.
      ******************************************************************
      * 04/19/89  RTH  ORIGINAL MEMBER - SUMMARY AND TRAILER TYPES.
      * 11/30/90  RTH  ADDED THE CODON RECORD TYPE WHEN CODON STATISTICS
      *                MOVED OUT OF THE TRAILER RECORD (REQ 3098 - THE
      *                TRAILER WAS RUNNING OUT OF ROOM).
      ******************************************************************
      *    WRITTEN FIRST, ONE PER RUN - WHOLE-SEQUENCE BASE COUNTS AND
      *    GC CONTENT.  DNARPT'S 620-WRITE-SEQUENCE-INFO READS THIS
      *    RECORD BEFORE THE FOUR CODON RECORDS BELOW.
       01  WS-SUMMARY-REC.
           05  ANL-REC-TYPE                PIC X(01) VALUE "S".
               88  SUMMARY-REC                VALUE "S".
      *    ANL-SEQUENCE-LENGTH-X LETS A DEBUGGING DISPLAY OR DUMP SHOW
      *    THE LENGTH AS TEXT WITHOUT A SEPARATE MOVE - CARRIED OVER
      *    FROM THE OLD PATDALY DETAIL RECORD'S OWN X-REDEFINE HABIT.
           05  ANL-SEQUENCE-LENGTH         PIC 9(08).
           05  ANL-SEQUENCE-LENGTH-X REDEFINES
               ANL-SEQUENCE-LENGTH         PIC X(08).
           05  ANL-COUNT-A                 PIC 9(08).
           05  ANL-COUNT-T                 PIC 9(08).
           05  ANL-COUNT-G                 PIC 9(08).
           05  ANL-COUNT-C                 PIC 9(08).
           05  ANL-SEQ-GC-CONTENT          PIC 9(03)V9(02).
           05  FILLER                      PIC X(34).

      *    FOUR OF THESE WRITTEN PER RUN - ONE START CODON ("ATG") AND
      *    THREE STOP CODONS, ALWAYS IN THAT FIXED ORDER (SEE
      *    DNASEQAN'S 440-CALC-CODON-STATS).
       01  WS-CODON-REC.
           05  ANL-REC-TYPE                PIC X(01) VALUE "C".
               88  CODON-REC                  VALUE "C".
           05  ANL-CODON-VALUE             PIC X(03).
           05  ANL-CODON-OCCURRENCES       PIC 9(08).
           05  FILLER                      PIC X(68).

      *    WRITTEN LAST, ONE PER RUN - GENE-DETECTION SUMMARY.  A RUN
      *    WITH NO GENES DETECTED CARRIES ZERO IN ALL FOUR FIELDS
      *    BELOW, NOT SPACES OR A MISSING RECORD.
       01  WS-TRAILER-REC.
           05  ANL-REC-TYPE                PIC X(01) VALUE "T".
               88  TRAILER-REC                VALUE "T".
           05  ANL-TOTAL-GENES             PIC 9(06).
           05  ANL-SUM-GENE-LENGTH         PIC 9(08).
           05  ANL-LONGEST-GENE-LENGTH     PIC 9(08).
           05  ANL-LONGEST-GENE-START      PIC 9(08).
           05  FILLER                      PIC X(49).
