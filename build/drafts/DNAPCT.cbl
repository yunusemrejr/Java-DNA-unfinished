       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  DNAPCT.
       AUTHOR. R. T. HAUSMAN.
       INSTALLATION. RESEARCH COMPUTING CENTER.
       DATE-WRITTEN. 04/14/89.
       DATE-COMPILED. 04/14/89.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          SHARED PERCENTAGE/AVERAGE ARITHMETIC FOR THE DNA
      *          ANALYSIS RUN.  ONE LITTLE ROUTINE, FOUR CALCULATIONS,
      *          SELECTED BY PCT-CALC-TYPE-SW SO DNASEQAN DOES NOT
      *          HAVE TO REPEAT THE SAME COMPUTE STATEMENT FOUR TIMES
      *          WITH FOUR SLIGHTLY DIFFERENT FIELD NAMES.
      *
      *            "G" - WHOLE-SEQUENCE OR PER-GENE GC CONTENT
      *            "C" - CODING PERCENTAGE (GENE COVERAGE OF SEQUENCE)
      *            "A" - AVERAGE GENE LENGTH, ROUNDED TO A WHOLE BASE
      *            "B" - PER-BASE COMPOSITION PERCENTAGE (A/T/G/C)
      *
      ******************************************************************
      * 04/14/89  RTH  ORIGINAL PROGRAM - CARRIES THE CALC-TYPE-SW
      *                IDEA OVER FROM THE OLD CLCLBCST COST ROUTINE.
      * 02/12/92  RTH  ADDED THE "A" AVERAGE-GENE-LENGTH CALCULATION
      *                (REQ 3011 - GENE ANALYSIS SECTION OF THE REPORT).
      * 01/11/99  RTH  Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER,
      *                NO CHANGE REQUIRED.  SIGNED OFF PER MEMO 99-014.
      * 06/30/03  PDN  GUARDED AGAINST A ZERO DIVISOR RETURNING -1
      *                INSTEAD OF LETTING COMPUTE ABEND THE CALLER
      *                (REQ 6540).
      * 08/11/03  PDN  NO LOGIC CHANGE - CONFIRMED THE "B" AND "C"
      *                CALC TYPES ALREADY COVER THE REPORT'S NEW PER-
      *                BASE-PERCENT AND CODING-PERCENT LINES (REQ 6583).
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  MISC-FIELDS.
           05  WS-NOT-USED                 PIC X(01).
           05  FILLER                      PIC X(03).

       LINKAGE SECTION.
       01  PCT-CALC-REC.
           05  PCT-CALC-TYPE-SW            PIC X(01).
               88  CALC-GC-CONTENT            VALUE "G".
               88  CALC-CODING-PCT            VALUE "C".
               88  CALC-AVERAGE               VALUE "A".
               88  CALC-BASE-PCT              VALUE "B".
               88  VALID-CALC-TYPE            VALUES ARE "G" "C"
                                                         "A" "B".
           05  PCT-COUNT-1                 PIC 9(08) COMP.
           05  PCT-COUNT-1-ALT REDEFINES
               PCT-COUNT-1                 PIC S9(08) COMP.
           05  PCT-COUNT-2                 PIC 9(08) COMP.
           05  PCT-COUNT-2-ALT REDEFINES
               PCT-COUNT-2                 PIC S9(08) COMP.
           05  PCT-DIVISOR                 PIC 9(08) COMP.
           05  PCT-DIVISOR-ALT REDEFINES
               PCT-DIVISOR                 PIC S9(08) COMP.
           05  PCT-RESULT                  PIC 9(05)V9(02).
           05  PCT-AVERAGE-RESULT          PIC 9(08) COMP.
       01  RETURN-CD                       PIC S9(04) COMP.

      ******************************************************************
      *    MAIN LINE.  DNASEQAN LOADS PCT-CALC-TYPE-SW AND THE TWO
      *    COUNTS/DIVISOR BEFORE EVERY CALL - THIS ROUTINE NEVER
      *    TOUCHES ANY FIELD BUT THE ONES PASSED IN, SO IT CAN BE
      *    CALLED REPEATEDLY WITHOUT WORRYING ABOUT LEFTOVER STATE.
      ******************************************************************
       PROCEDURE DIVISION USING PCT-CALC-REC, RETURN-CD.
           MOVE ZERO TO RETURN-CD.

      *    A ZERO DIVISOR WOULD ABEND THE CALLER ON THE COMPUTE BELOW -
      *    HAND BACK -1 INSTEAD AND LET THE CALLER DECIDE WHAT A
      *    ZERO-LENGTH SEQUENCE OR GENE-LESS RUN SHOULD PRINT (REQ 6540).
           IF PCT-DIVISOR = ZERO
               MOVE -1 TO RETURN-CD
               GOBACK.

      *    DISPATCH ON THE ONE-BYTE CALC-TYPE SWITCH - SEE THE
      *    88-LEVELS ON PCT-CALC-TYPE-SW FOR THE FOUR VALID VALUES.
           IF CALC-GC-CONTENT
               PERFORM 100-CALC-GC-CONTENT THRU 100-EXIT
           ELSE IF CALC-CODING-PCT
               PERFORM 200-CALC-CODING-PCT THRU 200-EXIT
           ELSE IF CALC-AVERAGE
               PERFORM 300-CALC-AVERAGE THRU 300-EXIT
           ELSE IF CALC-BASE-PCT
               PERFORM 400-CALC-BASE-PCT THRU 400-EXIT
           ELSE
      *        AN UNRECOGNIZED SWITCH VALUE IS A CALLER BUG, NOT A
      *        DATA PROBLEM - RETURN A DISTINCT CODE SO IT IS NOT
      *        MISTAKEN FOR THE ZERO-DIVISOR CASE ABOVE.
               MOVE -2 TO RETURN-CD.

           GOBACK.

      ******************************************************************
      *    100-CALC-GC-CONTENT - GC CONTENT PERCENTAGE, ROUNDED.
      ******************************************************************
       100-CALC-GC-CONTENT.
      *    (COUNT-G + COUNT-C) * 100 / LENGTH, ROUNDED TO 2 DECIMALS.
      *    WORKS FOR THE WHOLE SEQUENCE OR FOR ONE GENE - THE CALLER
      *    JUST PASSES THAT GENE'S OWN G/C COUNTS AND LENGTH.
           COMPUTE PCT-RESULT ROUNDED =
                   ((PCT-COUNT-1 + PCT-COUNT-2) * 100) / PCT-DIVISOR.
       100-EXIT.
           EXIT.

      ******************************************************************
      *    200-CALC-CODING-PCT - PERCENT OF THE SEQUENCE COVERED BY
      *    DETECTED GENES.  PCT-COUNT-1 CARRIES THE SUM OF EVERY
      *    GENE'S LENGTH; PCT-DIVISOR CARRIES THE WHOLE SEQUENCE
      *    LENGTH.  PCT-COUNT-2 IS NOT USED FOR THIS CALC TYPE.
      ******************************************************************
       200-CALC-CODING-PCT.
      *    SUM OF GENE-LENGTH OVER SEQUENCE-LENGTH, * 100, 2 DECIMALS.
           COMPUTE PCT-RESULT ROUNDED =
                   (PCT-COUNT-1 * 100) / PCT-DIVISOR.
       200-EXIT.
           EXIT.

      ******************************************************************
      *    300-CALC-AVERAGE - AVERAGE GENE LENGTH.  RESULT GOES TO A
      *    WHOLE-BASE FIELD, NOT THE TWO-DECIMAL PCT-RESULT USED BY
      *    THE OTHER THREE CALC TYPES (REQ 3011).
      ******************************************************************
       300-CALC-AVERAGE.
      *    ARITHMETIC MEAN OF GENE-LENGTH, ROUNDED TO A WHOLE BASE.
           COMPUTE PCT-AVERAGE-RESULT ROUNDED =
                   PCT-COUNT-1 / PCT-DIVISOR.
       300-EXIT.
           EXIT.

      ******************************************************************
      *    400-CALC-BASE-PCT - ONE BASE'S SHARE OF THE SEQUENCE, FOR
      *    THE A/T/G/C COMPOSITION LINES.  CALLED FOUR TIMES, ONCE PER
      *    BASE, WITH PCT-COUNT-1 SET TO THAT BASE'S COUNT EACH TIME.
      ******************************************************************
       400-CALC-BASE-PCT.
      *    SAME SHAPE AS 200-CALC-CODING-PCT - COUNT * 100 / LENGTH -
      *    KEPT AS ITS OWN PARAGRAPH SO THE CALLER'S INTENT STAYS
      *    CLEAR AT THE CALL SITE.
           COMPUTE PCT-RESULT ROUNDED =
                   (PCT-COUNT-1 * 100) / PCT-DIVISOR.
       400-EXIT.
           EXIT.
