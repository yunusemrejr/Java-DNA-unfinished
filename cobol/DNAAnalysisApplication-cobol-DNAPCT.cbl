000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DNAPCT.
000400 AUTHOR. R. T. HAUSMAN.
000500 INSTALLATION. RESEARCH COMPUTING CENTER.
000600 DATE-WRITTEN. 04/14/89.
000700 DATE-COMPILED. 04/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          SHARED PERCENTAGE/AVERAGE ARITHMETIC FOR THE DNA
001400*          ANALYSIS RUN.  ONE LITTLE ROUTINE, FOUR CALCULATIONS,
001500*          SELECTED BY PCT-CALC-TYPE-SW SO DNASEQAN DOES NOT
001600*          HAVE TO REPEAT THE SAME COMPUTE STATEMENT FOUR TIMES
001700*          WITH FOUR SLIGHTLY DIFFERENT FIELD NAMES.
001800*
001900*            "G" - WHOLE-SEQUENCE OR PER-GENE GC CONTENT
002000*            "C" - CODING PERCENTAGE (GENE COVERAGE OF SEQUENCE)
002100*            "A" - AVERAGE GENE LENGTH, ROUNDED TO A WHOLE BASE
002200*            "B" - PER-BASE COMPOSITION PERCENTAGE (A/T/G/C)
002300*
002400******************************************************************
002500* 04/14/89  RTH  ORIGINAL PROGRAM - CARRIES THE CALC-TYPE-SW
002600*                IDEA OVER FROM THE OLD CLCLBCST COST ROUTINE.
002700* 02/12/92  RTH  ADDED THE "A" AVERAGE-GENE-LENGTH CALCULATION
002800*                (REQ 3011 - GENE ANALYSIS SECTION OF THE REPORT).
002900* 01/11/99  RTH  Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER,
003000*                NO CHANGE REQUIRED.  SIGNED OFF PER MEMO 99-014.
003100* 06/30/03  PDN  GUARDED AGAINST A ZERO DIVISOR RETURNING -1
003200*                INSTEAD OF LETTING COMPUTE ABEND THE CALLER
003300*                (REQ 6540).
003400* 08/11/03  PDN  NO LOGIC CHANGE - CONFIRMED THE "B" AND "C"
003500*                CALC TYPES ALREADY COVER THE REPORT'S NEW PER-
003600*                BASE-PERCENT AND CODING-PERCENT LINES (REQ 6583).
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900 01  MISC-FIELDS.
005000     05  WS-NOT-USED                 PIC X(01).
005100     05  FILLER                      PIC X(03).
005200
005300 LINKAGE SECTION.
005400 01  PCT-CALC-REC.
005500     05  PCT-CALC-TYPE-SW            PIC X(01).
005600         88  CALC-GC-CONTENT            VALUE "G".
005700         88  CALC-CODING-PCT            VALUE "C".
005800         88  CALC-AVERAGE               VALUE "A".
005900         88  CALC-BASE-PCT              VALUE "B".
006000         88  VALID-CALC-TYPE            VALUES ARE "G" "C"
006100                                                   "A" "B".
006200     05  PCT-COUNT-1                 PIC 9(08) COMP.
006300     05  PCT-COUNT-1-ALT REDEFINES
006400         PCT-COUNT-1                 PIC S9(08) COMP.
006500     05  PCT-COUNT-2                 PIC 9(08) COMP.
006600     05  PCT-COUNT-2-ALT REDEFINES
006700         PCT-COUNT-2                 PIC S9(08) COMP.
006800     05  PCT-DIVISOR                 PIC 9(08) COMP.
006900     05  PCT-DIVISOR-ALT REDEFINES
007000         PCT-DIVISOR                 PIC S9(08) COMP.
007100     05  PCT-RESULT                  PIC 9(05)V9(02).
007200     05  PCT-AVERAGE-RESULT          PIC 9(08) COMP.
007300 01  RETURN-CD                       PIC S9(04) COMP.
007400
007500******************************************************************
007600*    MAIN LINE.  DNASEQAN LOADS PCT-CALC-TYPE-SW AND THE TWO
007700*    COUNTS/DIVISOR BEFORE EVERY CALL - THIS ROUTINE NEVER
007800*    TOUCHES ANY FIELD BUT THE ONES PASSED IN, SO IT CAN BE
007900*    CALLED REPEATEDLY WITHOUT WORRYING ABOUT LEFTOVER STATE.
008000******************************************************************
008100 PROCEDURE DIVISION USING PCT-CALC-REC, RETURN-CD.
008200     MOVE ZERO TO RETURN-CD.
008300
008400*    A ZERO DIVISOR WOULD ABEND THE CALLER ON THE COMPUTE BELOW -
008500*    HAND BACK -1 INSTEAD AND LET THE CALLER DECIDE WHAT A
008600*    ZERO-LENGTH SEQUENCE OR GENE-LESS RUN SHOULD PRINT (REQ 6540).
008700     IF PCT-DIVISOR = ZERO
008800         MOVE -1 TO RETURN-CD
008900         GOBACK.
009000
009100*    DISPATCH ON THE ONE-BYTE CALC-TYPE SWITCH - SEE THE
009200*    88-LEVELS ON PCT-CALC-TYPE-SW FOR THE FOUR VALID VALUES.
009300     IF CALC-GC-CONTENT
009400         PERFORM 100-CALC-GC-CONTENT THRU 100-EXIT
009500     ELSE IF CALC-CODING-PCT
009600         PERFORM 200-CALC-CODING-PCT THRU 200-EXIT
009700     ELSE IF CALC-AVERAGE
009800         PERFORM 300-CALC-AVERAGE THRU 300-EXIT
009900     ELSE IF CALC-BASE-PCT
010000         PERFORM 400-CALC-BASE-PCT THRU 400-EXIT
010100     ELSE
010200*        AN UNRECOGNIZED SWITCH VALUE IS A CALLER BUG, NOT A
010300*        DATA PROBLEM - RETURN A DISTINCT CODE SO IT IS NOT
010400*        MISTAKEN FOR THE ZERO-DIVISOR CASE ABOVE.
010500         MOVE -2 TO RETURN-CD.
010600
010700     GOBACK.
010800
010900******************************************************************
011000*    100-CALC-GC-CONTENT - GC CONTENT PERCENTAGE, ROUNDED.
011100******************************************************************
011200 100-CALC-GC-CONTENT.
011300*    (COUNT-G + COUNT-C) * 100 / LENGTH, ROUNDED TO 2 DECIMALS.
011400*    WORKS FOR THE WHOLE SEQUENCE OR FOR ONE GENE - THE CALLER
011500*    JUST PASSES THAT GENE'S OWN G/C COUNTS AND LENGTH.
011600     COMPUTE PCT-RESULT ROUNDED =
011700             ((PCT-COUNT-1 + PCT-COUNT-2) * 100) / PCT-DIVISOR.
011800 100-EXIT.
011900     EXIT.
012000
012100******************************************************************
012200*    200-CALC-CODING-PCT - PERCENT OF THE SEQUENCE COVERED BY
012300*    DETECTED GENES.  PCT-COUNT-1 CARRIES THE SUM OF EVERY
012400*    GENE'S LENGTH; PCT-DIVISOR CARRIES THE WHOLE SEQUENCE
012500*    LENGTH.  PCT-COUNT-2 IS NOT USED FOR THIS CALC TYPE.
012600******************************************************************
012700 200-CALC-CODING-PCT.
012800*    SUM OF GENE-LENGTH OVER SEQUENCE-LENGTH, * 100, 2 DECIMALS.
012900     COMPUTE PCT-RESULT ROUNDED =
013000             (PCT-COUNT-1 * 100) / PCT-DIVISOR.
013100 200-EXIT.
013200     EXIT.
013300
013400******************************************************************
013500*    300-CALC-AVERAGE - AVERAGE GENE LENGTH.  RESULT GOES TO A
013600*    WHOLE-BASE FIELD, NOT THE TWO-DECIMAL PCT-RESULT USED BY
013700*    THE OTHER THREE CALC TYPES (REQ 3011).
013800******************************************************************
013900 300-CALC-AVERAGE.
014000*    ARITHMETIC MEAN OF GENE-LENGTH, ROUNDED TO A WHOLE BASE.
014100     COMPUTE PCT-AVERAGE-RESULT ROUNDED =
014200             PCT-COUNT-1 / PCT-DIVISOR.
014300 300-EXIT.
014400     EXIT.
014500
014600******************************************************************
014700*    400-CALC-BASE-PCT - ONE BASE'S SHARE OF THE SEQUENCE, FOR
014800*    THE A/T/G/C COMPOSITION LINES.  CALLED FOUR TIMES, ONCE PER
014900*    BASE, WITH PCT-COUNT-1 SET TO THAT BASE'S COUNT EACH TIME.
015000******************************************************************
015100 400-CALC-BASE-PCT.
015200*    SAME SHAPE AS 200-CALC-CODING-PCT - COUNT * 100 / LENGTH -
015300*    KEPT AS ITS OWN PARAGRAPH SO THE CALLER'S INTENT STAYS
015400*    CLEAR AT THE CALL SITE.
015500     COMPUTE PCT-RESULT ROUNDED =
015600             (PCT-COUNT-1 * 100) / PCT-DIVISOR.
015700 400-EXIT.
015800     EXIT.
