       IDENTIFICATION DIVISION.
       PROGRAM-ID.  DNASEQAN.
       AUTHOR. R. T. HAUSMAN.
       INSTALLATION. RESEARCH COMPUTING CENTER.
       DATE-WRITTEN. 04/12/89.
       DATE-COMPILED. 04/12/89.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM LOADS ONE RAW NUCLEOTIDE SEQUENCE, CLEANS
      *          AND EDITS IT, AND RUNS EVERY ANALYSIS PASS THE DNA
      *          ANALYSIS RUN NEEDS - NUCLEOTIDE COUNTS, GENE DETECTION,
      *          GC CONTENT, REVERSE COMPLEMENT, AND CODON STATISTICS.
      *
      *          THIS IS A SINGLE-RECORD JOB STEP - ONE SEQUENCE IN,
      *          ONE SET OF DERIVED STATISTICS OUT.  IT IS NOT A
      *          MASTER-FILE PASS AND DOES NOT LOOP OVER MULTIPLE
      *          INPUT RECORDS THE WAY THE OLD DAILY-CHARGES EDIT DID.
      *
      *          UPSI SWITCH 0 SELECTS THE INPUT MODE -
      *            ON  - SEQIN IS A FASTA-STYLE FILE (HEADER/COMMENT
      *                  LINES BEGINNING '>' OR ';' ARE DROPPED)
      *            OFF - SEQIN IS TREATED AS DIRECT INPUT - EVERY LINE
      *                  IS CONCATENATED, NO MARKER LINES ARE LOOKED
      *                  FOR
      *
      *          THIS PROGRAM DOES NOT CALL DNASAVE OR DNARPT DIRECTLY -
      *          IT ONLY WRITES THE FILES THOSE TWO STEPS READ.  THE
      *          JCL FOR THE DNA ANALYSIS RUN IS WHAT TIES THE THREE
      *          JOB STEPS TOGETHER IN SEQUENCE.
      *
      ******************************************************************

               INPUT FILE              -   SEQIN   (RAW SEQUENCE)

               OUTPUT FILE             -   SEQWORK (VALIDATED SEQUENCE,
                                                     READ BY DNASAVE)

               OUTPUT FILE             -   ANLYTCS (DERIVED STATISTICS,
                                                     READ BY DNARPT)

               DUMP FILE               -   SYSOUT

      ******************************************************************
      * 04/12/89  RTH  ORIGINAL PROGRAM.
      * 09/02/90  RTH  ADDED DATE-LOADED STAMP TO SEQWORK SO DNASAVE
      *                CAN PUT A DATE COMMENT ON THE FASTA HEADER
      *                (REQ 2801).
      * 02/06/92  RTH  GENE TABLE ENTRIES NOW CARRY THEIR OWN GC-
      *                CONTENT - SEE GENETAB COPY MEMBER (REQ 3077).
      * 11/30/90  RTH  CODON-STATISTICS MOVED OUT OF THE ANLYTCS
      *                TRAILER RECORD INTO ITS OWN RECORD TYPE - THE
      *                TRAILER HAD RUN OUT OF ROOM (REQ 3098).
      * 07/14/93  PDN  DIRECT-INPUT RUNS NO LONGER SHARE THE "F" SOURCE
      *                BYTE ON SEQWORK (REQ 5528).
      * 01/11/99  RTH  Y2K REVIEW - ADDED 2-DIGIT/4-DIGIT YEAR
      *                WINDOWING IN 280-WRITE-SEQWORK (WS-DATE-YY
      *                BELOW 50 WINDOWS TO 20XX, ELSE 19XX). SIGNED
      *                OFF PER MEMO 99-014.
      * 06/30/03  PDN  GUARDED THE GENE TABLE FILL LOOP WITH
      *                WS-MAX-GENES - A PATHOLOGICAL REPEAT SEQUENCE
      *                WAS DRIVING THE GENE COUNT PAST THE TABLE SIZE
      *                (REQ 6540).
      * 08/19/03  PDN  ADDED PARAGRAPH-LEVEL REMARKS AND DATA DIVISION
      *                COMMENTS THROUGHOUT - NO LOGIC CHANGE.  INTERNAL
      *                REVIEW FLAGGED THIS PROGRAM'S COMMENT COVERAGE
      *                AS THIN AGAINST SHOP STANDARD GIVEN ITS SIZE AND
      *                THE NUMBER OF SUBORDINATE PARAGRAPHS (REQ 6591).
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
      *    C01 DRIVES THE SYSOUT CARRIAGE CONTROL - NOT USED BY THIS
      *    PROGRAM'S OWN DUMP LINES TODAY, BUT CARRIED HERE SINCE
      *    EVERY PROGRAM IN THE DNA ANALYSIS RUN DECLARES IT.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 ON STATUS IS FASTA-FILE-MODE
                  OFF STATUS IS DIRECT-INPUT-MODE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *    SYSOUT CARRIES NO FILE-STATUS CLAUSE - IT IS WRITE-ONLY AND
      *    ANY OPEN FAILURE ON IT IS SOMETHING OPERATIONS HAS TO FIX,
      *    NOT SOMETHING THIS PROGRAM CAN RECOVER FROM.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT SEQIN
           ASSIGN TO UT-S-SEQIN
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS SEQIN-STATUS.

           SELECT SEQWORK
           ASSIGN TO UT-S-SEQWORK
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS SEQWORK-STATUS.

           SELECT ANLYTCS
           ASSIGN TO UT-S-ANLYTCS
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS ANLYTCS-STATUS.

       DATA DIVISION.
       FILE SECTION.
      *    SYSOUT - DUMP/TRACE LINE FILE, WRITTEN BY 1000-ABEND-RTN
      *    ONLY.  100 BYTES TO MATCH THE SHOP'S USUAL SYSOUT WIDTH.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 100 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC.
           05  SYSOUT-TEXT                   PIC X(96).
           05  FILLER                        PIC X(04).

      ****** RAW SEQUENCE INPUT - EITHER A FASTA FILE OR A DIRECT
      ****** LITERAL SEQUENCE SPREAD OVER ONE OR MORE LINES
       FD  SEQIN
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 100 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SEQIN-REC.
      *    REFERENCE MODIFICATION ELSEWHERE IN THIS PROGRAM ADDRESSES
      *    SEQIN-REC BY ITS GROUP NAME, SO THE SPLIT BELOW DOES NOT
      *    MOVE ANY BYTE SEQIN-REC(n:m) ALREADY REACHED.
       01  SEQIN-REC.
           05  SEQIN-TEXT                    PIC X(96).
           05  FILLER                        PIC X(04).

      ****** VALIDATED SEQUENCE HANDED OFF TO DNASAVE - SEE DNASEQ
      ****** COPY MEMBER FOR THE ACTUAL FIELD LAYOUT
       FD  SEQWORK
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 100104 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SEQWORK-FD-REC.
       01  SEQWORK-FD-REC.
           05  SEQWORK-TEXT                   PIC X(100100).
           05  FILLER                         PIC X(04).

      ****** DERIVED-STATISTICS HAND-OFF TO DNARPT - SUMMARY, FOUR
      ****** CODON RECORDS, TRAILER - SEE ANLYREC COPY MEMBER
       FD  ANLYTCS
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 80 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS ANLYTCS-FD-REC.
       01  ANLYTCS-FD-REC.
           05  ANLYTCS-TEXT                   PIC X(76).
           05  FILLER                         PIC X(04).

       WORKING-STORAGE SECTION.
      *    THE TWO LIMITS BELOW SIZE EVERY VARIABLE-LENGTH WORK AREA
      *    AND TABLE IN THIS PROGRAM AND IN THE COPY MEMBERS IT USES -
      *    RAISE THEM HERE FIRST IF A FUTURE RUN NEEDS A LONGER
      *    SEQUENCE OR A DEEPER GENE TABLE.
       77  WS-MAX-SEQ-LENGTH                PIC 9(08) COMP VALUE 100000.
       77  WS-MAX-GENES                     PIC 9(06) COMP VALUE 500.

      *    ONE TWO-BYTE STATUS FIELD PER FILE - CHECKED AFTER EVERY
      *    OPEN AND AFTER EVERY READ/WRITE WHERE A NON-ZERO STATUS
      *    MATTERS TO THE CALLER.
       01  FILE-STATUS-CODES.
           05  SEQIN-STATUS                PIC X(02).
           05  SEQWORK-STATUS               PIC X(02).
           05  ANLYTCS-STATUS                PIC X(02).
           05  FILLER                       PIC X(04).

      *    RUN DATE, CAPTURED ONCE AT 000-HOUSEKEEPING TIME.  NOT
      *    WRITTEN TO ANY OUTPUT RECORD TODAY, BUT KEPT AVAILABLE FOR
      *    A FUTURE RUN-DATE STAMP ON THE ANALYTICS FILE.
       01  WS-DATE-FIELDS.
           05  WS-DATE                      PIC 9(06).
           05  WS-DATE-GROUP REDEFINES
               WS-DATE.
               10  WS-DATE-YY                PIC 9(02).
               10  WS-DATE-MM                PIC 9(02).
               10  WS-DATE-DD                PIC 9(02).
           05  FILLER                       PIC X(04).

      ** QSAM FILE
      *    DNASEQ - THE VALIDATED-SEQUENCE LAYOUT WRITTEN TO SEQWORK
      *    AND READ BACK BY DNASAVE.
       COPY DNASEQ.
      ** QSAM FILE
      *    GENETAB - THE GENE-TABLE LAYOUT SHARED BY THIS PROGRAM'S
      *    OWN GENE-DETECTION LOGIC (PARAGRAPHS 340-425).
       COPY GENETAB.
      *    NUCCNT - THE FOUR WHOLE-SEQUENCE BASE COUNTERS (A/T/G/C).
       COPY NUCCNT.
      *    CODONSTAT - THE FOUR-ENTRY START/STOP CODON TABLE FILLED
      *    BY 440-CALC-CODON-STATS.
       COPY CODONSTAT.
      ** QSAM FILE
      *    ANLYREC - THE SUMMARY/CODON/TRAILER RECORD LAYOUTS WRITTEN
      *    TO ANLYTCS FOR DNARPT TO READ BACK.
       COPY ANLYREC.
      *    ABENDREC - THE ONE-LINE SYSOUT MESSAGE WRITTEN BY
      *    1000-ABEND-RTN ON AN ABNORMAL END OF JOB.
       COPY ABENDREC.

      *    WS-RAW-TEXT HOLDS THE SEQUENCE AS ASSEMBLED FROM SEQIN,
      *    BEFORE UPPER-CASING AND WHITESPACE REMOVAL; WS-CLEAN-TEXT
      *    HOLDS IT AFTER.  BOTH ARE SIZED TO WS-MAX-SEQ-LENGTH.
       01  WS-RAW-FIELDS.
           05  WS-RAW-TEXT                  PIC X(100000).
           05  WS-RAW-LENGTH                PIC 9(08) COMP.
           05  WS-RAW-LENGTH-ALT REDEFINES
               WS-RAW-LENGTH                PIC S9(08) COMP.
           05  WS-CLEAN-TEXT                PIC X(100000).
           05  WS-CLEAN-LENGTH              PIC 9(08) COMP.
           05  WS-REV-COMP-TEXT             PIC X(100000).
           05  WS-REV-COMP-LEN              PIC 9(08) COMP.
           05  WS-SOURCE-DESC               PIC X(80).
           05  WS-SEQ-GC-CONTENT            PIC 9(03)V9(02).
           05  FILLER                       PIC X(04).

      *    WORK AREA FOR THE LINE-AT-A-TIME SCANS IN 220 AND 225 -
      *    ONE LINE'S LENGTH, ONE SCAN SUBSCRIPT, ONE CHARACTER.
       01  WS-LINE-FIELDS.
           05  WS-LINE-LEN                  PIC 9(03) COMP.
           05  WS-SCAN-IDX                  PIC 9(08) COMP.
           05  WS-SCAN-IDX-ALT REDEFINES
               WS-SCAN-IDX                  PIC S9(08) COMP.
           05  WS-ONE-CHAR                  PIC X(01).
           05  FILLER                       PIC X(04).

      *    WS-LINES-READ COUNTS SEQIN RECORDS FOR THE EMPTY-FILE
      *    CHECK IN 200-LOAD-RAW-SEQUENCE; WS-HEADER-FOUND-SW MARKS
      *    WHETHER A ">" HEADER LINE HAS ALREADY BEEN SEEN.
       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05  WS-LINES-READ                PIC 9(07) COMP.
           05  WS-HEADER-FOUND-SW           PIC X(01).
               88  HEADER-LINE-FOUND           VALUE "Y".
           05  FILLER                       PIC X(04).

      *    MORE-DATA-SW DRIVES THE SEQIN READ LOOP; WS-STOP-FOUND-SW
      *    MARKS WHETHER 345-TRY-ONE-START-POSITION FOUND AN IN-FRAME
      *    STOP CODON FOR THE GENE CURRENTLY BEING TRACED.
       01  FLAGS-AND-SWITCHES.
           05  MORE-DATA-SW                 PIC X(01) VALUE "Y".
               88  NO-MORE-DATA                VALUE "N".
           05  WS-STOP-FOUND-SW             PIC X(01).
               88  STOP-CODON-FOUND            VALUE "Y".
           05  FILLER                       PIC X(04).

      *    WORK FIELDS FOR GENE DETECTION (340-425) - ATG START-
      *    POSITION TABLE BOOKKEEPING, PER-GENE BASE COUNTS, THE
      *    SELECTION-SORT SUBSCRIPTS FOR 360-SORT-GENE-TABLE, AND THE
      *    LONGEST-GENE/AVERAGE-LENGTH ACCUMULATORS FOR 420.
       01  WS-GENE-FIELDS.
           05  WS-ATG-COUNT                 PIC 9(08) COMP.
           05  WS-ATG-SUB                   PIC 9(08) COMP.
           05  WS-START-0                   PIC 9(08) COMP.
           05  WS-START-1                   PIC 9(08) COMP.
           05  WS-READ-POS                  PIC 9(08) COMP.
           05  WS-READ-POS-ALT REDEFINES
               WS-READ-POS                  PIC S9(08) COMP.
           05  WS-CODON-AT-POS              PIC X(03).
           05  WS-GENE-COUNT                PIC 9(06) COMP.
           05  WS-GENE-SUB                  PIC 9(06) COMP.
           05  WS-GENE-COUNT-G              PIC 9(08) COMP.
           05  WS-GENE-COUNT-C              PIC 9(08) COMP.
           05  WS-SORT-I                    PIC 9(06) COMP.
           05  WS-SORT-J                    PIC 9(06) COMP.
           05  WS-SORT-J-LIMIT              PIC 9(06) COMP.
           05  WS-MIN-SUB                   PIC 9(06) COMP.
           05  WS-LONGEST-SUB               PIC 9(06) COMP.
           05  WS-LONGEST-LENGTH            PIC 9(08) COMP.
           05  WS-SUM-GENE-LENGTH           PIC 9(08) COMP.
           05  FILLER                       PIC X(04).

      *    ONE WHOLE GENE-TABLE ENTRY'S WORTH OF FIELDS, USED AS A
      *    SWAP AREA BY 375-SWAP-GENE-ENTRIES SO A SORT EXCHANGE
      *    MOVES ALL SEVEN FIELDS OF AN ENTRY TOGETHER.
       01  WS-HOLD-GENE-ENTRY.
           05  HOLD-START-INDEX             PIC 9(08) COMP.
           05  HOLD-STOP-INDEX              PIC 9(08) COMP.
           05  HOLD-START-CODON             PIC X(03).
           05  HOLD-STOP-CODON              PIC X(03).
           05  HOLD-LENGTH                  PIC 9(08) COMP.
           05  HOLD-CODON-COUNT             PIC 9(06) COMP.
           05  HOLD-GC-CONTENT              PIC 9(03)V9(02).
           05  FILLER                       PIC X(04).

      ** THE LINKAGE RECORDS BELOW ARE DECLARED HERE UNDER THE SAME
      ** NAMES DNACDN AND DNAPCT USE IN THEIR OWN LINKAGE SECTIONS -
      ** SAME HOUSE HABIT AS CALC-COSTS-REC IN THE OLD PATSRCH/
      ** TRMTSRCH PROGRAMS CALLING CLCLBCST.
      *    CDN-SEARCH-REC IS USED BOTH WAYS - LOADED BEFORE EVERY CALL
      *    TO DNACDN (CODON VALUE, TEXT, LENGTH) AND READ BACK AFTER
      *    (HIT COUNT AND POSITION TABLE).  CDN-HIT-POSITIONS IS
      *    ALWAYS 0-BASED, WHICH IS WHY 345-TRY-ONE-START-POSITION
      *    HAS TO CONVERT IT BEFORE USING IT AS A REFERENCE-
      *    MODIFICATION SUBSCRIPT.
       01  CDN-SEARCH-REC.
           05  CDN-CODON-VALUE              PIC X(03).
           05  CDN-TEXT-LENGTH              PIC 9(08) COMP.
           05  CDN-SEQUENCE-TEXT            PIC X(100000).
           05  CDN-HIT-COUNT                PIC 9(08) COMP.
           05  CDN-HIT-POSITIONS OCCURS 5000 TIMES
                                   INDEXED BY CDN-HIT-IDX.
               10  CDN-HIT-POSITION          PIC 9(08) COMP.
       01  WS-SCAN-RETURN-CD                PIC S9(04) COMP.

      *    PCT-CALC-TYPE-SW PICKS WHICH OF DNAPCT'S FOUR CALCULATIONS
      *    RUNS - SEE DNAPCT'S OWN REMARKS FOR THE "G"/"C"/"A"/"B"
      *    MEANINGS.  THE TWO COUNT FIELDS AND THE DIVISOR ARE REUSED
      *    FOR ALL FOUR CALC TYPES, NOT JUST GC CONTENT.
       01  PCT-CALC-REC.
           05  PCT-CALC-TYPE-SW             PIC X(01).
               88  CALC-GC-CONTENT             VALUE "G".
               88  CALC-CODING-PCT             VALUE "C".
               88  CALC-AVERAGE                VALUE "A".
               88  CALC-BASE-PCT               VALUE "B".
           05  PCT-COUNT-1                  PIC 9(08) COMP.
           05  PCT-COUNT-2                  PIC 9(08) COMP.
           05  PCT-DIVISOR                  PIC 9(08) COMP.
           05  PCT-RESULT                   PIC 9(05)V9(02).
           05  PCT-AVERAGE-RESULT           PIC 9(08) COMP.
       01  RETURN-CD                        PIC S9(04) COMP.

      ******************************************************************
      *    MAIN LINE - ONE STRAIGHT-LINE PIPELINE, NO BRANCHING.
      *    EACH STEP BUILDS ON THE ONE BEFORE IT - CLEANING BEFORE
      *    VALIDATING, VALIDATING BEFORE WRITING SEQWORK, COUNTING
      *    BASES BEFORE ANY PERCENTAGE CALCULATION NEEDS THEM, AND
      *    GENE DETECTION (340) BEFORE THE SORT (360) AND THE
      *    LONGEST-GENE SCAN (420) THAT DEPEND ON ITS TABLE.  THE TWO
      *    ABEND EXITS (200 AND 260) ARE THE ONLY PLACES THIS LINEAR
      *    FLOW IS EVER SHORT-CIRCUITED.
      ******************************************************************
       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 200-LOAD-RAW-SEQUENCE THRU 200-EXIT.
           PERFORM 240-CLEAN-SEQUENCE-TEXT THRU 240-EXIT.
           PERFORM 260-VALIDATE-SEQUENCE THRU 260-EXIT.
           PERFORM 280-WRITE-SEQWORK THRU 280-EXIT.
           PERFORM 300-COUNT-NUCLEOTIDES THRU 300-EXIT.
           PERFORM 320-FIND-START-CODONS THRU 320-EXIT.
           PERFORM 340-SCAN-FOR-GENES THRU 340-EXIT.
           PERFORM 360-SORT-GENE-TABLE THRU 360-EXIT.
           PERFORM 380-CALC-SEQUENCE-GC THRU 380-EXIT.
           PERFORM 400-BUILD-REVERSE-COMPLEMENT THRU 400-EXIT.
           PERFORM 420-FIND-LONGEST-GENE THRU 420-EXIT.
           PERFORM 440-CALC-CODON-STATS THRU 440-EXIT.
           PERFORM 460-WRITE-ANLYTCS-FILE THRU 460-EXIT.
           PERFORM 900-CLEANUP THRU 900-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

      ******************************************************************
      *    000-HOUSEKEEPING - OPEN FILES, CLEAR THE WORK AREAS, AND
      *    GET TODAY'S DATE FOR THE SEQWORK DATE-LOADED STAMP (SEE
      *    280-WRITE-SEQWORK).  EVERY TABLE THIS RUN FILLS IS
      *    EXPLICITLY INITIALIZED HERE RATHER THAN TRUSTING WHATEVER
      *    GARBAGE WAS LEFT IN STORAGE FROM A PRIOR STEP IN THE SAME
      *    REGION.
      ******************************************************************
       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
      *    BEGIN-OF-JOB BANNER - THE MATCHING END-OF-JOB BANNER IS IN
      *    900-CLEANUP.
           DISPLAY "******** BEGIN JOB DNASEQAN ********".
      *    WS-DATE COMES BACK YYMMDD - SEE THE Y2K WINDOWING RULE
      *    APPLIED TO IT LATER IN 280-WRITE-SEQWORK.
           ACCEPT WS-DATE FROM DATE.
      *    CLEAR EVERY WORK AREA AND TABLE THIS RUN WILL FILL BEFORE
      *    THE FIRST FILE IS EVEN OPENED.
           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-RAW-FIELDS,
                      GENE-TABLE, NUCLEOTIDE-COUNTS, CODON-STAT-TABLE.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
       000-EXIT.
           EXIT.

      ******************************************************************
      *    200-LOAD-RAW-SEQUENCE - READS SEQIN TOP TO BOTTOM AND
      *    LEAVES THE UN-CLEANED SEQUENCE TEXT IN WS-RAW-TEXT.
      *    WS-SOURCE-DESC IS SEEDED WITH A DEFAULT DESCRIPTION HERE
      *    IN CASE THE FASTA HEADER LINE NEVER OVERWRITES IT (NO
      *    HEADER LINE, OR DIRECT-INPUT MODE WHERE THERE IS NO
      *    HEADER LINE AT ALL).
      ******************************************************************
       200-LOAD-RAW-SEQUENCE.
           MOVE "200-LOAD-RAW-SEQUENCE" TO PARA-NAME.
           IF DIRECT-INPUT-MODE
               MOVE "DIRECT INPUT" TO WS-SOURCE-DESC
           ELSE
               MOVE "SEQIN FASTA FILE" TO WS-SOURCE-DESC.
           MOVE "Y" TO MORE-DATA-SW.
           PERFORM 210-READ-SEQIN THRU 210-EXIT.
           PERFORM 220-STRIP-FASTA-MARKERS THRU 220-EXIT
                   UNTIL NO-MORE-DATA.
      *    AN INPUT FILE WITH NO LINES AT ALL IS TREATED AS A SETUP
      *    MISTAKE, NOT A LEGITIMATE ZERO-LENGTH SEQUENCE - SEE THE
      *    SEPARATE EMPTY-AFTER-CLEANING CHECK IN 260-VALIDATE-
      *    SEQUENCE FOR THE OTHER WAY THIS CAN HAPPEN.
           IF WS-LINES-READ = ZERO
               MOVE "EMPTY INPUT FILE" TO ABEND-REASON
               GO TO 1000-ABEND-RTN.
       200-EXIT.
           EXIT.

      ******************************************************************
      *    210-READ-SEQIN - ONE PHYSICAL READ.  CALLED REPEATEDLY BY
      *    220-STRIP-FASTA-MARKERS UNTIL END OF FILE, AND ONCE MORE
      *    UP FRONT IN 200-LOAD-RAW-SEQUENCE TO PRIME THE LOOP.
      ******************************************************************
       210-READ-SEQIN.
           READ SEQIN
               AT END MOVE "N" TO MORE-DATA-SW
               GO TO 210-EXIT
           END-READ.
           ADD +1 TO WS-LINES-READ.
       210-EXIT.
           EXIT.

      ******************************************************************
      *    220-STRIP-FASTA-MARKERS - ONE LINE PER CALL, DRIVEN BY
      *    200-LOAD-RAW-SEQUENCE'S PERFORM-UNTIL.  HANDLES BOTH
      *    INPUT MODES - IN DIRECT-INPUT MODE EVERY LINE FALLS
      *    THROUGH TO 220-CONCATENATE-LINE UNCHANGED; IN FASTA MODE
      *    ";" COMMENT LINES ARE DROPPED, THE FIRST ">" HEADER LINE
      *    IS CAPTURED INTO WS-SOURCE-DESC AND DROPPED, AND ANY
      *    FURTHER ">" LINES (A SECOND SEQUENCE IN THE SAME FILE)
      *    ARE SIMPLY IGNORED - THIS STEP ONLY EVER PROCESSES ONE
      *    SEQUENCE.
      ******************************************************************
       220-STRIP-FASTA-MARKERS.
           MOVE "220-STRIP-FASTA-MARKERS" TO PARA-NAME.
           PERFORM 225-FIND-LINE-LENGTH THRU 225-EXIT.
      *    A BLANK LINE HAS NOTHING TO CONCATENATE OR INSPECT -
      *    SKIP STRAIGHT TO THE NEXT READ.
           IF WS-LINE-LEN = ZERO
               GO TO 220-READ-NEXT.
      *    DIRECT-INPUT MODE NEVER LOOKS FOR MARKER LINES AT ALL.
           IF NOT FASTA-FILE-MODE
               GO TO 220-CONCATENATE-LINE.
      *    ";" IS A FASTA COMMENT LINE - DROPPED OUTRIGHT, NEVER
      *    PART OF THE SEQUENCE AND NEVER THE SOURCE DESCRIPTION.
           IF SEQIN-REC(1:1) = ";"
               GO TO 220-READ-NEXT.
      *    ANYTHING NOT STARTING WITH ">" IS SEQUENCE TEXT.
           IF SEQIN-REC(1:1) NOT = ">"
               GO TO 220-CONCATENATE-LINE.
      *    A SECOND ">" LINE AFTER THE FIRST ONE IS IGNORED - THIS
      *    STEP TAKES ONLY THE FIRST SEQUENCE IN THE FILE.
           IF HEADER-LINE-FOUND
               GO TO 220-READ-NEXT.
           MOVE "Y" TO WS-HEADER-FOUND-SW.
      *    EVERYTHING AFTER THE ">" MARKER BYTE BECOMES THE SOURCE
      *    DESCRIPTION - A BARE ">" WITH NOTHING AFTER IT LEAVES
      *    WS-SOURCE-DESC AT ITS 200-LOAD-RAW-SEQUENCE DEFAULT.
           IF WS-LINE-LEN > 1
               MOVE SEQIN-REC(2:WS-LINE-LEN - 1) TO WS-SOURCE-DESC.
           GO TO 220-READ-NEXT.
       220-CONCATENATE-LINE.
      *    APPENDED RIGHT AFTER WHATEVER IS ALREADY IN WS-RAW-TEXT -
      *    A MULTI-LINE FASTA SEQUENCE BECOMES ONE CONTINUOUS STRING
      *    BEFORE CLEANING EVER SEES IT.
           MOVE SEQIN-REC(1:WS-LINE-LEN) TO
               WS-RAW-TEXT(WS-RAW-LENGTH + 1:WS-LINE-LEN).
           ADD WS-LINE-LEN TO WS-RAW-LENGTH.
       220-READ-NEXT.
           PERFORM 210-READ-SEQIN THRU 210-EXIT.
       220-EXIT.
           EXIT.

      ******************************************************************
      *    225-FIND-LINE-LENGTH - REVERSE SCAN FOR THE LAST NON-
      *    BLANK BYTE OF THE FIXED-WIDTH INPUT LINE - THIS SHOP HAS
      *    NO VARIABLE-LENGTH QSAM RECORD FOR SEQIN SO WE TRIM
      *    OURSELVES RATHER THAN CARRYING 100 BYTES OF TRAILING
      *    SPACE INTO EVERY LINE WE CONCATENATE.
      ******************************************************************
       225-FIND-LINE-LENGTH.
           MOVE 100 TO WS-LINE-LEN.
           PERFORM 226-BACK-UP-ONE THRU 226-EXIT
                   UNTIL WS-LINE-LEN = ZERO
                      OR SEQIN-REC(WS-LINE-LEN:1) NOT = SPACE.
       225-EXIT.
           EXIT.

      ******************************************************************
      *    226-BACK-UP-ONE - ONE STEP OF THE REVERSE SCAN ABOVE.
      ******************************************************************
       226-BACK-UP-ONE.
           SUBTRACT 1 FROM WS-LINE-LEN.
       226-EXIT.
           EXIT.

      ******************************************************************
      *    240-CLEAN-SEQUENCE-TEXT - STRIPS WHITESPACE, DIGITS,
      *    HYPHEN AND UNDERSCORE - NOTHING ELSE - THEN UPPER-CASES
      *    WHAT SURVIVES (REQ: RULE 6).  RUNS AFTER THE FASTA/DIRECT
      *    SPLIT IN 220 SO IT NEVER HAS TO CARE WHICH INPUT MODE
      *    PRODUCED WS-RAW-TEXT.
      ******************************************************************
       240-CLEAN-SEQUENCE-TEXT.
           MOVE "240-CLEAN-SEQUENCE-TEXT" TO PARA-NAME.
           MOVE ZERO TO WS-CLEAN-LENGTH.
           MOVE SPACES TO WS-CLEAN-TEXT.
           IF WS-RAW-LENGTH > ZERO
               PERFORM 245-CLEAN-ONE-CHARACTER THRU 245-EXIT
                       VARYING WS-SCAN-IDX FROM 1 BY 1
                       UNTIL WS-SCAN-IDX > WS-RAW-LENGTH.
      *    UPPER-CASING RUNS ONCE OVER THE WHOLE CLEANED STRING
      *    AFTER THE SCAN, NOT CHARACTER BY CHARACTER INSIDE 245 -
      *    INSPECT CONVERTING IS CHEAPER OVER A WHOLE REFERENCE-
      *    MODIFIED SUBSTRING THAN ONE BYTE AT A TIME.
           IF WS-CLEAN-LENGTH > ZERO
               INSPECT WS-CLEAN-TEXT(1:WS-CLEAN-LENGTH)
                   CONVERTING "abcdefghijklmnopqrstuvwxyz"
                           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
       240-EXIT.
           EXIT.

      ******************************************************************
      *    245-CLEAN-ONE-CHARACTER - DROPS SPACE, HYPHEN, UNDERSCORE
      *    AND ANY DIGIT; EVERYTHING ELSE (INCLUDING LETTERS THAT
      *    ARE NOT VALID BASES - THOSE ARE CAUGHT LATER BY 260-
      *    VALIDATE-SEQUENCE) IS KEPT AND APPENDED TO WS-CLEAN-TEXT.
      ******************************************************************
       245-CLEAN-ONE-CHARACTER.
           MOVE WS-RAW-TEXT(WS-SCAN-IDX:1) TO WS-ONE-CHAR.
           IF WS-ONE-CHAR = SPACE
               GO TO 245-EXIT.
           IF WS-ONE-CHAR = "-" OR WS-ONE-CHAR = "_"
               GO TO 245-EXIT.
           IF WS-ONE-CHAR IS NUMERIC
               GO TO 245-EXIT.
           ADD 1 TO WS-CLEAN-LENGTH.
           MOVE WS-ONE-CHAR TO WS-CLEAN-TEXT(WS-CLEAN-LENGTH:1).
       245-EXIT.
           EXIT.

      ******************************************************************
      *    260-VALIDATE-SEQUENCE - A SEQUENCE THAT CLEANED DOWN TO
      *    NOTHING (E.G. AN INPUT FILE THAT WAS ALL WHITESPACE AND
      *    DIGITS) IS A SEPARATE ABEND FROM THE EMPTY-INPUT-FILE
      *    CHECK IN 200-LOAD-RAW-SEQUENCE - THIS ONE MEANS SOME
      *    TEXT ARRIVED BUT NONE OF IT SURVIVED CLEANING.  EVERY
      *    SURVIVING CHARACTER IS THEN CHECKED AGAINST THE FOUR
      *    VALID BASES, ONE AT A TIME, BY 265 BELOW.
      ******************************************************************
       260-VALIDATE-SEQUENCE.
           MOVE "260-VALIDATE-SEQUENCE" TO PARA-NAME.
           IF WS-CLEAN-LENGTH = ZERO
               MOVE "EMPTY SEQUENCE AFTER CLEANING" TO ABEND-REASON
               GO TO 1000-ABEND-RTN.
           PERFORM 265-VALIDATE-ONE-CHARACTER THRU 265-EXIT
                   VARYING WS-SCAN-IDX FROM 1 BY 1
                   UNTIL WS-SCAN-IDX > WS-CLEAN-LENGTH.
       260-EXIT.
           EXIT.

      ******************************************************************
      *    265-VALIDATE-ONE-CHARACTER - THE FIRST CHARACTER THAT IS
      *    NOT A/T/G/C ABENDS THE RUN IMMEDIATELY, REPORTING BOTH
      *    THE OFFENDING BYTE AND ITS 0-BASED POSITION - THE SCAN
      *    DOES NOT CONTINUE TO FIND EVERY BAD CHARACTER IN THE
      *    SEQUENCE, JUST THE FIRST ONE.
      ******************************************************************
       265-VALIDATE-ONE-CHARACTER.
           MOVE WS-CLEAN-TEXT(WS-SCAN-IDX:1) TO WS-ONE-CHAR.
           IF WS-ONE-CHAR = "A" OR WS-ONE-CHAR = "T"
           OR WS-ONE-CHAR = "G" OR WS-ONE-CHAR = "C"
               GO TO 265-EXIT.
           MOVE "INVALID CHARACTER IN SEQUENCE" TO ABEND-REASON.
           MOVE WS-ONE-CHAR TO BAD-CHARACTER.
           COMPUTE BAD-CHAR-POSITION = WS-SCAN-IDX - 1.
           GO TO 1000-ABEND-RTN.
       265-EXIT.
           EXIT.

      ******************************************************************
      *    280-WRITE-SEQWORK - ONE RECORD, WRITTEN ONCE, AFTER
      *    VALIDATION HAS PASSED - DNASAVE NEVER SEES A SEQUENCE
      *    THAT FAILED THE CHECKS IN 260-VALIDATE-SEQUENCE.  THE
      *    07/14/93 CHANGE (SEE THE HEADER CHANGE-LOG) STOPPED
      *    DIRECT-INPUT RUNS FROM SHARING THE "F" SOURCE-TYPE BYTE
      *    WITH FASTA RUNS - "D" VS "F" BELOW.
      ******************************************************************
       280-WRITE-SEQWORK.
           MOVE "280-WRITE-SEQWORK" TO PARA-NAME.
           INITIALIZE SEQWORK-REC.
           IF DIRECT-INPUT-MODE
               MOVE "D" TO SEQ-SOURCE-TYPE
           ELSE
               MOVE "F" TO SEQ-SOURCE-TYPE.
           MOVE WS-SOURCE-DESC TO SOURCE-DESCRIPTION.
           MOVE WS-CLEAN-LENGTH TO SEQUENCE-LENGTH.
      *    Y2K WINDOWING - SEE 01/11/99 CHANGE-LOG ENTRY ABOVE.  ANY
      *    2-DIGIT YEAR UNDER 50 WINDOWS TO 20XX, ELSE 19XX - GOOD
      *    ENOUGH FOR A RESEARCH-COMPUTING JOB DATE STAMP THAT WILL
      *    NEVER NEED TO REPRESENT A YEAR BEFORE 1950.
           IF WS-DATE-YY < 50
               COMPUTE DATE-LOADED-YY = 2000 + WS-DATE-YY
           ELSE
               COMPUTE DATE-LOADED-YY = 1900 + WS-DATE-YY.
           MOVE WS-DATE-MM TO DATE-LOADED-MM.
           MOVE WS-DATE-DD TO DATE-LOADED-DD.
           MOVE WS-CLEAN-TEXT TO SEQUENCE-TEXT.
           WRITE SEQWORK-FD-REC FROM SEQWORK-REC.
       280-EXIT.
           EXIT.

      ******************************************************************
      *    300-COUNT-NUCLEOTIDES - WHOLE-SEQUENCE BASE COUNTS, USED
      *    BY 380-CALC-SEQUENCE-GC BELOW AND PRINTED DIRECTLY ON THE
      *    REPORT'S COMPOSITION LINES (SEE DNARPT).  RUNS AFTER
      *    VALIDATION, SO EVERY BYTE SCANNED HERE IS GUARANTEED TO
      *    BE ONE OF THE FOUR VALID BASES.
      ******************************************************************
       300-COUNT-NUCLEOTIDES.
           MOVE "300-COUNT-NUCLEOTIDES" TO PARA-NAME.
           MOVE ZERO TO COUNT-A, COUNT-T, COUNT-G, COUNT-C.
           PERFORM 305-COUNT-ONE-BASE THRU 305-EXIT
                   VARYING WS-SCAN-IDX FROM 1 BY 1
                   UNTIL WS-SCAN-IDX > WS-CLEAN-LENGTH.
       300-EXIT.
           EXIT.

      ******************************************************************
      *    305-COUNT-ONE-BASE - FALLS THROUGH TO COUNT-C ON THE LAST
      *    IF RATHER THAN TESTING FOR "C" EXPLICITLY - SAFE ONLY
      *    BECAUSE 260-VALIDATE-SEQUENCE ALREADY GUARANTEED EVERY
      *    BYTE IS ONE OF A/T/G/C, SO ANYTHING THAT IS NOT A, T, OR
      *    G MUST BE C.
      ******************************************************************
       305-COUNT-ONE-BASE.
           MOVE WS-CLEAN-TEXT(WS-SCAN-IDX:1) TO WS-ONE-CHAR.
      *    ORDER OF THE TESTS BELOW DOES NOT MATTER TO THE RESULT -
      *    A, T, G, C IS JUST THE ORDER THE OLD NUCCNT COPY MEMBER
      *    LISTS THE FOUR COUNTERS IN.
           IF WS-ONE-CHAR = "A"
               ADD 1 TO COUNT-A
               GO TO 305-EXIT.
           IF WS-ONE-CHAR = "T"
               ADD 1 TO COUNT-T
               GO TO 305-EXIT.
           IF WS-ONE-CHAR = "G"
               ADD 1 TO COUNT-G
               GO TO 305-EXIT.
           ADD 1 TO COUNT-C.
       305-EXIT.
           EXIT.

      ******************************************************************
      *    320-FIND-START-CODONS - ONE CALL TO DNACDN FINDS EVERY
      *    "ATG" IN THE SEQUENCE, OVERLAPPING MATCHES INCLUDED - THE
      *    0-BASED START POSITIONS COME BACK IN CDN-HIT-POSITIONS
      *    AND DRIVE GENE DETECTION BELOW.  NOT EVERY ATG BECOMES A
      *    GENE - 340-SCAN-FOR-GENES STILL HAS TO FIND AN IN-FRAME
      *    STOP CODON FOR EACH ONE.
      ******************************************************************
       320-FIND-START-CODONS.
           MOVE "320-FIND-START-CODONS" TO PARA-NAME.
           MOVE "ATG" TO CDN-CODON-VALUE.
           MOVE WS-CLEAN-LENGTH TO CDN-TEXT-LENGTH.
      *    THE WHOLE CLEANED SEQUENCE GOES TO DNACDN IN ONE CALL -
      *    THERE IS NO PER-LINE OR PER-CHUNK CALLING HERE.
           MOVE WS-CLEAN-TEXT TO CDN-SEQUENCE-TEXT.
           CALL 'DNACDN' USING CDN-SEARCH-REC, WS-SCAN-RETURN-CD.
           MOVE CDN-HIT-COUNT TO WS-ATG-COUNT.
       320-EXIT.
           EXIT.

      ******************************************************************
      *    340-SCAN-FOR-GENES - TRIES EVERY ATG POSITION DNACDN
      *    FOUND, IN THE ORDER IT FOUND THEM (ASCENDING BY
      *    POSITION).  THE WS-MAX-GENES GUARD STOPS THE LOOP COLD
      *    RATHER THAN OVERRUNNING THE GENE TABLE ON A PATHOLOGICAL
      *    REPEAT SEQUENCE (REQ 6540, SEE THE 06/30/03 CHANGE-LOG
      *    ENTRY ABOVE).
      ******************************************************************
       340-SCAN-FOR-GENES.
           MOVE "340-SCAN-FOR-GENES" TO PARA-NAME.
           MOVE ZERO TO WS-GENE-COUNT.
      *    NO ATG ANYWHERE IN THE SEQUENCE MEANS NO GENES - SKIP THE
      *    PERFORM ENTIRELY RATHER THAN LOOPING ZERO TIMES.
           IF WS-ATG-COUNT > ZERO
               PERFORM 345-TRY-ONE-START-POSITION THRU 345-EXIT
                       VARYING WS-ATG-SUB FROM 1 BY 1
                       UNTIL WS-ATG-SUB > WS-ATG-COUNT
                          OR WS-GENE-COUNT = WS-MAX-GENES.
       340-EXIT.
           EXIT.

      ******************************************************************
      *    345-TRY-ONE-START-POSITION - FROM ONE ATG POSITION, WALKS
      *    FORWARD THREE BASES AT A TIME (342-CHECK-IN-FRAME-CODON)
      *    LOOKING FOR AN IN-FRAME STOP CODON.  IF ONE IS FOUND
      *    BEFORE THE SEQUENCE RUNS OUT, A NEW GENE-TABLE ENTRY IS
      *    BUILT; IF NOT, THIS ATG WAS NOT THE START OF A GENE AND
      *    NOTHING IS ADDED.
      ******************************************************************
       345-TRY-ONE-START-POSITION.
      *    CONVERT THE 0-BASED DNACDN POSITION TO THIS PROGRAM'S
      *    1-BASED INDEXING, THEN PLACE THE READ POSITION THREE
      *    BASES PAST THE START OF THE ATG - THE FIRST CODON TO
      *    TEST IS THE ONE IMMEDIATELY AFTER IT.
           MOVE CDN-HIT-POSITION(WS-ATG-SUB) TO WS-START-0.
           COMPUTE WS-START-1 = WS-START-0 + 1.
           COMPUTE WS-READ-POS = WS-START-1 + 3.
           MOVE "N" TO WS-STOP-FOUND-SW.
           PERFORM 342-CHECK-IN-FRAME-CODON THRU 342-EXIT
                   UNTIL STOP-CODON-FOUND
                      OR WS-READ-POS + 2 > WS-CLEAN-LENGTH.
           IF NOT STOP-CODON-FOUND
               GO TO 345-EXIT.
           ADD 1 TO WS-GENE-COUNT.
           MOVE WS-START-0 TO GENE-START-INDEX(WS-GENE-COUNT).
           COMPUTE GENE-STOP-INDEX(WS-GENE-COUNT) = WS-READ-POS - 1.
           MOVE "ATG" TO GENE-START-CODON(WS-GENE-COUNT).
           MOVE WS-CODON-AT-POS TO GENE-STOP-CODON(WS-GENE-COUNT).
           COMPUTE GENE-LENGTH(WS-GENE-COUNT) =
                   GENE-STOP-INDEX(WS-GENE-COUNT)
                   - GENE-START-INDEX(WS-GENE-COUNT) + 3.
           COMPUTE GENE-CODON-COUNT(WS-GENE-COUNT) =
                   GENE-LENGTH(WS-GENE-COUNT) / 3.
      *    GENE-SEQUENCE CARRIES THE GENE'S OWN BASES, START CODON
      *    THROUGH STOP CODON INCLUSIVE (REQ 6583).
           MOVE WS-CLEAN-TEXT(WS-START-1 : GENE-LENGTH(WS-GENE-COUNT))
               TO GENE-SEQUENCE(WS-GENE-COUNT).
           PERFORM 348-CALC-GENE-GC THRU 348-EXIT.
       345-EXIT.
           EXIT.

       342-CHECK-IN-FRAME-CODON.
      *    READING-FRAME RULE - INTERIOR CODONS ARE CHECKED ONLY IN
      *    STEPS OF EXACTLY 3 BASES, NEVER +1.
           MOVE WS-CLEAN-TEXT(WS-READ-POS:3) TO WS-CODON-AT-POS.
           IF WS-CODON-AT-POS = "TAA" OR WS-CODON-AT-POS = "TAG"
                                     OR WS-CODON-AT-POS = "TGA"
               MOVE "Y" TO WS-STOP-FOUND-SW
               GO TO 342-EXIT.
           ADD 3 TO WS-READ-POS.
       342-EXIT.
           EXIT.

      ******************************************************************
      *    348-CALC-GENE-GC - ONE GENE'S OWN GC CONTENT, COUNTED
      *    FROM SCRATCH OVER JUST THAT GENE'S BASES (START CODON
      *    THROUGH STOP CODON INCLUSIVE) - NOT DERIVED FROM THE
      *    WHOLE-SEQUENCE COUNTS IN 300-COUNT-NUCLEOTIDES, SINCE A
      *    GENE IS ONLY PART OF THE SEQUENCE.
      ******************************************************************
       348-CALC-GENE-GC.
           MOVE ZERO TO WS-GENE-COUNT-G, WS-GENE-COUNT-C.
           PERFORM 349-COUNT-GENE-BASE THRU 349-EXIT
                   VARYING WS-SCAN-IDX FROM WS-START-1 BY 1
                   UNTIL WS-SCAN-IDX > WS-READ-POS + 2.
           MOVE "G" TO PCT-CALC-TYPE-SW.
           MOVE WS-GENE-COUNT-G TO PCT-COUNT-1.
           MOVE WS-GENE-COUNT-C TO PCT-COUNT-2.
           MOVE GENE-LENGTH(WS-GENE-COUNT) TO PCT-DIVISOR.
           CALL 'DNAPCT' USING PCT-CALC-REC, RETURN-CD.
           MOVE PCT-RESULT TO GENE-GC-CONTENT(WS-GENE-COUNT).
       348-EXIT.
           EXIT.

      ******************************************************************
      *    349-COUNT-GENE-BASE - ONLY G AND C MATTER HERE - A AND T
      *    ARE IMPLICITLY "EVERYTHING ELSE" SINCE GC CONTENT NEVER
      *    NEEDS THEIR SEPARATE COUNTS.
      ******************************************************************
       349-COUNT-GENE-BASE.
           MOVE WS-CLEAN-TEXT(WS-SCAN-IDX:1) TO WS-ONE-CHAR.
           IF WS-ONE-CHAR = "G"
               ADD 1 TO WS-GENE-COUNT-G
               GO TO 349-EXIT.
           IF WS-ONE-CHAR = "C"
               ADD 1 TO WS-GENE-COUNT-C.
       349-EXIT.
           EXIT.

       360-SORT-GENE-TABLE.
      *    ASCENDING SELECTION SORT ON GENE-START-INDEX.  GENES ARE
      *    NORMALLY FOUND IN THIS ORDER ALREADY (ATG POSITIONS COME
      *    BACK ASCENDING FROM DNACDN) BUT THE SPEC CALLS FOR AN
      *    EXPLICIT SORT STEP AND WE ARE NOT SKIPPING IT ON A HUNCH.
           MOVE "360-SORT-GENE-TABLE" TO PARA-NAME.
           IF WS-GENE-COUNT > 1
               PERFORM 365-SORT-OUTER-PASS THRU 365-EXIT
                       VARYING WS-SORT-I FROM 1 BY 1
                       UNTIL WS-SORT-I > WS-GENE-COUNT - 1.
       360-EXIT.
           EXIT.

      ******************************************************************
      *    365-SORT-OUTER-PASS - ONE PASS OF THE SELECTION SORT.
      *    FINDS THE SMALLEST GENE-START-INDEX REMAINING FROM
      *    WS-SORT-I TO THE END OF THE TABLE, THEN SWAPS IT INTO
      *    POSITION WS-SORT-I IF IT IS NOT ALREADY THERE.
      ******************************************************************
       365-SORT-OUTER-PASS.
           MOVE WS-SORT-I TO WS-MIN-SUB.
           COMPUTE WS-SORT-J-LIMIT = WS-SORT-I + 1.
           PERFORM 370-FIND-MIN-ENTRY THRU 370-EXIT
                   VARYING WS-SORT-J FROM WS-SORT-J-LIMIT BY 1
                   UNTIL WS-SORT-J > WS-GENE-COUNT.
           IF WS-MIN-SUB NOT = WS-SORT-I
               PERFORM 375-SWAP-GENE-ENTRIES THRU 375-EXIT.
       365-EXIT.
           EXIT.

      ******************************************************************
      *    370-FIND-MIN-ENTRY - ONE COMPARISON OF THE INNER SORT
      *    LOOP.  WS-MIN-SUB ONLY MOVES WHEN A STRICTLY SMALLER
      *    START INDEX TURNS UP, SO TIES KEEP THE EARLIER SUBSCRIPT.
      ******************************************************************
       370-FIND-MIN-ENTRY.
           IF GENE-START-INDEX(WS-SORT-J) < GENE-START-INDEX(WS-MIN-SUB)
               MOVE WS-SORT-J TO WS-MIN-SUB.
       370-EXIT.
           EXIT.

      ******************************************************************
      *    375-SWAP-GENE-ENTRIES - THE WHOLE GENE-ENTRY GROUP SWAPS
      *    TOGETHER (START/STOP INDEX, CODONS, LENGTH, GC CONTENT,
      *    THE GENE'S OWN SEQUENCE TEXT) - NEVER JUST THE START
      *    INDEX FIELD BEING SORTED ON.  WS-HOLD-GENE-ENTRY IS THE
      *    ONE-ENTRY SCRATCH AREA FOR THE THREE-WAY SWAP.
      ******************************************************************
       375-SWAP-GENE-ENTRIES.
           MOVE GENE-ENTRY(WS-SORT-I) TO WS-HOLD-GENE-ENTRY.
           MOVE GENE-ENTRY(WS-MIN-SUB) TO GENE-ENTRY(WS-SORT-I).
           MOVE WS-HOLD-GENE-ENTRY TO GENE-ENTRY(WS-MIN-SUB).
       375-EXIT.
           EXIT.

      ******************************************************************
      *    380-CALC-SEQUENCE-GC - WHOLE-SEQUENCE GC CONTENT, CALC
      *    TYPE "G" - THE SAME DNAPCT ROUTINE 348-CALC-GENE-GC USES
      *    FOR A SINGLE GENE, JUST CALLED WITH THE WHOLE-SEQUENCE
      *    COUNTS AND LENGTH INSTEAD OF ONE GENE'S.
      ******************************************************************
       380-CALC-SEQUENCE-GC.
           MOVE "380-CALC-SEQUENCE-GC" TO PARA-NAME.
           MOVE "G" TO PCT-CALC-TYPE-SW.
           MOVE COUNT-G TO PCT-COUNT-1.
           MOVE COUNT-C TO PCT-COUNT-2.
           MOVE WS-CLEAN-LENGTH TO PCT-DIVISOR.
           CALL 'DNAPCT' USING PCT-CALC-REC, RETURN-CD.
           MOVE PCT-RESULT TO WS-SEQ-GC-CONTENT.
       380-EXIT.
           EXIT.

       400-BUILD-REVERSE-COMPLEMENT.
      *    TRACED OUT AT END OF JOB IN 900-CLEANUP - THE REPORT ITSELF
      *    HAS NO SECTION FOR IT (SEE REPORTS LAYOUT).
           MOVE "400-BUILD-REVERSE-COMPLEMENT" TO PARA-NAME.
           MOVE SPACES TO WS-REV-COMP-TEXT.
           MOVE ZERO TO WS-REV-COMP-LEN.
           IF WS-CLEAN-LENGTH > ZERO
               PERFORM 405-COMPLEMENT-ONE-BASE THRU 405-EXIT
                       VARYING WS-SCAN-IDX FROM WS-CLEAN-LENGTH
                       BY -1 UNTIL WS-SCAN-IDX < 1.
       400-EXIT.
           EXIT.

      ******************************************************************
      *    405-COMPLEMENT-ONE-BASE - THE VARYING LOOP IN 400 COUNTS
      *    DOWN FROM THE LAST BASE TO THE FIRST, SO THIS PARAGRAPH
      *    ONLY HAS TO COMPLEMENT EACH BASE (A<->T, G<->C) AND
      *    APPEND IT - THE REVERSING HAPPENS FOR FREE BECAUSE OF THE
      *    SCAN DIRECTION, NOT BY ANY EXTRA LOGIC HERE.  THE FINAL
      *    MOVE IS DEAD CODE UNDER NORMAL OPERATION - VALIDATION
      *    ALREADY GUARANTEED ONLY A/T/G/C CAN REACH HERE - BUT IT
      *    IS LEFT IN AS A HARMLESS FALLBACK RATHER THAN AN ABEND.
      ******************************************************************
       405-COMPLEMENT-ONE-BASE.
           MOVE WS-CLEAN-TEXT(WS-SCAN-IDX:1) TO WS-ONE-CHAR.
           ADD 1 TO WS-REV-COMP-LEN.
           IF WS-ONE-CHAR = "A"
               MOVE "T" TO WS-REV-COMP-TEXT(WS-REV-COMP-LEN:1)
               GO TO 405-EXIT.
           IF WS-ONE-CHAR = "T"
               MOVE "A" TO WS-REV-COMP-TEXT(WS-REV-COMP-LEN:1)
               GO TO 405-EXIT.
           IF WS-ONE-CHAR = "G"
               MOVE "C" TO WS-REV-COMP-TEXT(WS-REV-COMP-LEN:1)
               GO TO 405-EXIT.
           IF WS-ONE-CHAR = "C"
               MOVE "G" TO WS-REV-COMP-TEXT(WS-REV-COMP-LEN:1)
               GO TO 405-EXIT.
           MOVE WS-ONE-CHAR TO WS-REV-COMP-TEXT(WS-REV-COMP-LEN:1).
       405-EXIT.
           EXIT.

      ******************************************************************
      *    420-FIND-LONGEST-GENE - ONE PASS OVER THE (NOW SORTED)
      *    GENE TABLE BUILDS TWO TOTALS AT ONCE: THE RUNNING SUM OF
      *    EVERY GENE'S LENGTH (FOR THE CODING-PERCENT AND AVERAGE-
      *    LENGTH CALCULATIONS DNARPT MAKES LATER) AND THE SUBSCRIPT
      *    OF THE SINGLE LONGEST GENE.  WS-LONGEST-SUB STAYS ZERO
      *    WHEN NO GENE WAS FOUND AT ALL - 460-WRITE-ANLYTCS-FILE
      *    TESTS FOR THAT BELOW.
      ******************************************************************
       420-FIND-LONGEST-GENE.
           MOVE "420-FIND-LONGEST-GENE" TO PARA-NAME.
           MOVE ZERO TO WS-LONGEST-SUB, WS-LONGEST-LENGTH,
                        WS-SUM-GENE-LENGTH.
           IF WS-GENE-COUNT > ZERO
               PERFORM 425-CHECK-ONE-GENE THRU 425-EXIT
                       VARYING WS-GENE-SUB FROM 1 BY 1
                       UNTIL WS-GENE-SUB > WS-GENE-COUNT.
       420-EXIT.
           EXIT.

      ******************************************************************
      *    425-CHECK-ONE-GENE - STRICTLY-GREATER-THAN COMPARISON, SO
      *    A TIE FOR LONGEST KEEPS THE EARLIER (LOWER START INDEX)
      *    GENE, THE SAME TIE-BREAK RULE 370-FIND-MIN-ENTRY USES FOR
      *    THE SORT ABOVE.
      ******************************************************************
       425-CHECK-ONE-GENE.
           ADD GENE-LENGTH(WS-GENE-SUB) TO WS-SUM-GENE-LENGTH.
           IF GENE-LENGTH(WS-GENE-SUB) > WS-LONGEST-LENGTH
               MOVE GENE-LENGTH(WS-GENE-SUB) TO WS-LONGEST-LENGTH
               MOVE WS-GENE-SUB TO WS-LONGEST-SUB.
       425-EXIT.
           EXIT.

      ******************************************************************
      *    440-CALC-CODON-STATS - SEEDS THE FOUR-ENTRY CODON TABLE
      *    WITH THE ONE START CODON AND THREE STOP CODONS, IN THE
      *    SAME FIXED ORDER DNARPT EXPECTS ON ANLYTCS, THEN COUNTS
      *    EACH ONE'S OCCURRENCES ACROSS THE WHOLE SEQUENCE - NOT
      *    JUST WITHIN DETECTED GENES.  THIS IS A WHOLE-SEQUENCE
      *    STATISTIC, SEPARATE FROM GENE DETECTION ITSELF.
      ******************************************************************
       440-CALC-CODON-STATS.
           MOVE "440-CALC-CODON-STATS" TO PARA-NAME.
      *    ENTRY 1 IS ALWAYS THE START CODON, ENTRIES 2-4 THE THREE
      *    STOP CODONS - DNARPT'S 642/644 PARAGRAPHS RELY ON THIS
      *    FIXED ORDER TO LABEL THE CODON-STATISTICS LINES.
           MOVE "ATG" TO CODON-VALUE(1).
           MOVE "TAA" TO CODON-VALUE(2).
           MOVE "TAG" TO CODON-VALUE(3).
           MOVE "TGA" TO CODON-VALUE(4).
           PERFORM 445-SEARCH-ONE-CODON THRU 445-EXIT
                   VARYING CODON-IDX FROM 1 BY 1
                   UNTIL CODON-IDX > 4.
       440-EXIT.
           EXIT.

      ******************************************************************
      *    445-SEARCH-ONE-CODON - ONE DNACDN CALL PER CODON VALUE.
      *    EVERY CALL SCANS THE WHOLE SEQUENCE AGAIN FROM THE START
      *    - FOUR SEPARATE SCANS RATHER THAN ONE PASS LOOKING FOR
      *    ALL FOUR AT ONCE - SINCE DNACDN ONLY KNOWS HOW TO LOOK
      *    FOR ONE CODON VALUE AT A TIME.
      ******************************************************************
       445-SEARCH-ONE-CODON.
      *    SAME CDN-SEARCH-REC USED FOR THE ATG SEARCH IN 320 IS
      *    REUSED HERE - RELOADED FRESH EVERY CALL SO NO HIT TABLE
      *    FROM A PRIOR CODON VALUE CAN LEAK INTO THIS ONE.
           MOVE CODON-VALUE(CODON-IDX) TO CDN-CODON-VALUE.
           MOVE WS-CLEAN-LENGTH TO CDN-TEXT-LENGTH.
           MOVE WS-CLEAN-TEXT TO CDN-SEQUENCE-TEXT.
           CALL 'DNACDN' USING CDN-SEARCH-REC, WS-SCAN-RETURN-CD.
           MOVE CDN-HIT-COUNT TO CODON-OCCURRENCES(CODON-IDX).
       445-EXIT.
           EXIT.

      ******************************************************************
      *    460-WRITE-ANLYTCS-FILE - WRITES THE THREE RECORD TYPES
      *    DNARPT EXPECTS TO FIND ON ANLYTCS, IN THE FIXED ORDER
      *    DNARPT'S OWN READ LOGIC ASSUMES:  ONE "S" SUMMARY RECORD
      *    FIRST, THEN FOUR "C" CODON RECORDS (VIA 465, BELOW), THEN
      *    ONE "T" TRAILER RECORD LAST.  CHANGING THIS ORDER WITHOUT
      *    CHANGING DNARPT TO MATCH WOULD SCRAMBLE THE REPORT.
      ******************************************************************
       460-WRITE-ANLYTCS-FILE.
           MOVE "460-WRITE-ANLYTCS-FILE" TO PARA-NAME.

      *    SUMMARY RECORD - WHOLE-SEQUENCE BASE COUNTS AND GC CONTENT.
           INITIALIZE WS-SUMMARY-REC.
           MOVE "S" TO ANL-REC-TYPE IN WS-SUMMARY-REC.
           MOVE WS-CLEAN-LENGTH TO ANL-SEQUENCE-LENGTH.
           MOVE COUNT-A TO ANL-COUNT-A.
           MOVE COUNT-T TO ANL-COUNT-T.
           MOVE COUNT-G TO ANL-COUNT-G.
           MOVE COUNT-C TO ANL-COUNT-C.
           MOVE WS-SEQ-GC-CONTENT TO ANL-SEQ-GC-CONTENT.
           WRITE ANLYTCS-FD-REC FROM WS-SUMMARY-REC.

      *    FOUR CODON RECORDS, ONE START AND THREE STOP, IN THE SAME
      *    ORDER 440-CALC-CODON-STATS LOADED CODON-VALUE.
           PERFORM 465-WRITE-ONE-CODON-REC THRU 465-EXIT
                   VARYING CODON-IDX FROM 1 BY 1
                   UNTIL CODON-IDX > 4.

      *    TRAILER RECORD - GENE-DETECTION SUMMARY.  A RUN WITH NO
      *    GENES DETECTED LEAVES WS-LONGEST-SUB AT ITS INITIALIZED
      *    ZERO, SO ANL-LONGEST-GENE-START GOES OUT AS ZERO RATHER
      *    THAN AS A SUBSCRIPT INTO AN EMPTY TABLE.
           INITIALIZE WS-TRAILER-REC.
           MOVE "T" TO ANL-REC-TYPE IN WS-TRAILER-REC.
           MOVE WS-GENE-COUNT TO ANL-TOTAL-GENES.
           MOVE WS-SUM-GENE-LENGTH TO ANL-SUM-GENE-LENGTH.
           MOVE WS-LONGEST-LENGTH TO ANL-LONGEST-GENE-LENGTH.
           IF WS-LONGEST-SUB > ZERO
               MOVE GENE-START-INDEX(WS-LONGEST-SUB)
                                      TO ANL-LONGEST-GENE-START
           ELSE
               MOVE ZERO TO ANL-LONGEST-GENE-START.
           WRITE ANLYTCS-FD-REC FROM WS-TRAILER-REC.
       460-EXIT.
           EXIT.

      ******************************************************************
      *    465-WRITE-ONE-CODON-REC - ONE "C"-TYPE RECORD PER ENTRY IN
      *    THE CODON-VALUE/CODON-OCCURRENCES TABLE BUILT BY 440.
      ******************************************************************
       465-WRITE-ONE-CODON-REC.
           INITIALIZE WS-CODON-REC.
           MOVE "C" TO ANL-REC-TYPE IN WS-CODON-REC.
           MOVE CODON-VALUE(CODON-IDX) TO ANL-CODON-VALUE.
           MOVE CODON-OCCURRENCES(CODON-IDX) TO ANL-CODON-OCCURRENCES.
           WRITE ANLYTCS-FD-REC FROM WS-CODON-REC.
       465-EXIT.
           EXIT.

      ******************************************************************
      *    800-OPEN-FILES - SEQIN IS THE ONLY INPUT FILE.  SEQWORK,
      *    ANLYTCS AND SYSOUT ARE ALL OPENED OUTPUT EVERY RUN - THIS
      *    PROGRAM NEVER APPENDS TO A PRIOR RUN'S WORK OR ANALYTICS
      *    FILE, EVEN ON A RESTART.
      ******************************************************************
       800-OPEN-FILES.
           MOVE "800-OPEN-FILES" TO PARA-NAME.
      *    ONE OPEN STATEMENT PER I-O DIRECTION - SEQIN ON ITS OWN
      *    SINCE IT IS THE ONLY INPUT FILE.
           OPEN INPUT SEQIN.
           OPEN OUTPUT SEQWORK, ANLYTCS, SYSOUT.
       800-EXIT.
           EXIT.

      ******************************************************************
      *    850-CLOSE-FILES - CALLED FROM BOTH THE NORMAL 900-CLEANUP
      *    PATH AND THE 1000-ABEND-RTN PATH, SO EVERY FILE IS ALWAYS
      *    CLOSED NO MATTER HOW THE RUN ENDS.
      ******************************************************************
       850-CLOSE-FILES.
           MOVE "850-CLOSE-FILES" TO PARA-NAME.
      *    ALL FOUR FILES, WHETHER OR NOT EACH ONE WAS EVER WRITTEN
      *    TO - SEQWORK AND ANLYTCS STILL GET A PROPER END-OF-FILE
      *    EVEN ON A RUN THAT ABENDED BEFORE WRITING TO THEM.
           CLOSE SEQIN, SEQWORK, ANLYTCS, SYSOUT.
       850-EXIT.
           EXIT.

      ******************************************************************
      *    900-CLEANUP - NORMAL END OF JOB.  THE DISPLAY LINES ARE A
      *    CONSOLE-TRACE HABIT CARRIED OVER FROM THE OLD WAREHOUSE
      *    PICKING-RUN PROGRAMS - A QUICK EYEBALL CHECK ON THE JOB
      *    LOG WITHOUT HAVING TO OPEN ANLYTCS.  THE REVERSE-COMPLEMENT
      *    TRACE LINE IS SKIPPED WHEN WS-REV-COMP-LEN IS ZERO SO AN
      *    EMPTY-SEQUENCE RUN DOES NOT DISPLAY A BLANK LINE.
      ******************************************************************
       900-CLEANUP.
           MOVE "900-CLEANUP" TO PARA-NAME.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
      *    SEQUENCE LENGTH AND GENE COUNT FIRST - THE TWO NUMBERS AN
      *    OPERATOR SCANNING THE JOB LOG WOULD WANT WITHOUT OPENING
      *    ANLYTCS.
           DISPLAY "** SEQUENCE LENGTH **".
           DISPLAY WS-CLEAN-LENGTH.
           DISPLAY "** GENES FOUND **".
           DISPLAY WS-GENE-COUNT.
           DISPLAY "** REVERSE COMPLEMENT (TRACE) **".
           IF WS-REV-COMP-LEN > ZERO
               DISPLAY WS-REV-COMP-TEXT(1:WS-REV-COMP-LEN).
      *    THE BANNER BELOW IS THE ONE LINE OPERATIONS GREPS FOR TO
      *    CONFIRM THE STEP WENT CLEAN.
           DISPLAY "******** NORMAL END OF JOB DNASEQAN ********".
       900-EXIT.
           EXIT.

      ******************************************************************
      *    1000-ABEND-RTN - REACHED FROM THE GO TO STATEMENTS IN
      *    200-LOAD-RAW-SEQUENCE AND 260-VALIDATE-SEQUENCE.  WRITES
      *    THE PRE-LOADED ABEND-REC TO SYSOUT, CLOSES THE FILES THE
      *    SAME WAY A NORMAL END OF JOB WOULD, AND STOPS WITH A
      *    NON-ZERO CONDITION CODE SO THE JCL STEP SHOWS ABNORMAL
      *    COMPLETION RATHER THAN A CLEAN RC=0000.
      ******************************************************************
       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB - DNASEQAN ***"
                   UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
