      ******************************************************************
      * COPY MEMBER   : DNASEQ
      * DESCRIPTION   : VALIDATED DNA SEQUENCE WORK RECORD.  BUILT BY
      *                 DNASEQAN ONCE THE RAW INPUT HAS BEEN CLEANED,
      *                 UPPER-CASED AND EDITED FOR A/T/G/C CONTENT.
      *                 CARRIED TO THE SEQWORK FILE FOR DNASAVE.
      *                 MAXIMUM SEQUENCE LENGTH IS A SHOP-IMPOSED
      *                 LIMIT, NOT A BIOLOGICAL ONE - SEE WS-MAX-SEQ-
      *                 LENGTH IN DNASEQAN.
      ******************************************************************
      * 04/12/89  RTH  ORIGINAL MEMBER.
      * 09/02/90  RTH  ADDED DATE-LOADED GROUP AND ITS ALPHA REDEFINE
      *                SO DNASAVE CAN STAMP THE FASTA HEADER COMMENT.
      * 07/14/93  PDN  ADDED SEQ-SOURCE-TYPE SWITCH - DIRECT-INPUT
      *                RUNS NO LONGER SHARE THE "F" SOURCE BYTE (REQ
      *                5528).
      ******************************************************************
       01  SEQWORK-REC.
           05  SEQ-SOURCE-TYPE             PIC X(01).
               88  SEQ-FROM-FASTA-FILE       VALUE "F".
               88  SEQ-FROM-DIRECT-INPUT     VALUE "D".
               88  VALID-SEQ-SOURCE-TYPE     VALUES ARE "F" "D".
           05  SOURCE-DESCRIPTION           PIC X(80).
           05  SEQUENCE-LENGTH              PIC 9(08).
           05  SEQUENCE-LENGTH-X REDEFINES
               SEQUENCE-LENGTH              PIC X(08).
           05  DATE-LOADED.
               10  DATE-LOADED-YY           PIC 9(04).
               10  DATE-LOADED-MM           PIC 9(02).
               10  DATE-LOADED-DD           PIC 9(02).
           05  DATE-LOADED-X REDEFINES
               DATE-LOADED                  PIC X(08).
           05  FILLER                       PIC X(07).
           05  SEQUENCE-TEXT                PIC X(100000).
