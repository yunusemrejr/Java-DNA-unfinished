       IDENTIFICATION DIVISION.
       PROGRAM-ID.  DNASAVE.
       AUTHOR. R. T. HAUSMAN.
       INSTALLATION. RESEARCH COMPUTING CENTER.
       DATE-WRITTEN. 04/20/89.
       DATE-COMPILED. 04/20/89.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          OPTIONAL SECOND PASS OVER THE VALIDATED SEQUENCE -
      *          WHEN THE FASTA-SAVE SWITCH (UPSI-0) IS ON, RE-WRITES
      *          THE SEQUENCE TO FASTOUT AS A STANDARD FASTA RECORD -
      *          ONE '>' HEADER LINE FOLLOWED BY THE SEQUENCE TEXT
      *          WRAPPED AT 80 CHARACTERS A LINE.  WHEN THE SWITCH IS
      *          OFF THIS STEP STILL RUNS BUT WRITES NOTHING - THE
      *          JOB STREAM CALLS IT EVERY TIME AND LETS THE SWITCH
      *          DECIDE.
      *
      ******************************************************************

               INPUT FILE              -   SEQWORK (FROM DNASEQAN)

               OUTPUT FILE             -   FASTOUT (OPTIONAL FASTA COPY)

               DUMP FILE               -   SYSOUT

      ******************************************************************
      * 04/20/89  RTH  ORIGINAL PROGRAM.
      * 01/11/99  RTH  Y2K REVIEW - READS DATE-LOADED AS A 4-DIGIT
      *                YEAR ALREADY (SEE DNASEQAN 280-WRITE-SEQWORK) -
      *                NO CHANGE REQUIRED HERE.  SIGNED OFF PER MEMO
      *                99-014.
      * 06/30/03  PDN  HEADER LINE NOW FALLS BACK TO "UNTITLED
      *                SEQUENCE" WHEN SOURCE-DESCRIPTION IS BLANK -
      *                A DIRECT-INPUT RUN WAS WRITING A BARE '>' WITH
      *                NOTHING AFTER IT (REQ 6540).
      * 08/11/03  PDN  NO LOGIC CHANGE - REVIEWED AGAINST THE SEQUENCE-
      *                ANALYSIS REPORT REWORK (REQ 6583); THIS STEP'S
      *                OWN FASTA OUTPUT FORMAT DOES NOT CHANGE.
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
      *    UPSI-0 IS SET IN THE JCL FOR THIS STEP - ON TO ASK FOR A
      *    FASTA COPY OF THE SEQUENCE, OFF TO SKIP IT.  SAME SWITCH
      *    CONVENTION (UPSI-n, ONE BIT PER OPTIONAL STEP FEATURE) USED
      *    ACROSS THE WHOLE RUN.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 ON STATUS IS FASTA-SAVE-WANTED
                  OFF STATUS IS FASTA-SAVE-NOT-WANTED.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *    SYSOUT CARRIES DIAGNOSTIC/ABEND OUTPUT ONLY - NO FILE
      *    STATUS NEEDED SINCE THIS STEP NEVER READS IT BACK.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

      *    SEQWORK IS THE ONE-RECORD HANDOFF FROM DNASEQAN.
           SELECT SEQWORK
           ASSIGN TO UT-S-SEQWORK
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS SEQWORK-STATUS.

      *    FASTOUT ONLY GETS OPENED/WRITTEN WHEN FASTA-SAVE-WANTED.
           SELECT FASTOUT
           ASSIGN TO UT-S-FASTOUT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS FASTOUT-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 100 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
      *    ONLY EVER HOLDS ONE THING - THE COMMON ABEND-REC, MOVED
      *    WHOLE IN 1000-ABEND-RTN.
       01  SYSOUT-REC.
           05  SYSOUT-TEXT                   PIC X(96).
           05  FILLER                        PIC X(04).

      ****** VALIDATED SEQUENCE FROM DNASEQAN - SEE DNASEQ COPY MEMBER
       FD  SEQWORK
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 100104 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SEQWORK-FD-REC.
       01  SEQWORK-FD-REC.
           05  SEQWORK-TEXT                   PIC X(100100).
           05  FILLER                         PIC X(04).

      ****** FASTA-FORMAT COPY OF THE SEQUENCE - ONE HEADER LINE, THEN
      ****** THE SEQUENCE TEXT WRAPPED AT 80 CHARACTERS A LINE
       FD  FASTOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 81 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS FASTOUT-REC.
       01  FASTOUT-REC.
           05  FASTOUT-TEXT                   PIC X(77).
           05  FILLER                         PIC X(04).

      *    FASTOUT-REC IS WRITTEN FROM TWO DIFFERENT GROUPS IN THIS
      *    PROGRAM - WS-HEADER-LINE (81 BYTES) FOR THE FIRST RECORD,
      *    WS-WRAP-LINE (80 BYTES) FOR EVERY RECORD AFTER IT.  BOTH
      *    ARE THE SAME WIDTH AS OR NARROWER THAN FASTOUT-REC'S OWN
      *    81 BYTES, SO THE IMPLICIT MOVE NEVER TRUNCATES DATA, ONLY
      *    PADS WITH SPACES WHEN WS-WRAP-LINE'S 80 BYTES LAND IN AN
      *    81-BYTE TARGET.

       WORKING-STORAGE SECTION.
       01  FILE-STATUS-CODES.
           05  SEQWORK-STATUS               PIC X(02).
           05  FASTOUT-STATUS               PIC X(02).
           05  FILLER                       PIC X(04).

       COPY DNASEQ.
       COPY ABENDREC.

      *    PARA-NAME (FROM ABENDREC) IS SET AT THE TOP OF EVERY
      *    PARAGRAPH BELOW SO THAT IF 1000-ABEND-RTN FIRES, THE SYSOUT
      *    DUMP SHOWS EXACTLY WHERE THE STEP WAS STANDING - STANDARD
      *    PRACTICE ACROSS ALL THREE PROGRAMS THAT SHARE THIS COPY
      *    MEMBER.

      *    WS-HEADER-LINE IS WRITTEN OUT WHOLE AS FASTOUT-REC'S FIRST
      *    RECORD (MARKER + 80-BYTE TEXT = 81 BYTES) - THE TRAILING
      *    FILLER NEVER REACHES THE FILE SINCE THE MOVE TRUNCATES TO
      *    FASTOUT-REC'S 81-BYTE WIDTH.
       01  WS-HEADER-LINE.
           05  WS-HEADER-MARKER             PIC X(01) VALUE ">".
           05  WS-HEADER-TEXT               PIC X(80).
           05  FILLER                       PIC X(04).

      *    WS-WRAP-POS IS 1-BASED AND WALKS THE SEQUENCE TEXT AS THE
      *    80-BYTE LINES ARE CUT; WS-WRAP-BYTES-LEFT COUNTS DOWN TO
      *    ZERO, WHICH IS WHAT ENDS THE PERFORM IN 220-WRAP-SEQUENCE-
      *    LINES.  THE -ALT REDEFINES ARE HERE FOR THE SAME REASON AS
      *    EVERY OTHER SIGNED-VIEW REDEFINE IN THIS SHOP'S COBOL -
      *    A SIGNED COMPARE OR DISPLAY NEVER NEEDS A SEPARATE FIELD.
       01  WS-WRAP-FIELDS.
           05  WS-WRAP-LINE                 PIC X(80).
           05  WS-WRAP-LINE-ALT REDEFINES
               WS-WRAP-LINE                 PIC X(80).
           05  WS-WRAP-POS                  PIC 9(08) COMP.
           05  WS-WRAP-POS-ALT REDEFINES
               WS-WRAP-POS                  PIC S9(08) COMP.
           05  WS-WRAP-BYTES-LEFT           PIC 9(08) COMP.
           05  WS-WRAP-LEN-THIS-LINE        PIC 9(03) COMP.
           05  FILLER                       PIC X(04).

      *    WS-RECS-READ IS ALWAYS 0 OR 1 - SEQWORK HOLDS ONE RECORD -
      *    BUT IT IS KEPT AS A COUNTER RATHER THAN A SWITCH SO THE
      *    900-CLEANUP DISPLAY READS THE SAME AS EVERY OTHER STEP'S
      *    "RECORDS READ" LINE IN THIS RUN'S SYSOUT.
       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05  WS-RECS-READ                 PIC 9(06) COMP.
           05  WS-LINES-WRITTEN             PIC 9(08) COMP.
           05  WS-LINES-WRITTEN-ALT REDEFINES
               WS-LINES-WRITTEN             PIC S9(08) COMP.
           05  FILLER                       PIC X(04).

      *    MORE-SEQWORK-SW ONLY EVER GOES FROM "Y" TO "N" - THERE IS
      *    NO SECOND READ TO FLIP IT BACK, SINCE SEQWORK IS A ONE-
      *    RECORD FILE.
       01  FLAGS-AND-SWITCHES.
           05  MORE-SEQWORK-SW              PIC X(01) VALUE "Y".
               88  NO-MORE-SEQWORK             VALUE "N".
           05  FILLER                       PIC X(04).

      ******************************************************************
      *    MAIN LINE.  SEQWORK ONLY EVER HOLDS ONE RECORD - THE WHOLE
      *    VALIDATED SEQUENCE - SO THERE IS NO READ LOOP HERE, JUST A
      *    SINGLE READ IN HOUSEKEEPING AND A STRAIGHT-THROUGH WRITE.
      ******************************************************************
       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
      *    THE SWITCH DECIDES WHETHER ANYTHING GOES TO FASTOUT AT ALL -
      *    WHEN IT IS OFF THIS STEP STILL OPENS AND CLOSES EVERY FILE
      *    BUT WRITES NOTHING, WHICH KEEPS THE JOB STREAM SIMPLE (THE
      *    STEP RUNS EVERY TIME REGARDLESS OF UPSI-0).
           IF FASTA-SAVE-WANTED
               PERFORM 200-WRITE-FASTA-HEADER THRU 200-EXIT
               PERFORM 220-WRAP-SEQUENCE-LINES THRU 220-EXIT.
           PERFORM 900-CLEANUP THRU 900-EXIT.
      *    A ZERO RETURN-CODE TELLS THE JOB STREAM THIS STEP IS CLEAN -
      *    THE ABEND PATH BELOW NEVER REACHES THIS LINE, SO IT DOES
      *    NOT NEED ITS OWN CONDITION-CODE LOGIC.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

      ******************************************************************
      *    000-HOUSEKEEPING - OPEN THE STEP'S THREE FILES AND PULL IN
      *    THE ONE SEQWORK RECORD DNASEQAN LEFT FOR US.  AN EMPTY
      *    SEQWORK MEANS THE PRIOR STEP NEVER WROTE ANYTHING, WHICH IS
      *    A CONFIGURATION PROBLEM UPSTREAM, NOT SOMETHING THIS STEP
      *    CAN RECOVER FROM - STRAIGHT TO THE ABEND ROUTINE.
      ******************************************************************
       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
      *    BEGIN-OF-JOB BANNER - MATCHED BY THE END-OF-JOB BANNER IN
      *    900-CLEANUP.
           DISPLAY "******** BEGIN JOB DNASAVE ********".
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
      *    AT END SKIPS STRAIGHT PAST THE READ-COUNT BUMP TO
      *    000-READ-DONE - THE GO TO IS NEEDED BECAUSE THIS PARAGRAPH
      *    HAS NO LOOP TO FALL OUT OF; THERE IS EXACTLY ONE READ.
           READ SEQWORK INTO SEQWORK-REC
               AT END MOVE "N" TO MORE-SEQWORK-SW
               GO TO 000-READ-DONE
           END-READ.
           ADD 1 TO WS-RECS-READ.
       000-READ-DONE.
      *    NOTHING TO SAVE IF SEQWORK WAS EMPTY - BAIL OUT TO THE
      *    ABEND ROUTINE RATHER THAN OPENING FASTOUT FOR NO REASON.
           IF NO-MORE-SEQWORK
               MOVE "EMPTY SEQWORK INPUT FILE" TO ABEND-REASON
               GO TO 1000-ABEND-RTN.
       000-EXIT.
           EXIT.

      ******************************************************************
      *    200-WRITE-FASTA-HEADER - FASTOUT'S FIRST RECORD IS THE ONE
      *    ">" HEADER LINE.  A BLANK SOURCE-DESCRIPTION GETS A STAND-IN
      *    TITLE INSTEAD OF A BARE ">" WITH NOTHING AFTER IT, WHICH A
      *    DIRECT-INPUT RUN WAS DOING BEFORE THE 06/30/03 FIX (REQ 6540).
      ******************************************************************
       200-WRITE-FASTA-HEADER.
           MOVE "200-WRITE-FASTA-HEADER" TO PARA-NAME.
      *    WS-HEADER-MARKER ALREADY CARRIES THE ">" AS A VALUE CLAUSE -
      *    ONLY THE TEXT PORTION NEEDS FILLING IN HERE.
           IF SOURCE-DESCRIPTION = SPACES
               MOVE "UNTITLED SEQUENCE" TO WS-HEADER-TEXT
           ELSE
               MOVE SOURCE-DESCRIPTION TO WS-HEADER-TEXT.
           WRITE FASTOUT-REC FROM WS-HEADER-LINE.
           ADD 1 TO WS-LINES-WRITTEN.
       200-EXIT.
           EXIT.

       220-WRAP-SEQUENCE-LINES.
      *    WRAPS THE SEQUENCE TEXT AT EXACTLY 80 CHARACTERS A LINE -
      *    THE LAST LINE MAY BE SHORTER.  NO TRAILING BLANK LINE.
           MOVE "220-WRAP-SEQUENCE-LINES" TO PARA-NAME.
           MOVE 1 TO WS-WRAP-POS.
           MOVE SEQUENCE-LENGTH TO WS-WRAP-BYTES-LEFT.
      *    ONE CALL TO 225 PER OUTPUT LINE - THE PARAGRAPH ITSELF
      *    DECIDES HOW MANY BYTES THAT LINE GETS AND ADVANCES BOTH
      *    THE POSITION AND REMAINING-BYTES COUNTERS.
           PERFORM 225-WRITE-ONE-WRAP-LINE THRU 225-EXIT
                   UNTIL WS-WRAP-BYTES-LEFT = ZERO.
       220-EXIT.
           EXIT.

      ******************************************************************
      *    225-WRITE-ONE-WRAP-LINE - WRITE ONE 80-BYTE (OR SHORTER,
      *    ON THE LAST LINE) SLICE OF THE SEQUENCE TEXT.
      ******************************************************************
       225-WRITE-ONE-WRAP-LINE.
      *    FULL 80-BYTE LINE UNLESS FEWER THAN 80 BYTES REMAIN, IN
      *    WHICH CASE THIS IS THE LAST LINE AND IT RUNS SHORT.
           IF WS-WRAP-BYTES-LEFT > 80
               MOVE 80 TO WS-WRAP-LEN-THIS-LINE
           ELSE
               MOVE WS-WRAP-BYTES-LEFT TO WS-WRAP-LEN-THIS-LINE.
      *    CLEAR THE WORK LINE FIRST SO A SHORT LAST LINE DOES NOT
      *    CARRY LEFTOVER BYTES FROM THE PRIOR, LONGER LINE.
           MOVE SPACES TO WS-WRAP-LINE.
           MOVE SEQUENCE-TEXT(WS-WRAP-POS:WS-WRAP-LEN-THIS-LINE)
                TO WS-WRAP-LINE(1:WS-WRAP-LEN-THIS-LINE).
           WRITE FASTOUT-REC FROM WS-WRAP-LINE.
           ADD 1 TO WS-LINES-WRITTEN.
           ADD WS-WRAP-LEN-THIS-LINE TO WS-WRAP-POS.
           SUBTRACT WS-WRAP-LEN-THIS-LINE FROM WS-WRAP-BYTES-LEFT.
       225-EXIT.
           EXIT.

      ******************************************************************
      *    800-OPEN-FILES - SEQWORK AND SYSOUT ALWAYS OPEN; FASTOUT
      *    ONLY WHEN THE UPSI-0 SWITCH CALLS FOR A FASTA COPY.
      ******************************************************************
       800-OPEN-FILES.
           MOVE "800-OPEN-FILES" TO PARA-NAME.
           OPEN INPUT SEQWORK.
           OPEN OUTPUT SYSOUT.
           IF FASTA-SAVE-WANTED
               OPEN OUTPUT FASTOUT.
       800-EXIT.
           EXIT.

      ******************************************************************
      *    850-CLOSE-FILES - MIRROR OF 800-OPEN-FILES, SAME SWITCH
      *    TEST FOR FASTOUT.  CALLED FROM BOTH NORMAL CLEANUP AND THE
      *    ABEND ROUTINE SO FASTOUT IS NEVER LEFT OPEN EITHER WAY.
      ******************************************************************
       850-CLOSE-FILES.
           MOVE "850-CLOSE-FILES" TO PARA-NAME.
      *    SYSOUT CLOSES HERE EVEN ON THE ABEND PATH, SINCE THE
      *    ABEND-REC WRITE ALREADY HAPPENED BY THE TIME THIS RUNS.
           CLOSE SEQWORK, SYSOUT.
           IF FASTA-SAVE-WANTED
               CLOSE FASTOUT.
       850-EXIT.
           EXIT.

      ******************************************************************
      *    900-CLEANUP - NORMAL END OF JOB.  THE TWO COUNTS GO TO
      *    SYSOUT SO AN OPERATOR SCANNING THE JOB LOG CAN SEE AT A
      *    GLANCE THAT A RECORD WAS READ AND SOMETHING WAS WRITTEN.
      ******************************************************************
       900-CLEANUP.
           MOVE "900-CLEANUP" TO PARA-NAME.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "** SEQWORK RECORDS READ **".
           DISPLAY WS-RECS-READ.
           DISPLAY "** FASTA LINES WRITTEN **".
           DISPLAY WS-LINES-WRITTEN.
           DISPLAY "******** NORMAL END OF JOB DNASAVE ********".
       900-EXIT.
           EXIT.

      ******************************************************************
      *    1000-ABEND-RTN - WRITES THE COMMON ABEND-REC TO SYSOUT,
      *    CLOSES WHAT IS OPEN, THEN FORCES A DIVIDE-BY-ZERO SO THE
      *    JOB STEP ENDS WITH A NONZERO CONDITION CODE THE JCL CAN
      *    TEST FOR - SAME TRICK EVERY STEP IN THIS RUN USES.
      ******************************************************************
       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB - DNASAVE ***"
                   UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
