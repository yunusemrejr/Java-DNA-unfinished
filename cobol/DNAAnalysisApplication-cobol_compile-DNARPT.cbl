000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DNARPT.
000300 AUTHOR. R. T. HAUSMAN.
000400 INSTALLATION. RESEARCH COMPUTING CENTER.
000500 DATE-WRITTEN. 04/18/89.
000600 DATE-COMPILED. 04/18/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          PRINTS THE DNA SEQUENCE ANALYSIS REPORT FROM THE
001300*          STATISTICS FILE DNASEQAN BUILT (ANLYTCS) - TITLE
001400*          BANNER, SEQUENCE INFORMATION, CODON STATISTICS, AND
001500*          (WHEN THE RUN FOUND ANY GENES) A GENE ANALYSIS
001600*          SECTION.
001700*
001800*          THIS IS A ONE-SEQUENCE, ONE-PAGE REPORT - NO PAGE
001900*          BREAKS, NO COLUMN HEADERS CARRIED OVER A SECOND
002000*          PAGE.  KEEP IT THAT WAY UNLESS THE SPEC CHANGES.
002100*
002200*          THE PROGRAM READS ANLYTCS ONCE, TOP TO BOTTOM, AND
002300*          HOLDS EVERYTHING IN WORKING-STORAGE BEFORE IT WRITES
002400*          ITS FIRST PRINT LINE - THERE IS NO WAY TO KNOW IF
002500*          ANY GENES WERE FOUND UNTIL THE TRAILER RECORD, THE
002600*          LAST RECORD ON THE FILE, HAS BEEN READ.
002700*
002800******************************************************************
002900
003000         INPUT FILE              -   ANLYTCS (FROM DNASEQAN)
003100
003200         OUTPUT FILE             -   RPTOUT  (PRINTED REPORT)
003300
003400         DUMP FILE               -   SYSOUT
003500
003600******************************************************************
003700* 04/18/89  RTH  ORIGINAL PROGRAM.
003800* 02/06/92  RTH  ADDED THE GENE ANALYSIS SECTION - 660-WRITE-
003900*                GENE-ANALYSIS ONLY FIRES WHEN THE TRAILER
004000*                RECORD SHOWS AT LEAST ONE GENE (REQ 3077).
004100* 11/30/90  RTH  CODON COUNTS NOW COME FROM THEIR OWN RECORD
004200*                TYPE ON ANLYTCS INSTEAD OF THE TRAILER - SEE
004300*                640-WRITE-CODON-STATS (REQ 3098).
004400* 01/11/99  RTH  Y2K REVIEW - NO DATE FIELDS PRINTED ON THIS
004500*                REPORT, NO CHANGE REQUIRED.  SIGNED OFF PER
004600*                MEMO 99-014.
004700* 06/30/03  PDN  GUARDED 640-WRITE-CODON-STATS AGAINST A MISSING
004800*                CODON RECORD - WOULD HAVE PRINTED BLANK OCCUR-
004900*                RENCE COLUMNS INSTEAD OF ABENDING (REQ 6540).
005000* 07/14/03  PDN  SEQUENCE INFORMATION NOW SHOWS A PERCENT NEXT
005100*                TO EACH BASE COUNT (TWO BASES PER LINE) AND
005200*                GENE ANALYSIS NOW PRINTS CODING REGIONS PERCENT
005300*                - BOTH VIA THE DNAPCT "B" AND "C" CALC TYPES.
005400*                CODON STATISTICS NOW SPLITS START FROM STOP
005500*                CODONS INSTEAD OF ONE FLAT TABLE (REQ 6583).
005600* 08/11/03  PDN  MOVED THE GC CONTENT PERCENT LINE AHEAD OF THE
005700*                BASE-COMPOSITION LINES IN 620-WRITE-SEQUENCE-
005800*                INFO - THE REPORT LAYOUT CALLS FOR LENGTH, THEN
005900*                GC CONTENT, THEN COMPOSITION, AND THE 07/14/03
006000*                CHANGE LEFT THEM OUT OF ORDER (REQ 6583).
006100* 08/18/03  PDN  TRIMMED WS-COMPOSITION-LINE'S TRAILING FILLER -
006200*                THE GROUP RAN 90 BYTES AGAINST RPT-REC'S 80,
006300*                TEN BYTES OVER, AND WAS SILENTLY TRUNCATING ON
006400*                EVERY WRITE (REQ 6583).
006500* 08/19/03  PDN  ADDED PARAGRAPH-LEVEL REMARKS THROUGHOUT - NO
006600*                LOGIC CHANGE.  INTERNAL REVIEW FLAGGED THE
006700*                COMMENT COVERAGE AS THIN AGAINST SHOP STANDARD
006800*                FOR A REPORT PROGRAM OF THIS SIZE (REQ 6591).
006900******************************************************************
007000
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER. IBM-390.
007400 OBJECT-COMPUTER. IBM-390.
007500*    TOP-OF-FORM IS THE ONLY SPECIAL-NAMES ENTRY THIS PROGRAM
007600*    NEEDS - THE REPORT NEVER SKIPS TO A MID-PAGE CHANNEL AND
007700*    CARRIES NO UPSI SWITCHES OF ITS OWN.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM.
008000
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300*    ABEND MESSAGES ONLY - SEE 1000-ABEND-RTN.  NO FILE STATUS
008400*    NEEDED SINCE THIS FILE IS NEVER READ.
008500     SELECT SYSOUT
008600     ASSIGN TO UT-S-SYSOUT
008700       ORGANIZATION IS SEQUENTIAL.
008800
008900*    DNASEQAN'S OUTPUT - THE INPUT TO THIS PROGRAM.  ALWAYS
009000*    SUMMARY RECORD, FOUR CODON RECORDS, TRAILER RECORD, IN
009100*    THAT ORDER.
009200     SELECT ANLYTCS
009300     ASSIGN TO UT-S-ANLYTCS
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS ANLYTCS-STATUS.
009600
009700*    THE FINISHED REPORT - 80-BYTE PRINT LINES, ONE WRITE PER
009800*    REPORT LINE, NO SPECIAL PRINT CONTROL BYTE.
009900     SELECT RPTOUT
010000     ASSIGN TO UT-S-RPTOUT
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS RPTOUT-STATUS.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600 FD  SYSOUT
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 100 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS SYSOUT-REC.
011200*    ONLY EVER HOLDS THE COMMON ABEND-REC LAYOUT - NOT A
011300*    GENERAL-PURPOSE PRINT AREA LIKE RPT-REC BELOW.
011400 01  SYSOUT-REC.
011500     05  SYSOUT-TEXT                  PIC X(96).
011600     05  FILLER                       PIC X(04).
011700
011800****** STATISTICS HAND-OFF FROM DNASEQAN - SUMMARY, FOUR CODON
011900****** RECORDS, TRAILER - SEE ANLYREC COPY MEMBER
012000 FD  ANLYTCS
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 80 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS ANLYTCS-FD-REC.
012600 01  ANLYTCS-FD-REC.
012700     05  ANLYTCS-TEXT                 PIC X(76).
012800     05  FILLER                       PIC X(04).
012900
013000*    THE PRINTED REPORT ITSELF - EVERY WS-xxx-LINE GROUP IN
013100*    WORKING-STORAGE IS WRITTEN INTO THIS RECORD VIA THE
013200*    "WRITE RPT-REC FROM ..." FORM, NEVER BUILT DIRECTLY IN
013300*    RPT-TEXT.
013400 FD  RPTOUT
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 80 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS RPT-REC.
014000 01  RPT-REC.
014100     05  RPT-TEXT                     PIC X(76).
014200     05  FILLER                       PIC X(04).
014300
014400*    EVERY PRINT-LINE GROUP IN WORKING-STORAGE (WS-TITLE-LINE-1,
014500*    WS-DETAIL-LINE, WS-COMPOSITION-LINE, AND THE REST) MUST BE
014600*    EXACTLY 80 BYTES TO MATCH RPT-REC - SEE THE 08/18/03 CHANGE
014700*    ABOVE FOR THE ONE PLACE THIS WAS NOT TRUE.
014800 WORKING-STORAGE SECTION.
014900*    NEITHER STATUS IS ACTUALLY TESTED ANYWHERE IN THIS
015000*    PROGRAM TODAY - THEY ARE DECLARED BECAUSE THE SHOP
015100*    STANDARD SAYS EVERY SEQUENTIAL FILE CARRIES ONE, NOT
015200*    BECAUSE THIS STEP CURRENTLY ACTS ON THEM.
015300 01  FILE-STATUS-CODES.
015400     05  ANLYTCS-STATUS               PIC X(02).
015500     05  RPTOUT-STATUS                PIC X(02).
015600     05  FILLER                       PIC X(04).
015700
015800*    ANLYREC LAYS OUT THE SUMMARY/CODON/TRAILER RECORD SHAPES
015900*    DNASEQAN WRITES TO ANLYTCS; ABENDREC IS THE SHOP-STANDARD
016000*    ABEND MESSAGE LAYOUT SHARED ACROSS ALL FIVE PROGRAMS.
016100 COPY ANLYREC.
016200 COPY ABENDREC.
016300
016400*    ONE SUMMARY RECORD PER RUN - 120-HOLD-SUMMARY-REC MOVES IT
016500*    HERE WHOLE SO 620-WRITE-SEQUENCE-INFO HAS EVERYTHING IT
016600*    NEEDS WITHOUT RE-READING ANLYTCS.
016700 01  WS-HOLD-SUMMARY-REC.
016800     05  HOLD-SEQUENCE-LENGTH         PIC 9(08) COMP.
016900     05  HOLD-COUNT-A                 PIC 9(08) COMP.
017000     05  HOLD-COUNT-T                 PIC 9(08) COMP.
017100     05  HOLD-COUNT-G                 PIC 9(08) COMP.
017200     05  HOLD-COUNT-C                 PIC 9(08) COMP.
017300     05  HOLD-SEQ-GC-CONTENT          PIC 9(03)V9(02).
017400     05  FILLER                       PIC X(04).
017500
017600*    FOUR ENTRIES - ONE START CODON ("ATG") PLUS THREE STOP
017700*    CODONS (TAA/TAG/TGA) - IS ALL DNASEQAN EVER WRITES, SO
017800*    THE TABLE NEVER NEEDS TO BE BIGGER THAN THIS.
017900 01  WS-HOLD-CODON-RECS.
018000     05  WS-HOLD-CODON-ENTRY OCCURS 4 TIMES
018100                             INDEXED BY WS-HOLD-CODON-IDX.
018200         10  HOLD-CODON-VALUE         PIC X(03).
018300         10  HOLD-CODON-OCCURRENCES   PIC 9(08) COMP.
018400     05  FILLER                       PIC X(04).
018500 77  WS-CODONS-LOADED                 PIC 9(02) COMP.
018600
018700*    ONE TRAILER RECORD PER RUN, ALWAYS THE LAST RECORD ON
018800*    ANLYTCS - CARRIES THE GENE-ANALYSIS TOTALS.
018900 01  WS-HOLD-TRAILER-REC.
019000     05  HOLD-TOTAL-GENES             PIC 9(06) COMP.
019100     05  HOLD-TOTAL-GENES-ALT REDEFINES
019200         HOLD-TOTAL-GENES             PIC S9(06) COMP.
019300     05  HOLD-SUM-GENE-LENGTH         PIC 9(08) COMP.
019400     05  HOLD-SUM-GENE-LENGTH-ALT REDEFINES
019500         HOLD-SUM-GENE-LENGTH         PIC S9(08) COMP.
019600     05  HOLD-LONGEST-GENE-LENGTH     PIC 9(08) COMP.
019700     05  HOLD-LONGEST-GENE-START      PIC 9(08) COMP.
019800     05  FILLER                       PIC X(04).
019900
020000*    ONE EDITED FIELD PER KIND OF NUMBER THIS REPORT PRINTS -
020100*    KEPT SEPARATE RATHER THAN SHARED SO A LENGTH EDIT IN
020200*    PROGRESS IS NEVER CLOBBERED BY A COUNT EDIT IN THE SAME
020300*    PARAGRAPH.
020400 01  WS-RPT-NUMERIC-EDIT-FIELDS.
020500     05  WS-LENGTH-O                  PIC ZZZ,ZZZ,ZZ9.
020600     05  WS-COUNT-O                   PIC ZZZ,ZZZ,ZZ9.
020700     05  WS-PCT-O                     PIC ZZ9.99.
020800     05  WS-GENES-O                   PIC ZZZ,ZZ9.
020900     05  WS-START-O                   PIC ZZZ,ZZZ,ZZ9.
021000     05  WS-AVG-O                     PIC ZZZ,ZZ9.
021100     05  FILLER                       PIC X(04).
021200
021300*    FOUR ENTRIES, ONE PER BASE (A/T/G/C), LOADED BY
021400*    625-CALC-BASE-PERCENTAGES AND PRINTED TWO TO A LINE BY
021500*    626-WRITE-COMPOSITION-LINES.
021600 01  WS-BASE-PCT-TABLE.
021700     05  WS-BASE-PCT-ENTRY OCCURS 4 TIMES
021800                            INDEXED BY WS-BASE-PCT-IDX.
021900         10  WS-BASE-PCT-LETTER        PIC X(01).
022000         10  WS-BASE-PCT-COUNT         PIC 9(08) COMP.
022100         10  WS-BASE-PCT-VALUE         PIC 9(05)V9(02).
022200     05  FILLER                       PIC X(04).
022300
022400*    THE RULE-OF-EQUALS BANNER ABOVE THE REPORT TITLE.
022500 01  WS-TITLE-LINE-1.
022600     05  FILLER                       PIC X(80) VALUE
022700         "================================================
022800-        "================================".
022900
023000*    THE REPORT TITLE ITSELF, CENTERED BY HAND IN THE MIDDLE
023100*    36 BYTES OF THE 80-BYTE LINE.
023200 01  WS-TITLE-LINE-2.
023300     05  FILLER                       PIC X(22) VALUE SPACES.
023400     05  FILLER                       PIC X(36) VALUE
023500         "DNA SEQUENCE ANALYSIS REPORT".
023600     05  FILLER                       PIC X(22) VALUE SPACES.
023700
023800*    ONE OF THESE PER REPORT SECTION ("SEQUENCE COMPOSITION",
023900*    "CODON STATISTICS", "GENE ANALYSIS") - WS-SECTION-TITLE
024000*    IS MOVED IN BY THE CALLING PARAGRAPH BEFORE THE WRITE.
024100 01  WS-SECTION-LINE.
024200     05  WS-SECTION-TITLE             PIC X(30).
024300     05  FILLER                       PIC X(50) VALUE SPACES.
024400
024500*    A PLAIN SPACER LINE BETWEEN SECTIONS - NO DATA, JUST
024600*    VERTICAL WHITE SPACE ON THE PRINTED REPORT.
024700 01  WS-BLANK-LINE.
024800     05  FILLER                       PIC X(80) VALUE SPACES.
024900
025000*    ONE LABEL/VALUE PAIR PER LINE - USED FOR THE SEQUENCE-
025100*    LENGTH LINE AND ANY OTHER SINGLE-FACT DETAIL LINE.
025200 01  WS-DETAIL-LINE.
025300     05  WS-DETAIL-LABEL              PIC X(30).
025400     05  WS-DETAIL-VALUE              PIC X(25).
025500     05  FILLER                       PIC X(25) VALUE SPACES.
025600
025700 01  WS-COMPOSITION-LINE.
025800     05  WS-COMP-LABEL-1              PIC X(10).
025900     05  WS-COMP-COUNT-1              PIC X(11).
026000     05  FILLER                       PIC X(02) VALUE SPACES.
026100     05  WS-COMP-PCT-1                PIC X(06).
026200     05  FILLER                       PIC X(01) VALUE "%".
026300     05  FILLER                       PIC X(07) VALUE SPACES.
026400     05  WS-COMP-LABEL-2              PIC X(10).
026500     05  WS-COMP-COUNT-2              PIC X(11).
026600     05  FILLER                       PIC X(02) VALUE SPACES.
026700     05  WS-COMP-PCT-2                PIC X(06).
026800     05  FILLER                       PIC X(01) VALUE "%".
026900*    TRAILING FILLER TRIMMED TO BRING THE GROUP TO THE SAME
027000*    80-BYTE WIDTH AS RPT-REC - IT RAN 10 BYTES OVER BEFORE
027100*    THIS FIX, SILENTLY TRUNCATING ON EVERY WRITE (REQ 6583).
027200     05  FILLER                       PIC X(13) VALUE SPACES.
027300
027400*    HEADING LINE FOR THE CODON-STATISTICS SECTION - START
027500*    CODON FIRST, THEN THE THREE STOP CODONS.
027600 01  WS-CODON-GROUP-LINE.
027700     05  WS-CODON-GROUP-LABEL         PIC X(30).
027800     05  FILLER                       PIC X(50) VALUE SPACES.
027900
028000*    ONE LINE PER CODON ENTRY - 644-WRITE-ONE-STOP-CODON AND
028100*    642-WRITE-START-CODON-LINE BOTH BUILD THIS SAME LAYOUT.
028200 01  WS-CODON-DETAIL-LINE.
028300     05  FILLER                       PIC X(04) VALUE SPACES.
028400     05  WS-CODON-LABEL                PIC X(16).
028500     05  WS-CODON-COUNT-O              PIC X(15).
028600     05  FILLER                        PIC X(45) VALUE SPACES.
028700
028800*    MORE-ANLYTCS-SW DRIVES 100-MAINLINE'S READ LOOP; THE
028900*    OTHER TWO RECORD WHETHER THEIR HOLD-AREA WAS EVER LOADED
029000*    SO A SHORT OR EMPTY ANLYTCS FILE DOES NOT PRINT GARBAGE.
029100 01  FLAGS-AND-SWITCHES.
029200     05  MORE-ANLYTCS-SW              PIC X(01) VALUE "Y".
029300         88  NO-MORE-ANLYTCS             VALUE "N".
029400     05  WS-SUMMARY-LOADED-SW         PIC X(01).
029500         88  SUMMARY-REC-LOADED          VALUE "Y".
029600     05  WS-TRAILER-LOADED-SW         PIC X(01).
029700         88  TRAILER-REC-LOADED          VALUE "Y".
029800     05  FILLER                       PIC X(04).
029900
030000*    WS-RECS-READ IS A DIAGNOSTIC COUNT ONLY - NOTHING IN THE
030100*    REPORT LOGIC BRANCHES ON IT.  WS-AVG-GENE-LENGTH HOLDS
030200*    THE RESULT OF THE "A" CALL TO DNAPCT.
030300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
030400     05  WS-RECS-READ                 PIC 9(06) COMP.
030500     05  WS-RECS-READ-ALT REDEFINES
030600         WS-RECS-READ                 PIC S9(06) COMP.
030700     05  WS-AVG-GENE-LENGTH           PIC 9(08) COMP.
030800     05  FILLER                       PIC X(04).
030900
031000*    THE CALL-BY-REFERENCE AREA SHARED WITH DNAPCT - SEE THAT
031100*    PROGRAM'S OWN COPY OF PCT-CALC-REC FOR THE FULL SET OF
031200*    88-LEVELS.  ONLY THE THREE TYPES THIS PROGRAM ACTUALLY
031300*    CALLS ("A", "C", "B") ARE NAMED HERE.
031400 01  PCT-CALC-REC.
031500     05  PCT-CALC-TYPE-SW             PIC X(01).
031600         88  CALC-AVERAGE                 VALUE "A".
031700         88  CALC-CODING-PCT               VALUE "C".
031800         88  CALC-BASE-PCT                 VALUE "B".
031900     05  PCT-COUNT-1                  PIC 9(08) COMP.
032000     05  PCT-COUNT-2                  PIC 9(08) COMP.
032100     05  PCT-DIVISOR                  PIC 9(08) COMP.
032200     05  PCT-RESULT                   PIC 9(05)V9(02).
032300     05  PCT-AVERAGE-RESULT           PIC 9(08) COMP.
032400*    RETURN CODE FROM DNAPCT - NEGATIVE MEANS A ZERO DIVISOR
032500*    OR A BAD CALC-TYPE-SW; THIS PROGRAM TREATS EITHER AS A
032600*    ZERO RESULT RATHER THAN ABENDING (REQ 6540).
032700 01  RETURN-CD                        PIC S9(04) COMP.
032800
032900******************************************************************
033000*    MAIN LINE.  PASS 1 (100-MAINLINE) SLURPS THE WHOLE ANLYTCS
033100*    FILE INTO THE HOLD-AREAS - SUMMARY, CODON, TRAILER - SINCE
033200*    THE REPORT NEEDS TOTALS BEFORE IT CAN PRINT A SINGLE LINE.
033300*    PASS 2 (THE SIX 6nn/8nn PARAGRAPHS BELOW) IS PURE PRINTING,
033400*    NO MORE READING.
033500******************************************************************
033600 PROCEDURE DIVISION.
033700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
033800     PERFORM 100-MAINLINE THRU 100-EXIT
033900             UNTIL NO-MORE-ANLYTCS.
034000     PERFORM 600-WRITE-TITLE-BANNER THRU 600-EXIT.
034100     PERFORM 620-WRITE-SEQUENCE-INFO THRU 620-EXIT.
034200     PERFORM 640-WRITE-CODON-STATS THRU 640-EXIT.
034300*    THE GENE ANALYSIS SECTION ONLY PRINTS WHEN THE TRAILER
034400*    RECORD SAYS DNASEQAN ACTUALLY FOUND A GENE - A RUN OVER A
034500*    NON-CODING SEQUENCE OTHERWISE LEAVES A BLANK SECTION WITH
034600*    NOTHING TO SHOW (REQ 3077).
034700     IF HOLD-TOTAL-GENES > ZERO
034800         PERFORM 660-WRITE-GENE-ANALYSIS THRU 660-EXIT.
034900     PERFORM 999-CLEANUP THRU 999-EXIT.
035000     MOVE +0 TO RETURN-CODE.
035100     GOBACK.
035200
035300******************************************************************
035400*    000-HOUSEKEEPING - OPEN FILES, CLEAR THE HOLD-AREA LOADED
035500*    SWITCHES, AND PRIME THE READ.  AN EMPTY ANLYTCS MEANS
035600*    DNASEQAN NEVER RAN OR FAILED BEFORE WRITING ANYTHING - NOT
035700*    SOMETHING THIS STEP CAN REPORT ON, SO STRAIGHT TO ABEND.
035800******************************************************************
035900 000-HOUSEKEEPING.
036000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
036100     DISPLAY "******** BEGIN JOB DNARPT ********".
036200     MOVE ZERO TO WS-CODONS-LOADED.
036300     MOVE "N" TO WS-SUMMARY-LOADED-SW, WS-TRAILER-LOADED-SW.
036400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
036500     PERFORM 900-READ-ANLYTCS THRU 900-EXIT.
036600     IF NO-MORE-ANLYTCS
036700         MOVE "EMPTY STATISTICS INPUT FILE" TO ABEND-REASON
036800         GO TO 1000-ABEND-RTN.
036900 000-EXIT.
037000     EXIT.
037100
037200******************************************************************
037300*    100-MAINLINE - ONE RECORD TYPE, ONE HOLD PARAGRAPH, THEN
037400*    READ THE NEXT ONE.  ANLYTCS IS WRITTEN BY DNASEQAN IN A
037500*    FIXED ORDER (SUMMARY, THEN CODON RECORDS, THEN TRAILER) BUT
037600*    THIS PARAGRAPH DOES NOT DEPEND ON THAT ORDER - EACH RECORD
037700*    TYPE LOADS ITS OWN HOLD-AREA REGARDLESS OF WHEN IT ARRIVES.
037800******************************************************************
037900 100-MAINLINE.
038000     MOVE "100-MAINLINE" TO PARA-NAME.
038100*    ANL-REC-TYPE IS TESTED UNDER THREE DIFFERENT QUALIFIED
038200*    NAMES BECAUSE ALL THREE RECORD GROUPS OVERLAY THE SAME
038300*    STORAGE (SEE THE REDEFINES IN ANLYREC) - THE QUALIFIER
038400*    JUST PICKS WHICH NAME'S PICTURE TO READ IT UNDER.
038500     IF ANL-REC-TYPE IN WS-SUMMARY-REC = "S"
038600         PERFORM 120-HOLD-SUMMARY-REC THRU 120-EXIT
038700     ELSE IF ANL-REC-TYPE IN WS-CODON-REC = "C"
038800         PERFORM 140-HOLD-CODON-REC THRU 140-EXIT
038900     ELSE IF ANL-REC-TYPE IN WS-TRAILER-REC = "T"
039000         PERFORM 160-HOLD-TRAILER-REC THRU 160-EXIT
039100     ELSE
039200*        A RECORD TYPE NEITHER "S", "C" NOR "T" MEANS ANLYTCS
039300*        WAS WRITTEN BY SOMETHING OTHER THAN THIS RUN'S OWN
039400*        DNASEQAN - TREAT IT AS A CORRUPT INPUT FILE.
039500         MOVE "UNKNOWN RECORD TYPE ON ANLYTCS" TO ABEND-REASON
039600         GO TO 1000-ABEND-RTN.
039700     PERFORM 900-READ-ANLYTCS THRU 900-EXIT.
039800 100-EXIT.
039900     EXIT.
040000
040100******************************************************************
040200*    120-HOLD-SUMMARY-REC - ONE SUMMARY RECORD PER RUN.  CARRIES
040300*    THE WHOLE-SEQUENCE COUNTS AND LENGTH 620-WRITE-SEQUENCE-
040400*    INFO NEEDS LATER.
040500******************************************************************
040600 120-HOLD-SUMMARY-REC.
040700*    STRAIGHT FIELD-BY-FIELD MOVE - ANL-SUMMARY-REC AND
040800*    WS-HOLD-SUMMARY-REC HAVE THE SAME SHAPE, JUST DIFFERENT
040900*    NAMES (ONE IS THE WIRE FORMAT, THE OTHER IS THE PRINT-
041000*    TIME COPY).
041100     MOVE ANL-SEQUENCE-LENGTH TO HOLD-SEQUENCE-LENGTH.
041200*    ALL FOUR BASE COUNTS COME ACROSS TOGETHER - THE PERCENT-
041300*    AGES FOR EACH ARE NOT CALCULATED UNTIL 625, MUCH LATER.
041400     MOVE ANL-COUNT-A         TO HOLD-COUNT-A.
041500     MOVE ANL-COUNT-T         TO HOLD-COUNT-T.
041600     MOVE ANL-COUNT-G         TO HOLD-COUNT-G.
041700     MOVE ANL-COUNT-C         TO HOLD-COUNT-C.
041800     MOVE ANL-SEQ-GC-CONTENT  TO HOLD-SEQ-GC-CONTENT.
041900     MOVE "Y" TO WS-SUMMARY-LOADED-SW.
042000 120-EXIT.
042100     EXIT.
042200
042300******************************************************************
042400*    140-HOLD-CODON-REC - ONE RECORD PER DISTINCT CODON DNASEQAN
042500*    COUNTED (START AND STOP CODONS BOTH COME THROUGH HERE).
042600*    WS-CODONS-LOADED INDEXES THE HOLD-CODON TABLE AS EACH ONE
042700*    ARRIVES - SEE HOLD-AREAS FOR THE TABLE'S OCCURS LIMIT.
042800******************************************************************
042900 140-HOLD-CODON-REC.
043000*    WS-CODONS-LOADED BOTH COUNTS THE ENTRIES SEEN SO FAR AND
043100*    INDEXES THE NEXT FREE SLOT - SAME FIELD DOES BOTH JOBS.
043200     ADD 1 TO WS-CODONS-LOADED.
043300     MOVE ANL-CODON-VALUE TO
043400          HOLD-CODON-VALUE(WS-CODONS-LOADED).
043500     MOVE ANL-CODON-OCCURRENCES TO
043600          HOLD-CODON-OCCURRENCES(WS-CODONS-LOADED).
043700 140-EXIT.
043800     EXIT.
043900
044000******************************************************************
044100*    160-HOLD-TRAILER-REC - ONE TRAILER RECORD PER RUN, ALWAYS
044200*    LAST ON ANLYTCS.  CARRIES THE GENE-ANALYSIS TOTALS THE
044300*    MAIN LINE TESTS (HOLD-TOTAL-GENES) AND 660-WRITE-GENE-
044400*    ANALYSIS PRINTS.
044500******************************************************************
044600 160-HOLD-TRAILER-REC.
044700*    WS-TRAILER-LOADED-SW LETS 000-HOUSEKEEPING'S EMPTY-FILE
044800*    CHECK AND ANY FUTURE DIAGNOSTIC TELL WHETHER THE TRAILER
044900*    EVER ARRIVED, SEPARATELY FROM HOLD-TOTAL-GENES BEING ZERO.
045000     MOVE ANL-TOTAL-GENES         TO HOLD-TOTAL-GENES.
045100     MOVE ANL-SUM-GENE-LENGTH     TO HOLD-SUM-GENE-LENGTH.
045200*    LONGEST-GENE LENGTH AND START INDEX TRAVEL TOGETHER AS A
045300*    PAIR - ONE WITHOUT THE OTHER WOULD NOT TELL THE READER
045400*    WHICH GENE IN THE SEQUENCE WAS THE LONGEST ONE.
045500     MOVE ANL-LONGEST-GENE-LENGTH TO HOLD-LONGEST-GENE-LENGTH.
045600     MOVE ANL-LONGEST-GENE-START  TO HOLD-LONGEST-GENE-START.
045700     MOVE "Y" TO WS-TRAILER-LOADED-SW.
045800 160-EXIT.
045900     EXIT.
046000
046100******************************************************************
046200*    600-WRITE-TITLE-BANNER - TOP OF THE (ONE AND ONLY) PAGE.
046300*    TOP-OF-FORM SLEWS TO A NEW PAGE ON THE FIRST WRITE SO THIS
046400*    REPORT NEVER STARTS PARTWAY DOWN A PAGE LEFT OVER FROM A
046500*    PRIOR STEP'S OUTPUT ON THE SAME SYSOUT CLASS.
046600******************************************************************
046700 600-WRITE-TITLE-BANNER.
046800     MOVE "600-WRITE-TITLE-BANNER" TO PARA-NAME.
046900*    RULE OF EQUALS, TITLE, RULE OF EQUALS, BLANK LINE - THE
047000*    SAME FOUR-LINE BANNER SHAPE THE OLD WAREHOUSE GENERAL
047100*    LEDGER RECAP USED AT THE TOP OF EVERY ONE OF ITS REPORTS.
047200     WRITE RPT-REC FROM WS-TITLE-LINE-1
047300         AFTER ADVANCING TOP-OF-FORM.
047400     WRITE RPT-REC FROM WS-TITLE-LINE-2
047500         AFTER ADVANCING 1.
047600     WRITE RPT-REC FROM WS-TITLE-LINE-1
047700         AFTER ADVANCING 1.
047800     WRITE RPT-REC FROM WS-BLANK-LINE
047900         AFTER ADVANCING 1.
048000 600-EXIT.
048100     EXIT.
048200
048300******************************************************************
048400*    620-WRITE-SEQUENCE-INFO - LENGTH, THEN GC CONTENT, THEN
048500*    THE PER-BASE COMPOSITION LINES, IN THAT ORDER (REQ 6583).
048600******************************************************************
048700 620-WRITE-SEQUENCE-INFO.
048800     MOVE "620-WRITE-SEQUENCE-INFO" TO PARA-NAME.
048900     MOVE "SEQUENCE INFORMATION" TO WS-SECTION-TITLE.
049000     WRITE RPT-REC FROM WS-SECTION-LINE
049100         AFTER ADVANCING 1.
049200     WRITE RPT-REC FROM WS-BLANK-LINE
049300         AFTER ADVANCING 1.
049400
049500*    SEQUENCE LENGTH IS THE FIRST LINE OF THE SECTION - WS-
049600*    DETAIL-VALUE IS BUILT BY HAND HERE SINCE IT CARRIES TWO
049700*    PIECES (THE EDITED NUMBER AND THE "BASE PAIRS" LABEL)
049800*    RATHER THAN JUST ONE EDITED FIELD LIKE GC CONTENT BELOW.
049900     MOVE "SEQUENCE LENGTH"         TO WS-DETAIL-LABEL.
050000     MOVE HOLD-SEQUENCE-LENGTH      TO WS-LENGTH-O.
050100     MOVE SPACES                    TO WS-DETAIL-VALUE.
050200     MOVE WS-LENGTH-O               TO WS-DETAIL-VALUE(1:11).
050300     MOVE "BASE PAIRS"              TO WS-DETAIL-VALUE(13:10).
050400     WRITE RPT-REC FROM WS-DETAIL-LINE
050500         AFTER ADVANCING 1.
050600
050700*    GC CONTENT PRINTS RIGHT AFTER SEQUENCE LENGTH AND AHEAD OF
050800*    THE BASE-COMPOSITION LINES (REQ 6583 - MATCHES THE ORDER
050900*    THE REPORT LAYOUT SPECS IT IN).
051000     MOVE "GC CONTENT PERCENT"      TO WS-DETAIL-LABEL.
051100     MOVE HOLD-SEQ-GC-CONTENT       TO WS-PCT-O.
051200     MOVE SPACES                    TO WS-DETAIL-VALUE.
051300     MOVE WS-PCT-O                  TO WS-DETAIL-VALUE.
051400     WRITE RPT-REC FROM WS-DETAIL-LINE
051500         AFTER ADVANCING 1.
051600     WRITE RPT-REC FROM WS-BLANK-LINE
051700         AFTER ADVANCING 1.
051800
051900     PERFORM 625-CALC-BASE-PERCENTAGES THRU 625-EXIT.
052000     PERFORM 626-WRITE-COMPOSITION-LINES THRU 626-EXIT.
052100     WRITE RPT-REC FROM WS-BLANK-LINE
052200         AFTER ADVANCING 1.
052300 620-EXIT.
052400     EXIT.
052500
052600******************************************************************
052700*    625-CALC-BASE-PERCENTAGES - LOADS THE FOUR-BASE PERCENTAGE
052800*    TABLE USING THE SHARED DNAPCT ROUTINE (REQ 5208 -
052900*    COMPOSITION MUST SHOW A PERCENT NEXT TO EACH BASE COUNT,
053000*    NOT JUST THE RAW COUNT).  ONE TABLE ENTRY PER BASE, A-T-G-C
053100*    IN THAT FIXED ORDER SO 626 CAN PULL PAIRS BY SUBSCRIPT.
053200******************************************************************
053300 625-CALC-BASE-PERCENTAGES.
053400     MOVE "625-CALC-BASE-PERCENTAGES" TO PARA-NAME.
053500*    LOAD ALL FOUR TABLE ENTRIES FIRST, THEN CALCULATE ALL
053600*    FOUR PERCENTAGES IN THE VARYING LOOP BELOW - KEEPS THE
053700*    LOAD STEP AND THE CALCULATE STEP FROM BEING TANGLED
053800*    TOGETHER IN ONE PASS.
053900     MOVE "A" TO WS-BASE-PCT-LETTER(1).
054000     MOVE HOLD-COUNT-A TO WS-BASE-PCT-COUNT(1).
054100     MOVE "T" TO WS-BASE-PCT-LETTER(2).
054200     MOVE HOLD-COUNT-T TO WS-BASE-PCT-COUNT(2).
054300     MOVE "G" TO WS-BASE-PCT-LETTER(3).
054400     MOVE HOLD-COUNT-G TO WS-BASE-PCT-COUNT(3).
054500     MOVE "C" TO WS-BASE-PCT-LETTER(4).
054600     MOVE HOLD-COUNT-C TO WS-BASE-PCT-COUNT(4).
054700     PERFORM 627-CALC-ONE-BASE-PCT THRU 627-EXIT
054800             VARYING WS-BASE-PCT-IDX FROM 1 BY 1
054900             UNTIL WS-BASE-PCT-IDX > 4.
055000 625-EXIT.
055100     EXIT.
055200
055300******************************************************************
055400*    627-CALC-ONE-BASE-PCT - ONE CALL TO DNAPCT PER BASE, CALC
055500*    TYPE "B".  PCT-DIVISOR IS ALWAYS THE WHOLE SEQUENCE LENGTH
055600*    SINCE COMPOSITION IS A SHARE OF THE WHOLE SEQUENCE, NOT
055700*    JUST THE CODING REGION.
055800******************************************************************
055900 627-CALC-ONE-BASE-PCT.
056000*    THE 88-LEVEL CALC-BASE-PCT IN DNAPCT'S OWN COPY OF THIS
056100*    RECORD IS WHAT ACTUALLY MATCHES ON "B" - THIS PROGRAM
056200*    DOES NOT NEED ITS OWN COPY OF THAT 88-LEVEL SINCE IT
056300*    ONLY EVER MOVES THE LITERAL IN, NEVER TESTS IT.
056400     MOVE "B" TO PCT-CALC-TYPE-SW.
056500     MOVE WS-BASE-PCT-COUNT(WS-BASE-PCT-IDX) TO PCT-COUNT-1.
056600     MOVE HOLD-SEQUENCE-LENGTH TO PCT-DIVISOR.
056700     CALL 'DNAPCT' USING PCT-CALC-REC, RETURN-CD.
056800     MOVE PCT-RESULT TO WS-BASE-PCT-VALUE(WS-BASE-PCT-IDX).
056900 627-EXIT.
057000     EXIT.
057100
057200******************************************************************
057300*    626-WRITE-COMPOSITION-LINES - PRINTS THE COMPOSITION TWO
057400*    BASES TO A LINE - A&T, THEN G&C - SAME LAYOUT THE OLD
057500*    WAREHOUSE INVENTORY REPORT USED FOR PAIRED ON-HAND/ON-
057600*    ORDER QUANTITY COLUMNS.  NO LOOP HERE - ONLY FOUR BASES,
057700*    ALWAYS THE SAME TWO, SO THE TWO WRITES ARE SPELLED OUT.
057800******************************************************************
057900 626-WRITE-COMPOSITION-LINES.
058000     MOVE "626-WRITE-COMPOSITION-LINES" TO PARA-NAME.
058100*    FIRST LINE - BASE A IN THE LEFT HALF OF THE LINE, BASE T
058200*    IN THE RIGHT HALF.  WS-COUNT-O AND WS-PCT-O ARE SHARED
058300*    EDIT FIELDS REUSED FOR EACH VALUE IN TURN.
058400     MOVE "BASE A"                  TO WS-COMP-LABEL-1.
058500     MOVE WS-BASE-PCT-COUNT(1)      TO WS-COUNT-O.
058600     MOVE WS-COUNT-O                TO WS-COMP-COUNT-1.
058700     MOVE WS-BASE-PCT-VALUE(1)      TO WS-PCT-O.
058800     MOVE WS-PCT-O                  TO WS-COMP-PCT-1.
058900     MOVE "BASE T"                  TO WS-COMP-LABEL-2.
059000     MOVE WS-BASE-PCT-COUNT(2)      TO WS-COUNT-O.
059100     MOVE WS-COUNT-O                TO WS-COMP-COUNT-2.
059200     MOVE WS-BASE-PCT-VALUE(2)      TO WS-PCT-O.
059300     MOVE WS-PCT-O                  TO WS-COMP-PCT-2.
059400     WRITE RPT-REC FROM WS-COMPOSITION-LINE
059500         AFTER ADVANCING 1.
059600
059700*    SECOND LINE - G AND C, SAME SHAPE AS THE A/T LINE ABOVE.
059800     MOVE "BASE G"                  TO WS-COMP-LABEL-1.
059900     MOVE WS-BASE-PCT-COUNT(3)      TO WS-COUNT-O.
060000     MOVE WS-COUNT-O                TO WS-COMP-COUNT-1.
060100     MOVE WS-BASE-PCT-VALUE(3)      TO WS-PCT-O.
060200     MOVE WS-PCT-O                  TO WS-COMP-PCT-1.
060300     MOVE "BASE C"                  TO WS-COMP-LABEL-2.
060400     MOVE WS-BASE-PCT-COUNT(4)      TO WS-COUNT-O.
060500     MOVE WS-COUNT-O                TO WS-COMP-COUNT-2.
060600     MOVE WS-BASE-PCT-VALUE(4)      TO WS-PCT-O.
060700     MOVE WS-PCT-O                  TO WS-COMP-PCT-2.
060800     WRITE RPT-REC FROM WS-COMPOSITION-LINE
060900         AFTER ADVANCING 1.
061000 626-EXIT.
061100     EXIT.
061200
061300******************************************************************
061400*    640-WRITE-CODON-STATS - START CODONS GROUP, THEN STOP
061500*    CODONS GROUP.  EACH GROUP HEADING PRINTS EVEN WHEN NO
061600*    CODONS OF THAT KIND WERE FOUND (REQ 6583 SPLIT START FROM
061700*    STOP INTO TWO GROUPS WHERE THERE USED TO BE ONE FLAT TABLE).
061800******************************************************************
061900 640-WRITE-CODON-STATS.
062000*    06/30/03 PDN - GUARDS AGAINST A MISSING CODON RECORD BY
062100*    SEARCHING HOLD-CODON-VALUE FOR EACH CODON BY ITS OWN TEXT
062200*    RATHER THAN TRUSTING TABLE POSITION (REQ 6540).
062300*    THE SECTION HEADING AND BLANK LINE BELOW PRINT ONCE,
062400*    THEN CONTROL PASSES TO THE TWO GROUP PARAGRAPHS.
062500     MOVE "640-WRITE-CODON-STATS" TO PARA-NAME.
062600     MOVE "CODON STATISTICS" TO WS-SECTION-TITLE.
062700     WRITE RPT-REC FROM WS-SECTION-LINE
062800         AFTER ADVANCING 1.
062900     WRITE RPT-REC FROM WS-BLANK-LINE
063000         AFTER ADVANCING 1.
063100
063200     PERFORM 642-WRITE-START-CODON-LINE THRU 642-EXIT.
063300     WRITE RPT-REC FROM WS-BLANK-LINE
063400         AFTER ADVANCING 1.
063500
063600*    THE STOP-CODON GROUP HEADING IS WRITTEN RIGHT HERE RATHER
063700*    THAN IN A SUB-PARAGRAPH - ONLY THE START-CODON SIDE NEEDED
063800*    ITS OWN PARAGRAPH, TO SEARCH FOR "ATG" BY NAME (SEE 643).
063900     MOVE "STOP CODONS" TO WS-CODON-GROUP-LABEL.
064000     WRITE RPT-REC FROM WS-CODON-GROUP-LINE
064100         AFTER ADVANCING 1.
064200     IF WS-CODONS-LOADED > ZERO
064300         PERFORM 644-WRITE-ONE-STOP-CODON THRU 644-EXIT
064400                 VARYING WS-HOLD-CODON-IDX FROM 1 BY 1
064500                 UNTIL WS-HOLD-CODON-IDX > WS-CODONS-LOADED.
064600     WRITE RPT-REC FROM WS-BLANK-LINE
064700         AFTER ADVANCING 1.
064800 640-EXIT.
064900     EXIT.
065000
065100******************************************************************
065200*    642-WRITE-START-CODON-LINE - THERE IS ONLY EVER ONE START
065300*    CODON VALUE ("ATG") SO THIS SEARCHES THE HOLD-CODON TABLE
065400*    FOR IT BY NAME RATHER THAN LOOPING OVER EVERY ENTRY AND
065500*    PRINTING A LINE PER ENTRY LIKE THE STOP-CODON SIDE DOES.
065600******************************************************************
065700 642-WRITE-START-CODON-LINE.
065800*    THE GROUP HEADING NAMES THE CODON VALUE RIGHT IN THE
065900*    LABEL TEXT SINCE THERE IS ONLY EVER ONE START CODON -
066000*    NO NEED FOR A SEPARATE DETAIL LINE TO SAY WHICH ONE.
066100     MOVE "START CODONS (ATG)" TO WS-CODON-GROUP-LABEL.
066200     WRITE RPT-REC FROM WS-CODON-GROUP-LINE
066300         AFTER ADVANCING 1.
066400     IF WS-CODONS-LOADED > ZERO
066500         PERFORM 643-FIND-START-CODON-LINE THRU 643-EXIT
066600                 VARYING WS-HOLD-CODON-IDX FROM 1 BY 1
066700                 UNTIL WS-HOLD-CODON-IDX > WS-CODONS-LOADED.
066800 642-EXIT.
066900     EXIT.
067000
067100******************************************************************
067200*    643-FIND-START-CODON-LINE - STOPS LOOKING AS SOON AS "ATG"
067300*    IS FOUND, BUT THE VARYING LOOP IN 642 STILL RUNS THE FULL
067400*    TABLE - THAT IS FINE, WS-CODONS-LOADED NEVER RUNS PAST A
067500*    FEW DOZEN ENTRIES SO THE EXTRA PASSES COST NOTHING.
067600******************************************************************
067700 643-FIND-START-CODON-LINE.
067800*    THE LABEL PRINTED HERE IS "OCCURRENCES" RATHER THAN THE
067900*    CODON TEXT ITSELF - THE GROUP HEADING IN 642 ALREADY SAYS
068000*    "START CODONS (ATG)", SO REPEATING "ATG" ON THE DETAIL
068100*    LINE WOULD JUST BE NOISE.
068200     IF HOLD-CODON-VALUE(WS-HOLD-CODON-IDX) = "ATG"
068300         MOVE "OCCURRENCES"   TO WS-CODON-LABEL
068400         MOVE HOLD-CODON-OCCURRENCES(WS-HOLD-CODON-IDX)
068500                               TO WS-COUNT-O
068600         MOVE WS-COUNT-O       TO WS-CODON-COUNT-O
068700         WRITE RPT-REC FROM WS-CODON-DETAIL-LINE
068800             AFTER ADVANCING 1.
068900 643-EXIT.
069000     EXIT.
069100
069200******************************************************************
069300*    644-WRITE-ONE-STOP-CODON - THERE ARE THREE STOP CODONS
069400*    (TAA/TAG/TGA) SO, UNLIKE THE SINGLE-VALUE START-CODON
069500*    SEARCH IN 643, THIS PRINTS A LINE FOR EVERY MATCHING TABLE
069600*    ENTRY RATHER THAN STOPPING AT THE FIRST ONE.
069700******************************************************************
069800 644-WRITE-ONE-STOP-CODON.
069900*    HERE THE CODON TEXT ITSELF ("TAA", "TAG", OR "TGA") IS
070000*    THE LABEL, SINCE THE STOP-CODON GROUP HEADING DOES NOT
070100*    NAME ANY ONE CODON THE WAY THE START-CODON HEADING DOES.
070200     IF HOLD-CODON-VALUE(WS-HOLD-CODON-IDX) = "TAA" OR
070300        HOLD-CODON-VALUE(WS-HOLD-CODON-IDX) = "TAG" OR
070400        HOLD-CODON-VALUE(WS-HOLD-CODON-IDX) = "TGA"
070500         MOVE HOLD-CODON-VALUE(WS-HOLD-CODON-IDX)
070600                               TO WS-CODON-LABEL
070700         MOVE HOLD-CODON-OCCURRENCES(WS-HOLD-CODON-IDX)
070800                               TO WS-COUNT-O
070900         MOVE WS-COUNT-O       TO WS-CODON-COUNT-O
071000         WRITE RPT-REC FROM WS-CODON-DETAIL-LINE
071100             AFTER ADVANCING 1.
071200 644-EXIT.
071300     EXIT.
071400
071500******************************************************************
071600*    660-WRITE-GENE-ANALYSIS - ONLY REACHED WHEN HOLD-TOTAL-
071700*    GENES > ZERO (SEE THE MAIN LINE).  FOUR LINES - TOTAL
071800*    GENES, CODING PERCENT, AVERAGE LENGTH, LONGEST GENE - THEN
071900*    THE LONGEST-GENE DETAIL IN ITS OWN SUB-PARAGRAPH.
072000******************************************************************
072100 660-WRITE-GENE-ANALYSIS.
072200     MOVE "660-WRITE-GENE-ANALYSIS" TO PARA-NAME.
072300     MOVE "GENE ANALYSIS" TO WS-SECTION-TITLE.
072400     WRITE RPT-REC FROM WS-SECTION-LINE
072500         AFTER ADVANCING 1.
072600     WRITE RPT-REC FROM WS-BLANK-LINE
072700         AFTER ADVANCING 1.
072800
072900*    TOTAL GENES COMES STRAIGHT FROM THE TRAILER HOLD-AREA -
073000*    NO DNAPCT CALL NEEDED FOR A PLAIN COUNT.
073100     MOVE "TOTAL GENES FOUND"       TO WS-DETAIL-LABEL.
073200     MOVE HOLD-TOTAL-GENES          TO WS-GENES-O.
073300     MOVE WS-GENES-O                TO WS-DETAIL-VALUE.
073400     WRITE RPT-REC FROM WS-DETAIL-LINE
073500         AFTER ADVANCING 1.
073600
073700*    CODING PERCENT IS CALC TYPE "C" - SUM OF EVERY GENE'S
073800*    LENGTH OVER THE WHOLE SEQUENCE LENGTH (REQ 6583).
073900     MOVE "C" TO PCT-CALC-TYPE-SW.
074000     MOVE HOLD-SUM-GENE-LENGTH TO PCT-COUNT-1.
074100     MOVE HOLD-SEQUENCE-LENGTH TO PCT-DIVISOR.
074200     CALL 'DNAPCT' USING PCT-CALC-REC, RETURN-CD.
074300     MOVE "CODING REGIONS PERCENT"  TO WS-DETAIL-LABEL.
074400     MOVE PCT-RESULT                TO WS-PCT-O.
074500     MOVE WS-PCT-O                  TO WS-DETAIL-VALUE.
074600     WRITE RPT-REC FROM WS-DETAIL-LINE
074700         AFTER ADVANCING 1.
074800
074900*    AVERAGE GENE LENGTH IS CALC TYPE "A" - SUM OF GENE LENGTH
075000*    OVER THE GENE COUNT, NOT THE SEQUENCE LENGTH - A DIFFERENT
075100*    DIVISOR THAN THE CODING-PERCENT CALL JUST ABOVE.
075200     MOVE "A" TO PCT-CALC-TYPE-SW.
075300     MOVE HOLD-SUM-GENE-LENGTH TO PCT-COUNT-1.
075400     MOVE HOLD-TOTAL-GENES TO PCT-DIVISOR.
075500     CALL 'DNAPCT' USING PCT-CALC-REC, RETURN-CD.
075600     MOVE PCT-AVERAGE-RESULT TO WS-AVG-GENE-LENGTH.
075700
075800     MOVE "AVERAGE GENE LENGTH"     TO WS-DETAIL-LABEL.
075900     MOVE WS-AVG-GENE-LENGTH        TO WS-AVG-O.
076000     MOVE WS-AVG-O                  TO WS-DETAIL-VALUE.
076100     WRITE RPT-REC FROM WS-DETAIL-LINE
076200         AFTER ADVANCING 1.
076300
076400     PERFORM 660-FORMAT-LONGEST-GENE-LINE THRU 660-FORMAT-EXIT.
076500     WRITE RPT-REC FROM WS-BLANK-LINE
076600         AFTER ADVANCING 1.
076700 660-EXIT.
076800     EXIT.
076900
077000******************************************************************
077100*    660-FORMAT-LONGEST-GENE-LINE - TWO LINES, LENGTH AND START
077200*    INDEX, BOTH ALREADY SITTING IN THE TRAILER HOLD-AREA SINCE
077300*    DNASEQAN DOES THE LONGEST-GENE COMPARISON ITSELF.
077400******************************************************************
077500 660-FORMAT-LONGEST-GENE-LINE.
077600*    LENGTH FIRST, THEN START INDEX - MATCHES THE ORDER
077700*    DNASEQAN ITSELF FOUND THEM IN DURING ITS LONGEST-GENE
077800*    COMPARISON (420-FIND-LONGEST-GENE OVER THERE).
077900     MOVE "LONGEST GENE LENGTH"     TO WS-DETAIL-LABEL.
078000     MOVE HOLD-LONGEST-GENE-LENGTH  TO WS-LENGTH-O.
078100     MOVE WS-LENGTH-O               TO WS-DETAIL-VALUE.
078200     WRITE RPT-REC FROM WS-DETAIL-LINE
078300         AFTER ADVANCING 1.
078400
078500     MOVE "LONGEST GENE START INDEX" TO WS-DETAIL-LABEL.
078600     MOVE HOLD-LONGEST-GENE-START   TO WS-START-O.
078700     MOVE WS-START-O                TO WS-DETAIL-VALUE.
078800     WRITE RPT-REC FROM WS-DETAIL-LINE
078900         AFTER ADVANCING 1.
079000 660-FORMAT-EXIT.
079100     EXIT.
079200
079300******************************************************************
079400*    800-OPEN-FILES - ANLYTCS IS INPUT; RPTOUT AND SYSOUT ARE
079500*    BOTH OPENED OUTPUT EVERY RUN, NO SWITCH TO TEST - THIS
079600*    PROGRAM ALWAYS PRINTS A REPORT.
079700******************************************************************
079800 800-OPEN-FILES.
079900     MOVE "800-OPEN-FILES" TO PARA-NAME.
080000*    ANLYTCS MUST EXIST AND BE NON-EMPTY - DNASEQAN ALWAYS
080100*    WRITES ONE BEFORE THIS STEP RUNS - SEE THE EMPTY-FILE
080200*    CHECK BACK IN 000-HOUSEKEEPING.
080300     OPEN INPUT ANLYTCS.
080400     OPEN OUTPUT RPTOUT, SYSOUT.
080500 800-EXIT.
080600     EXIT.
080700
080800******************************************************************
080900*    850-CLOSE-FILES - CALLED FROM THE NORMAL END-OF-JOB PATH
081000*    (999-CLEANUP) AND FROM THE ABEND PATH (1000-ABEND-RTN) -
081100*    ALL THREE FILES CLOSE TOGETHER EITHER WAY.
081200******************************************************************
081300 850-CLOSE-FILES.
081400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
081500*    ALL THREE IN ONE STATEMENT - THERE IS NO CASE WHERE ONLY
081600*    ONE OR TWO OF THEM SHOULD CLOSE.
081700     CLOSE ANLYTCS, RPTOUT, SYSOUT.
081800 850-EXIT.
081900     EXIT.
082000
082100******************************************************************
082200*    900-READ-ANLYTCS - ONE PHYSICAL READ SERVES ALL THREE
082300*    RECORD LAYOUTS.  THE THREE WS-xxx-REC GROUPS ARE ALL THE
082400*    SAME WIDTH AND OVERLAY EACH OTHER'S STORAGE (SEE THE
082500*    REDEFINES ON WS-CODON-REC/WS-TRAILER-REC), SO THE MOVE
082600*    BELOW JUST FANS ONE PHYSICAL BUFFER OUT TO ALL THREE NAMES.
082700******************************************************************
082800 900-READ-ANLYTCS.
082900*    GO TO 900-EXIT ON END-OF-FILE SKIPS THE MOVE AND COUNT
083000*    BELOW - THERE IS NO RECORD TO FAN OUT OR COUNT.
083100     READ ANLYTCS INTO WS-SUMMARY-REC
083200         AT END MOVE "N" TO MORE-ANLYTCS-SW
083300         GO TO 900-EXIT
083400     END-READ.
083500*    FAN THE ONE BUFFER OUT TO THE OTHER TWO RECORD NAMES SO
083600*    100-MAINLINE CAN TEST ANL-REC-TYPE UNDER WHICHEVER NAME
083700*    MATCHES THE RECORD THAT ACTUALLY CAME IN.
083800     MOVE WS-SUMMARY-REC TO WS-CODON-REC, WS-TRAILER-REC.
083900     ADD 1 TO WS-RECS-READ.
084000 900-EXIT.
084100     EXIT.
084200
084300******************************************************************
084400*    999-CLEANUP - NORMAL END OF JOB.  READ COUNT GOES TO
084500*    SYSOUT THE SAME WAY EVERY OTHER STEP IN THIS RUN REPORTS IT.
084600******************************************************************
084700 999-CLEANUP.
084800     MOVE "999-CLEANUP" TO PARA-NAME.
084900*    CLOSE THE FILES BEFORE THE DISPLAYS BELOW - IF CLOSE EVER
085000*    FAILS ON A FUTURE RELEASE, THE OPERATOR SHOULD SEE THE
085100*    FAILURE BEFORE THE "NORMAL END OF JOB" MESSAGE, NOT AFTER.
085200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
085300     DISPLAY "** STATISTICS RECORDS READ **".
085400     DISPLAY WS-RECS-READ.
085500     DISPLAY "******** NORMAL END OF JOB DNARPT ********".
085600 999-EXIT.
085700     EXIT.
085800
085900******************************************************************
086000*    1000-ABEND-RTN - THE SHOP-STANDARD WAY TO DIE.  NEVER
086100*    ENTERED BY FALL-THROUGH, ONLY BY THE GO TO STATEMENTS IN
086200*    000-HOUSEKEEPING AND 100-MAINLINE ABOVE.  THE DIVIDE BY
086300*    ZERO-VAL IS THE CONVENTIONAL FORCED ABEND - IT IS NEVER
086400*    MEANT TO COMPUTE ANYTHING.
086500******************************************************************
086600 1000-ABEND-RTN.
086700*    THE ABEND MESSAGE GOES OUT TO SYSOUT FIRST, BEFORE ANY
086800*    FILE IS CLOSED, SO IT SURVIVES EVEN IF CLOSING ANLYTCS OR
086900*    RPTOUT ITSELF FAILS.
087000     WRITE SYSOUT-REC FROM ABEND-REC.
087100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
087200     DISPLAY "*** ABNORMAL END OF JOB - DNARPT ***"
087300             UPON CONSOLE.
087400*    FORCES A SYSTEM COMPLETION CODE SO THE JOB STEP SHOWS AS
087500*    FAILED IN THE SCHEDULER - SAME IDIOM AS EVERY OTHER
087600*    PROGRAM IN THIS SUITE.
087700     DIVIDE ZERO-VAL INTO ONE-VAL.
