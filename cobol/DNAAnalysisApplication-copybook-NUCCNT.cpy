000100******************************************************************
000200* COPY MEMBER   : NUCCNT
000300* DESCRIPTION   : WHOLE-SEQUENCE NUCLEOTIDE COMPOSITION COUNTS.
000400*                 BUILT BY DNASEQAN'S 300-COUNT-NUCLEOTIDES PASS
000500*                 AND CARRIED TO THE ANLYTCS SUMMARY RECORD FOR
000600*                 DNARPT.
000700******************************************************************
000800* 04/12/89  RTH  ORIGINAL MEMBER.
000900******************************************************************
001000 01  NUCLEOTIDE-COUNTS.
001100     05  COUNT-A                     PIC 9(08) COMP.
001200     05  COUNT-T                     PIC 9(08) COMP.
001300     05  COUNT-G                     PIC 9(08) COMP.
001400     05  COUNT-C                     PIC 9(08) COMP.
001500     05  FILLER                      PIC X(04).
