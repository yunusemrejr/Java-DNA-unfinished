      ******************************************************************
      * COPY MEMBER   : NUCCNT
      * DESCRIPTION   : WHOLE-SEQUENCE NUCLEOTIDE COMPOSITION COUNTS.
      *                 BUILT BY DNASEQAN'S 300-COUNT-NUCLEOTIDES PASS
      *                 AND CARRIED TO THE ANLYTCS SUMMARY RECORD FOR
      *                 DNARPT.
      ******************************************************************
      * 04/12/89  RTH  ORIGINAL MEMBER.
      ******************************************************************
       01  NUCLEOTIDE-COUNTS.
           05  COUNT-A                     PIC 9(08) COMP.
           05  COUNT-T                     PIC 9(08) COMP.
           05  COUNT-G                     PIC 9(08) COMP.
           05  COUNT-C                     PIC 9(08) COMP.
           05  FILLER                      PIC X(04).
