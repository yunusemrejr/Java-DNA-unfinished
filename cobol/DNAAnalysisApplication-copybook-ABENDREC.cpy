000100******************************************************************
000200* COPY MEMBER   : ABENDREC
000300* DESCRIPTION   : COMMON DIAGNOSTIC/ABEND RECORD, WRITTEN TO
000400*                 SYSOUT AND DISPLAYED ON CONSOLE WHEN A DNA
000500*                 ANALYSIS JOB STEP ABENDS OR REJECTS A RECORD.
000600*                 SHARED BY DNASEQAN, DNARPT AND DNASAVE.
000700******************************************************************
000800* 11/04/88  RTH  ORIGINAL MEMBER - CARRIED OVER FROM THE OLD
000900*                GENERAL LEDGER COPYLIB, PARA-NAME/REASON/
001000*                EXPECTED/ACTUAL FIELDS UNCHANGED.
001100* 03/19/91  RTH  ADDED BAD-CHARACTER AND BAD-CHAR-POSITION FOR
001200*                THE SEQUENCE-VALIDATION REJECT PATH (REQ 4471).
001300* 03/19/91  RTH  ADDED ZERO-VAL/ONE-VAL - THE FORCED-DIVIDE
001400*                ABEND TRICK AT THE BOTTOM OF EVERY 1000-ABEND-
001500*                RTN PARAGRAPH NEEDS SOMEWHERE COMMON TO LIVE.
001600******************************************************************
001700 01  ABEND-REC.
001800     05  PARA-NAME                   PIC X(20).
001900     05  ABEND-REASON                PIC X(49).
002000     05  EXPECTED-VAL                PIC X(09).
002100     05  ACTUAL-VAL                  PIC X(09).
002200     05  BAD-CHARACTER               PIC X(01).
002300     05  BAD-CHAR-POSITION           PIC 9(08).
002400     05  FILLER                      PIC X(04).
002500
002600 77  ZERO-VAL                        PIC 9(01) VALUE ZERO.
002700 77  ONE-VAL                         PIC 9(01) VALUE ZERO.
