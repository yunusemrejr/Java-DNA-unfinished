      ******************************************************************
      * COPY MEMBER   : CODONSTAT
      * DESCRIPTION   : RAW POSITIONAL-MATCH COUNTS FOR THE FOUR CODON
      *                 VALUES THIS SHOP TRACKS (THE START CODON ATG
      *                 AND THE THREE STOP CODONS).  COUNTS COME FROM
      *                 THE DNACDN SUBSTRING SCAN, NOT FROM THE GENE
      *                 TABLE - A CODON CAN BE COUNTED HERE WITHOUT ANY
      *                 GENE EVER BEING FORMED AROUND IT.
      ******************************************************************
      * 04/12/89  RTH  ORIGINAL MEMBER.
      ******************************************************************
       01  CODON-STAT-TABLE.
           05  CODON-STAT-ENTRY OCCURS 4 TIMES INDEXED BY CODON-IDX.
               10  CODON-VALUE              PIC X(03).
                   88  CODON-IS-START          VALUE "ATG".
                   88  CODON-IS-STOP            VALUES ARE "TAA" "TAG"
                                                           "TGA".
               10  CODON-OCCURRENCES        PIC 9(08) COMP.
           05  FILLER                    PIC X(04).
