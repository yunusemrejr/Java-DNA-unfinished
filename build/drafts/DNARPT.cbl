       IDENTIFICATION DIVISION.
       PROGRAM-ID.  DNARPT.
       AUTHOR. R. T. HAUSMAN.
       INSTALLATION. RESEARCH COMPUTING CENTER.
       DATE-WRITTEN. 04/18/89.
       DATE-COMPILED. 04/18/89.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          PRINTS THE DNA SEQUENCE ANALYSIS REPORT FROM THE
      *          STATISTICS FILE DNASEQAN BUILT (ANLYTCS) - TITLE
      *          BANNER, SEQUENCE INFORMATION, CODON STATISTICS, AND
      *          (WHEN THE RUN FOUND ANY GENES) A GENE ANALYSIS
      *          SECTION.
      *
      *          THIS IS A ONE-SEQUENCE, ONE-PAGE REPORT - NO PAGE
      *          BREAKS, NO COLUMN HEADERS CARRIED OVER A SECOND
      *          PAGE.  KEEP IT THAT WAY UNLESS THE SPEC CHANGES.
      *
      *          THE PROGRAM READS ANLYTCS ONCE, TOP TO BOTTOM, AND
      *          HOLDS EVERYTHING IN WORKING-STORAGE BEFORE IT WRITES
      *          ITS FIRST PRINT LINE - THERE IS NO WAY TO KNOW IF
      *          ANY GENES WERE FOUND UNTIL THE TRAILER RECORD, THE
      *          LAST RECORD ON THE FILE, HAS BEEN READ.
      *
      ******************************************************************

               INPUT FILE              -   ANLYTCS (FROM DNASEQAN)

               OUTPUT FILE             -   RPTOUT  (PRINTED REPORT)

               DUMP FILE               -   SYSOUT

      ******************************************************************
      * 04/18/89  RTH  ORIGINAL PROGRAM.
      * 02/06/92  RTH  ADDED THE GENE ANALYSIS SECTION - 660-WRITE-
      *                GENE-ANALYSIS ONLY FIRES WHEN THE TRAILER
      *                RECORD SHOWS AT LEAST ONE GENE (REQ 3077).
      * 11/30/90  RTH  CODON COUNTS NOW COME FROM THEIR OWN RECORD
      *                TYPE ON ANLYTCS INSTEAD OF THE TRAILER - SEE
      *                640-WRITE-CODON-STATS (REQ 3098).
      * 01/11/99  RTH  Y2K REVIEW - NO DATE FIELDS PRINTED ON THIS
      *                REPORT, NO CHANGE REQUIRED.  SIGNED OFF PER
      *                MEMO 99-014.
      * 06/30/03  PDN  GUARDED 640-WRITE-CODON-STATS AGAINST A MISSING
      *                CODON RECORD - WOULD HAVE PRINTED BLANK OCCUR-
      *                RENCE COLUMNS INSTEAD OF ABENDING (REQ 6540).
      * 07/14/03  PDN  SEQUENCE INFORMATION NOW SHOWS A PERCENT NEXT
      *                TO EACH BASE COUNT (TWO BASES PER LINE) AND
      *                GENE ANALYSIS NOW PRINTS CODING REGIONS PERCENT
      *                - BOTH VIA THE DNAPCT "B" AND "C" CALC TYPES.
      *                CODON STATISTICS NOW SPLITS START FROM STOP
      *                CODONS INSTEAD OF ONE FLAT TABLE (REQ 6583).
      * 08/11/03  PDN  MOVED THE GC CONTENT PERCENT LINE AHEAD OF THE
      *                BASE-COMPOSITION LINES IN 620-WRITE-SEQUENCE-
      *                INFO - THE REPORT LAYOUT CALLS FOR LENGTH, THEN
      *                GC CONTENT, THEN COMPOSITION, AND THE 07/14/03
      *                CHANGE LEFT THEM OUT OF ORDER (REQ 6583).
      * 08/18/03  PDN  TRIMMED WS-COMPOSITION-LINE'S TRAILING FILLER -
      *                THE GROUP RAN 90 BYTES AGAINST RPT-REC'S 80,
      *                TEN BYTES OVER, AND WAS SILENTLY TRUNCATING ON
      *                EVERY WRITE (REQ 6583).
      * 08/19/03  PDN  ADDED PARAGRAPH-LEVEL REMARKS THROUGHOUT - NO
      *                LOGIC CHANGE.  INTERNAL REVIEW FLAGGED THE
      *                COMMENT COVERAGE AS THIN AGAINST SHOP STANDARD
      *                FOR A REPORT PROGRAM OF THIS SIZE (REQ 6591).
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
      *    TOP-OF-FORM IS THE ONLY SPECIAL-NAMES ENTRY THIS PROGRAM
      *    NEEDS - THE REPORT NEVER SKIPS TO A MID-PAGE CHANNEL AND
      *    CARRIES NO UPSI SWITCHES OF ITS OWN.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *    ABEND MESSAGES ONLY - SEE 1000-ABEND-RTN.  NO FILE STATUS
      *    NEEDED SINCE THIS FILE IS NEVER READ.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

      *    DNASEQAN'S OUTPUT - THE INPUT TO THIS PROGRAM.  ALWAYS
      *    SUMMARY RECORD, FOUR CODON RECORDS, TRAILER RECORD, IN
      *    THAT ORDER.
           SELECT ANLYTCS
           ASSIGN TO UT-S-ANLYTCS
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS ANLYTCS-STATUS.

      *    THE FINISHED REPORT - 80-BYTE PRINT LINES, ONE WRITE PER
      *    REPORT LINE, NO SPECIAL PRINT CONTROL BYTE.
           SELECT RPTOUT
           ASSIGN TO UT-S-RPTOUT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS RPTOUT-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 100 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
      *    ONLY EVER HOLDS THE COMMON ABEND-REC LAYOUT - NOT A
      *    GENERAL-PURPOSE PRINT AREA LIKE RPT-REC BELOW.
       01  SYSOUT-REC.
           05  SYSOUT-TEXT                  PIC X(96).
           05  FILLER                       PIC X(04).

      ****** STATISTICS HAND-OFF FROM DNASEQAN - SUMMARY, FOUR CODON
      ****** RECORDS, TRAILER - SEE ANLYREC COPY MEMBER
       FD  ANLYTCS
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 80 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS ANLYTCS-FD-REC.
       01  ANLYTCS-FD-REC.
           05  ANLYTCS-TEXT                 PIC X(76).
           05  FILLER                       PIC X(04).

      *    THE PRINTED REPORT ITSELF - EVERY WS-xxx-LINE GROUP IN
      *    WORKING-STORAGE IS WRITTEN INTO THIS RECORD VIA THE
      *    "WRITE RPT-REC FROM ..." FORM, NEVER BUILT DIRECTLY IN
      *    RPT-TEXT.
       FD  RPTOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 80 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RPT-REC.
       01  RPT-REC.
           05  RPT-TEXT                     PIC X(76).
           05  FILLER                       PIC X(04).

      *    EVERY PRINT-LINE GROUP IN WORKING-STORAGE (WS-TITLE-LINE-1,
      *    WS-DETAIL-LINE, WS-COMPOSITION-LINE, AND THE REST) MUST BE
      *    EXACTLY 80 BYTES TO MATCH RPT-REC - SEE THE 08/18/03 CHANGE
      *    ABOVE FOR THE ONE PLACE THIS WAS NOT TRUE.
       WORKING-STORAGE SECTION.
      *    NEITHER STATUS IS ACTUALLY TESTED ANYWHERE IN THIS
      *    PROGRAM TODAY - THEY ARE DECLARED BECAUSE THE SHOP
      *    STANDARD SAYS EVERY SEQUENTIAL FILE CARRIES ONE, NOT
      *    BECAUSE THIS STEP CURRENTLY ACTS ON THEM.
       01  FILE-STATUS-CODES.
           05  ANLYTCS-STATUS               PIC X(02).
           05  RPTOUT-STATUS                PIC X(02).
           05  FILLER                       PIC X(04).

      *    ANLYREC LAYS OUT THE SUMMARY/CODON/TRAILER RECORD SHAPES
      *    DNASEQAN WRITES TO ANLYTCS; ABENDREC IS THE SHOP-STANDARD
      *    ABEND MESSAGE LAYOUT SHARED ACROSS ALL FIVE PROGRAMS.
       COPY ANLYREC.
       COPY ABENDREC.

      *    ONE SUMMARY RECORD PER RUN - 120-HOLD-SUMMARY-REC MOVES IT
      *    HERE WHOLE SO 620-WRITE-SEQUENCE-INFO HAS EVERYTHING IT
      *    NEEDS WITHOUT RE-READING ANLYTCS.
       01  WS-HOLD-SUMMARY-REC.
           05  HOLD-SEQUENCE-LENGTH         PIC 9(08) COMP.
           05  HOLD-COUNT-A                 PIC 9(08) COMP.
           05  HOLD-COUNT-T                 PIC 9(08) COMP.
           05  HOLD-COUNT-G                 PIC 9(08) COMP.
           05  HOLD-COUNT-C                 PIC 9(08) COMP.
           05  HOLD-SEQ-GC-CONTENT          PIC 9(03)V9(02).
           05  FILLER                       PIC X(04).

      *    FOUR ENTRIES - ONE START CODON ("ATG") PLUS THREE STOP
      *    CODONS (TAA/TAG/TGA) - IS ALL DNASEQAN EVER WRITES, SO
      *    THE TABLE NEVER NEEDS TO BE BIGGER THAN THIS.
       01  WS-HOLD-CODON-RECS.
           05  WS-HOLD-CODON-ENTRY OCCURS 4 TIMES
                                   INDEXED BY WS-HOLD-CODON-IDX.
               10  HOLD-CODON-VALUE         PIC X(03).
               10  HOLD-CODON-OCCURRENCES   PIC 9(08) COMP.
           05  FILLER                       PIC X(04).
       77  WS-CODONS-LOADED                 PIC 9(02) COMP.

      *    ONE TRAILER RECORD PER RUN, ALWAYS THE LAST RECORD ON
      *    ANLYTCS - CARRIES THE GENE-ANALYSIS TOTALS.
       01  WS-HOLD-TRAILER-REC.
           05  HOLD-TOTAL-GENES             PIC 9(06) COMP.
           05  HOLD-TOTAL-GENES-ALT REDEFINES
               HOLD-TOTAL-GENES             PIC S9(06) COMP.
           05  HOLD-SUM-GENE-LENGTH         PIC 9(08) COMP.
           05  HOLD-SUM-GENE-LENGTH-ALT REDEFINES
               HOLD-SUM-GENE-LENGTH         PIC S9(08) COMP.
           05  HOLD-LONGEST-GENE-LENGTH     PIC 9(08) COMP.
           05  HOLD-LONGEST-GENE-START      PIC 9(08) COMP.
           05  FILLER                       PIC X(04).

      *    ONE EDITED FIELD PER KIND OF NUMBER THIS REPORT PRINTS -
      *    KEPT SEPARATE RATHER THAN SHARED SO A LENGTH EDIT IN
      *    PROGRESS IS NEVER CLOBBERED BY A COUNT EDIT IN THE SAME
      *    PARAGRAPH.
       01  WS-RPT-NUMERIC-EDIT-FIELDS.
           05  WS-LENGTH-O                  PIC ZZZ,ZZZ,ZZ9.
           05  WS-COUNT-O                   PIC ZZZ,ZZZ,ZZ9.
           05  WS-PCT-O                     PIC ZZ9.99.
           05  WS-GENES-O                   PIC ZZZ,ZZ9.
           05  WS-START-O                   PIC ZZZ,ZZZ,ZZ9.
           05  WS-AVG-O                     PIC ZZZ,ZZ9.
           05  FILLER                       PIC X(04).

      *    FOUR ENTRIES, ONE PER BASE (A/T/G/C), LOADED BY
      *    625-CALC-BASE-PERCENTAGES AND PRINTED TWO TO A LINE BY
      *    626-WRITE-COMPOSITION-LINES.
       01  WS-BASE-PCT-TABLE.
           05  WS-BASE-PCT-ENTRY OCCURS 4 TIMES
                                  INDEXED BY WS-BASE-PCT-IDX.
               10  WS-BASE-PCT-LETTER        PIC X(01).
               10  WS-BASE-PCT-COUNT         PIC 9(08) COMP.
               10  WS-BASE-PCT-VALUE         PIC 9(05)V9(02).
           05  FILLER                       PIC X(04).

      *    THE RULE-OF-EQUALS BANNER ABOVE THE REPORT TITLE.
       01  WS-TITLE-LINE-1.
           05  FILLER                       PIC X(80) VALUE
               "================================================
      -        "================================".

      *    THE REPORT TITLE ITSELF, CENTERED BY HAND IN THE MIDDLE
      *    36 BYTES OF THE 80-BYTE LINE.
       01  WS-TITLE-LINE-2.
           05  FILLER                       PIC X(22) VALUE SPACES.
           05  FILLER                       PIC X(36) VALUE
               "DNA SEQUENCE ANALYSIS REPORT".
           05  FILLER                       PIC X(22) VALUE SPACES.

      *    ONE OF THESE PER REPORT SECTION ("SEQUENCE COMPOSITION",
      *    "CODON STATISTICS", "GENE ANALYSIS") - WS-SECTION-TITLE
      *    IS MOVED IN BY THE CALLING PARAGRAPH BEFORE THE WRITE.
       01  WS-SECTION-LINE.
           05  WS-SECTION-TITLE             PIC X(30).
           05  FILLER                       PIC X(50) VALUE SPACES.

      *    A PLAIN SPACER LINE BETWEEN SECTIONS - NO DATA, JUST
      *    VERTICAL WHITE SPACE ON THE PRINTED REPORT.
       01  WS-BLANK-LINE.
           05  FILLER                       PIC X(80) VALUE SPACES.

      *    ONE LABEL/VALUE PAIR PER LINE - USED FOR THE SEQUENCE-
      *    LENGTH LINE AND ANY OTHER SINGLE-FACT DETAIL LINE.
       01  WS-DETAIL-LINE.
           05  WS-DETAIL-LABEL              PIC X(30).
           05  WS-DETAIL-VALUE              PIC X(25).
           05  FILLER                       PIC X(25) VALUE SPACES.

       01  WS-COMPOSITION-LINE.
           05  WS-COMP-LABEL-1              PIC X(10).
           05  WS-COMP-COUNT-1              PIC X(11).
           05  FILLER                       PIC X(02) VALUE SPACES.
           05  WS-COMP-PCT-1                PIC X(06).
           05  FILLER                       PIC X(01) VALUE "%".
           05  FILLER                       PIC X(07) VALUE SPACES.
           05  WS-COMP-LABEL-2              PIC X(10).
           05  WS-COMP-COUNT-2              PIC X(11).
           05  FILLER                       PIC X(02) VALUE SPACES.
           05  WS-COMP-PCT-2                PIC X(06).
           05  FILLER                       PIC X(01) VALUE "%".
      *    TRAILING FILLER TRIMMED TO BRING THE GROUP TO THE SAME
      *    80-BYTE WIDTH AS RPT-REC - IT RAN 10 BYTES OVER BEFORE
      *    THIS FIX, SILENTLY TRUNCATING ON EVERY WRITE (REQ 6583).
           05  FILLER                       PIC X(13) VALUE SPACES.

      *    HEADING LINE FOR THE CODON-STATISTICS SECTION - START
      *    CODON FIRST, THEN THE THREE STOP CODONS.
       01  WS-CODON-GROUP-LINE.
           05  WS-CODON-GROUP-LABEL         PIC X(30).
           05  FILLER                       PIC X(50) VALUE SPACES.

      *    ONE LINE PER CODON ENTRY - 644-WRITE-ONE-STOP-CODON AND
      *    642-WRITE-START-CODON-LINE BOTH BUILD THIS SAME LAYOUT.
       01  WS-CODON-DETAIL-LINE.
           05  FILLER                       PIC X(04) VALUE SPACES.
           05  WS-CODON-LABEL                PIC X(16).
           05  WS-CODON-COUNT-O              PIC X(15).
           05  FILLER                        PIC X(45) VALUE SPACES.

      *    MORE-ANLYTCS-SW DRIVES 100-MAINLINE'S READ LOOP; THE
      *    OTHER TWO RECORD WHETHER THEIR HOLD-AREA WAS EVER LOADED
      *    SO A SHORT OR EMPTY ANLYTCS FILE DOES NOT PRINT GARBAGE.
       01  FLAGS-AND-SWITCHES.
           05  MORE-ANLYTCS-SW              PIC X(01) VALUE "Y".
               88  NO-MORE-ANLYTCS             VALUE "N".
           05  WS-SUMMARY-LOADED-SW         PIC X(01).
               88  SUMMARY-REC-LOADED          VALUE "Y".
           05  WS-TRAILER-LOADED-SW         PIC X(01).
               88  TRAILER-REC-LOADED          VALUE "Y".
           05  FILLER                       PIC X(04).

      *    WS-RECS-READ IS A DIAGNOSTIC COUNT ONLY - NOTHING IN THE
      *    REPORT LOGIC BRANCHES ON IT.  WS-AVG-GENE-LENGTH HOLDS
      *    THE RESULT OF THE "A" CALL TO DNAPCT.
       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05  WS-RECS-READ                 PIC 9(06) COMP.
           05  WS-RECS-READ-ALT REDEFINES
               WS-RECS-READ                 PIC S9(06) COMP.
           05  WS-AVG-GENE-LENGTH           PIC 9(08) COMP.
           05  FILLER                       PIC X(04).

      *    THE CALL-BY-REFERENCE AREA SHARED WITH DNAPCT - SEE THAT
      *    PROGRAM'S OWN COPY OF PCT-CALC-REC FOR THE FULL SET OF
      *    88-LEVELS.  ONLY THE THREE TYPES THIS PROGRAM ACTUALLY
      *    CALLS ("A", "C", "B") ARE NAMED HERE.
       01  PCT-CALC-REC.
           05  PCT-CALC-TYPE-SW             PIC X(01).
               88  CALC-AVERAGE                 VALUE "A".
               88  CALC-CODING-PCT               VALUE "C".
               88  CALC-BASE-PCT                 VALUE "B".
           05  PCT-COUNT-1                  PIC 9(08) COMP.
           05  PCT-COUNT-2                  PIC 9(08) COMP.
           05  PCT-DIVISOR                  PIC 9(08) COMP.
           05  PCT-RESULT                   PIC 9(05)V9(02).
           05  PCT-AVERAGE-RESULT           PIC 9(08) COMP.
      *    RETURN CODE FROM DNAPCT - NEGATIVE MEANS A ZERO DIVISOR
      *    OR A BAD CALC-TYPE-SW; THIS PROGRAM TREATS EITHER AS A
      *    ZERO RESULT RATHER THAN ABENDING (REQ 6540).
       01  RETURN-CD                        PIC S9(04) COMP.

      ******************************************************************
      *    MAIN LINE.  PASS 1 (100-MAINLINE) SLURPS THE WHOLE ANLYTCS
      *    FILE INTO THE HOLD-AREAS - SUMMARY, CODON, TRAILER - SINCE
      *    THE REPORT NEEDS TOTALS BEFORE IT CAN PRINT A SINGLE LINE.
      *    PASS 2 (THE SIX 6nn/8nn PARAGRAPHS BELOW) IS PURE PRINTING,
      *    NO MORE READING.
      ******************************************************************
       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-ANLYTCS.
           PERFORM 600-WRITE-TITLE-BANNER THRU 600-EXIT.
           PERFORM 620-WRITE-SEQUENCE-INFO THRU 620-EXIT.
           PERFORM 640-WRITE-CODON-STATS THRU 640-EXIT.
      *    THE GENE ANALYSIS SECTION ONLY PRINTS WHEN THE TRAILER
      *    RECORD SAYS DNASEQAN ACTUALLY FOUND A GENE - A RUN OVER A
      *    NON-CODING SEQUENCE OTHERWISE LEAVES A BLANK SECTION WITH
      *    NOTHING TO SHOW (REQ 3077).
           IF HOLD-TOTAL-GENES > ZERO
               PERFORM 660-WRITE-GENE-ANALYSIS THRU 660-EXIT.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

      ******************************************************************
      *    000-HOUSEKEEPING - OPEN FILES, CLEAR THE HOLD-AREA LOADED
      *    SWITCHES, AND PRIME THE READ.  AN EMPTY ANLYTCS MEANS
      *    DNASEQAN NEVER RAN OR FAILED BEFORE WRITING ANYTHING - NOT
      *    SOMETHING THIS STEP CAN REPORT ON, SO STRAIGHT TO ABEND.
      ******************************************************************
       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB DNARPT ********".
           MOVE ZERO TO WS-CODONS-LOADED.
           MOVE "N" TO WS-SUMMARY-LOADED-SW, WS-TRAILER-LOADED-SW.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           PERFORM 900-READ-ANLYTCS THRU 900-EXIT.
           IF NO-MORE-ANLYTCS
               MOVE "EMPTY STATISTICS INPUT FILE" TO ABEND-REASON
               GO TO 1000-ABEND-RTN.
       000-EXIT.
           EXIT.

      ******************************************************************
      *    100-MAINLINE - ONE RECORD TYPE, ONE HOLD PARAGRAPH, THEN
      *    READ THE NEXT ONE.  ANLYTCS IS WRITTEN BY DNASEQAN IN A
      *    FIXED ORDER (SUMMARY, THEN CODON RECORDS, THEN TRAILER) BUT
      *    THIS PARAGRAPH DOES NOT DEPEND ON THAT ORDER - EACH RECORD
      *    TYPE LOADS ITS OWN HOLD-AREA REGARDLESS OF WHEN IT ARRIVES.
      ******************************************************************
       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
      *    ANL-REC-TYPE IS TESTED UNDER THREE DIFFERENT QUALIFIED
      *    NAMES BECAUSE ALL THREE RECORD GROUPS OVERLAY THE SAME
      *    STORAGE (SEE THE REDEFINES IN ANLYREC) - THE QUALIFIER
      *    JUST PICKS WHICH NAME'S PICTURE TO READ IT UNDER.
           IF ANL-REC-TYPE IN WS-SUMMARY-REC = "S"
               PERFORM 120-HOLD-SUMMARY-REC THRU 120-EXIT
           ELSE IF ANL-REC-TYPE IN WS-CODON-REC = "C"
               PERFORM 140-HOLD-CODON-REC THRU 140-EXIT
           ELSE IF ANL-REC-TYPE IN WS-TRAILER-REC = "T"
               PERFORM 160-HOLD-TRAILER-REC THRU 160-EXIT
           ELSE
      *        A RECORD TYPE NEITHER "S", "C" NOR "T" MEANS ANLYTCS
      *        WAS WRITTEN BY SOMETHING OTHER THAN THIS RUN'S OWN
      *        DNASEQAN - TREAT IT AS A CORRUPT INPUT FILE.
               MOVE "UNKNOWN RECORD TYPE ON ANLYTCS" TO ABEND-REASON
               GO TO 1000-ABEND-RTN.
           PERFORM 900-READ-ANLYTCS THRU 900-EXIT.
       100-EXIT.
           EXIT.

      ******************************************************************
      *    120-HOLD-SUMMARY-REC - ONE SUMMARY RECORD PER RUN.  CARRIES
      *    THE WHOLE-SEQUENCE COUNTS AND LENGTH 620-WRITE-SEQUENCE-
      *    INFO NEEDS LATER.
      ******************************************************************
       120-HOLD-SUMMARY-REC.
      *    STRAIGHT FIELD-BY-FIELD MOVE - ANL-SUMMARY-REC AND
      *    WS-HOLD-SUMMARY-REC HAVE THE SAME SHAPE, JUST DIFFERENT
      *    NAMES (ONE IS THE WIRE FORMAT, THE OTHER IS THE PRINT-
      *    TIME COPY).
           MOVE ANL-SEQUENCE-LENGTH TO HOLD-SEQUENCE-LENGTH.
      *    ALL FOUR BASE COUNTS COME ACROSS TOGETHER - THE PERCENT-
      *    AGES FOR EACH ARE NOT CALCULATED UNTIL 625, MUCH LATER.
           MOVE ANL-COUNT-A         TO HOLD-COUNT-A.
           MOVE ANL-COUNT-T         TO HOLD-COUNT-T.
           MOVE ANL-COUNT-G         TO HOLD-COUNT-G.
           MOVE ANL-COUNT-C         TO HOLD-COUNT-C.
           MOVE ANL-SEQ-GC-CONTENT  TO HOLD-SEQ-GC-CONTENT.
           MOVE "Y" TO WS-SUMMARY-LOADED-SW.
       120-EXIT.
           EXIT.

      ******************************************************************
      *    140-HOLD-CODON-REC - ONE RECORD PER DISTINCT CODON DNASEQAN
      *    COUNTED (START AND STOP CODONS BOTH COME THROUGH HERE).
      *    WS-CODONS-LOADED INDEXES THE HOLD-CODON TABLE AS EACH ONE
      *    ARRIVES - SEE HOLD-AREAS FOR THE TABLE'S OCCURS LIMIT.
      ******************************************************************
       140-HOLD-CODON-REC.
      *    WS-CODONS-LOADED BOTH COUNTS THE ENTRIES SEEN SO FAR AND
      *    INDEXES THE NEXT FREE SLOT - SAME FIELD DOES BOTH JOBS.
           ADD 1 TO WS-CODONS-LOADED.
           MOVE ANL-CODON-VALUE TO
                HOLD-CODON-VALUE(WS-CODONS-LOADED).
           MOVE ANL-CODON-OCCURRENCES TO
                HOLD-CODON-OCCURRENCES(WS-CODONS-LOADED).
       140-EXIT.
           EXIT.

      ******************************************************************
      *    160-HOLD-TRAILER-REC - ONE TRAILER RECORD PER RUN, ALWAYS
      *    LAST ON ANLYTCS.  CARRIES THE GENE-ANALYSIS TOTALS THE
      *    MAIN LINE TESTS (HOLD-TOTAL-GENES) AND 660-WRITE-GENE-
      *    ANALYSIS PRINTS.
      ******************************************************************
       160-HOLD-TRAILER-REC.
      *    WS-TRAILER-LOADED-SW LETS 000-HOUSEKEEPING'S EMPTY-FILE
      *    CHECK AND ANY FUTURE DIAGNOSTIC TELL WHETHER THE TRAILER
      *    EVER ARRIVED, SEPARATELY FROM HOLD-TOTAL-GENES BEING ZERO.
           MOVE ANL-TOTAL-GENES         TO HOLD-TOTAL-GENES.
           MOVE ANL-SUM-GENE-LENGTH     TO HOLD-SUM-GENE-LENGTH.
      *    LONGEST-GENE LENGTH AND START INDEX TRAVEL TOGETHER AS A
      *    PAIR - ONE WITHOUT THE OTHER WOULD NOT TELL THE READER
      *    WHICH GENE IN THE SEQUENCE WAS THE LONGEST ONE.
           MOVE ANL-LONGEST-GENE-LENGTH TO HOLD-LONGEST-GENE-LENGTH.
           MOVE ANL-LONGEST-GENE-START  TO HOLD-LONGEST-GENE-START.
           MOVE "Y" TO WS-TRAILER-LOADED-SW.
       160-EXIT.
           EXIT.

      ******************************************************************
      *    600-WRITE-TITLE-BANNER - TOP OF THE (ONE AND ONLY) PAGE.
      *    TOP-OF-FORM SLEWS TO A NEW PAGE ON THE FIRST WRITE SO THIS
      *    REPORT NEVER STARTS PARTWAY DOWN A PAGE LEFT OVER FROM A
      *    PRIOR STEP'S OUTPUT ON THE SAME SYSOUT CLASS.
      ******************************************************************
       600-WRITE-TITLE-BANNER.
           MOVE "600-WRITE-TITLE-BANNER" TO PARA-NAME.
      *    RULE OF EQUALS, TITLE, RULE OF EQUALS, BLANK LINE - THE
      *    SAME FOUR-LINE BANNER SHAPE THE OLD WAREHOUSE GENERAL
      *    LEDGER RECAP USED AT THE TOP OF EVERY ONE OF ITS REPORTS.
           WRITE RPT-REC FROM WS-TITLE-LINE-1
               AFTER ADVANCING TOP-OF-FORM.
           WRITE RPT-REC FROM WS-TITLE-LINE-2
               AFTER ADVANCING 1.
           WRITE RPT-REC FROM WS-TITLE-LINE-1
               AFTER ADVANCING 1.
           WRITE RPT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.
       600-EXIT.
           EXIT.

      ******************************************************************
      *    620-WRITE-SEQUENCE-INFO - LENGTH, THEN GC CONTENT, THEN
      *    THE PER-BASE COMPOSITION LINES, IN THAT ORDER (REQ 6583).
      ******************************************************************
       620-WRITE-SEQUENCE-INFO.
           MOVE "620-WRITE-SEQUENCE-INFO" TO PARA-NAME.
           MOVE "SEQUENCE INFORMATION" TO WS-SECTION-TITLE.
           WRITE RPT-REC FROM WS-SECTION-LINE
               AFTER ADVANCING 1.
           WRITE RPT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.

      *    SEQUENCE LENGTH IS THE FIRST LINE OF THE SECTION - WS-
      *    DETAIL-VALUE IS BUILT BY HAND HERE SINCE IT CARRIES TWO
      *    PIECES (THE EDITED NUMBER AND THE "BASE PAIRS" LABEL)
      *    RATHER THAN JUST ONE EDITED FIELD LIKE GC CONTENT BELOW.
           MOVE "SEQUENCE LENGTH"         TO WS-DETAIL-LABEL.
           MOVE HOLD-SEQUENCE-LENGTH      TO WS-LENGTH-O.
           MOVE SPACES                    TO WS-DETAIL-VALUE.
           MOVE WS-LENGTH-O               TO WS-DETAIL-VALUE(1:11).
           MOVE "BASE PAIRS"              TO WS-DETAIL-VALUE(13:10).
           WRITE RPT-REC FROM WS-DETAIL-LINE
               AFTER ADVANCING 1.

      *    GC CONTENT PRINTS RIGHT AFTER SEQUENCE LENGTH AND AHEAD OF
      *    THE BASE-COMPOSITION LINES (REQ 6583 - MATCHES THE ORDER
      *    THE REPORT LAYOUT SPECS IT IN).
           MOVE "GC CONTENT PERCENT"      TO WS-DETAIL-LABEL.
           MOVE HOLD-SEQ-GC-CONTENT       TO WS-PCT-O.
           MOVE SPACES                    TO WS-DETAIL-VALUE.
           MOVE WS-PCT-O                  TO WS-DETAIL-VALUE.
           WRITE RPT-REC FROM WS-DETAIL-LINE
               AFTER ADVANCING 1.
           WRITE RPT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.

           PERFORM 625-CALC-BASE-PERCENTAGES THRU 625-EXIT.
           PERFORM 626-WRITE-COMPOSITION-LINES THRU 626-EXIT.
           WRITE RPT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.
       620-EXIT.
           EXIT.

      ******************************************************************
      *    625-CALC-BASE-PERCENTAGES - LOADS THE FOUR-BASE PERCENTAGE
      *    TABLE USING THE SHARED DNAPCT ROUTINE (REQ 5208 -
      *    COMPOSITION MUST SHOW A PERCENT NEXT TO EACH BASE COUNT,
      *    NOT JUST THE RAW COUNT).  ONE TABLE ENTRY PER BASE, A-T-G-C
      *    IN THAT FIXED ORDER SO 626 CAN PULL PAIRS BY SUBSCRIPT.
      ******************************************************************
       625-CALC-BASE-PERCENTAGES.
           MOVE "625-CALC-BASE-PERCENTAGES" TO PARA-NAME.
      *    LOAD ALL FOUR TABLE ENTRIES FIRST, THEN CALCULATE ALL
      *    FOUR PERCENTAGES IN THE VARYING LOOP BELOW - KEEPS THE
      *    LOAD STEP AND THE CALCULATE STEP FROM BEING TANGLED
      *    TOGETHER IN ONE PASS.
           MOVE "A" TO WS-BASE-PCT-LETTER(1).
           MOVE HOLD-COUNT-A TO WS-BASE-PCT-COUNT(1).
           MOVE "T" TO WS-BASE-PCT-LETTER(2).
           MOVE HOLD-COUNT-T TO WS-BASE-PCT-COUNT(2).
           MOVE "G" TO WS-BASE-PCT-LETTER(3).
           MOVE HOLD-COUNT-G TO WS-BASE-PCT-COUNT(3).
           MOVE "C" TO WS-BASE-PCT-LETTER(4).
           MOVE HOLD-COUNT-C TO WS-BASE-PCT-COUNT(4).
           PERFORM 627-CALC-ONE-BASE-PCT THRU 627-EXIT
                   VARYING WS-BASE-PCT-IDX FROM 1 BY 1
                   UNTIL WS-BASE-PCT-IDX > 4.
       625-EXIT.
           EXIT.

      ******************************************************************
      *    627-CALC-ONE-BASE-PCT - ONE CALL TO DNAPCT PER BASE, CALC
      *    TYPE "B".  PCT-DIVISOR IS ALWAYS THE WHOLE SEQUENCE LENGTH
      *    SINCE COMPOSITION IS A SHARE OF THE WHOLE SEQUENCE, NOT
      *    JUST THE CODING REGION.
      ******************************************************************
       627-CALC-ONE-BASE-PCT.
      *    THE 88-LEVEL CALC-BASE-PCT IN DNAPCT'S OWN COPY OF THIS
      *    RECORD IS WHAT ACTUALLY MATCHES ON "B" - THIS PROGRAM
      *    DOES NOT NEED ITS OWN COPY OF THAT 88-LEVEL SINCE IT
      *    ONLY EVER MOVES THE LITERAL IN, NEVER TESTS IT.
           MOVE "B" TO PCT-CALC-TYPE-SW.
           MOVE WS-BASE-PCT-COUNT(WS-BASE-PCT-IDX) TO PCT-COUNT-1.
           MOVE HOLD-SEQUENCE-LENGTH TO PCT-DIVISOR.
           CALL 'DNAPCT' USING PCT-CALC-REC, RETURN-CD.
           MOVE PCT-RESULT TO WS-BASE-PCT-VALUE(WS-BASE-PCT-IDX).
       627-EXIT.
           EXIT.

      ******************************************************************
      *    626-WRITE-COMPOSITION-LINES - PRINTS THE COMPOSITION TWO
      *    BASES TO A LINE - A&T, THEN G&C - SAME LAYOUT THE OLD
      *    WAREHOUSE INVENTORY REPORT USED FOR PAIRED ON-HAND/ON-
      *    ORDER QUANTITY COLUMNS.  NO LOOP HERE - ONLY FOUR BASES,
      *    ALWAYS THE SAME TWO, SO THE TWO WRITES ARE SPELLED OUT.
      ******************************************************************
       626-WRITE-COMPOSITION-LINES.
           MOVE "626-WRITE-COMPOSITION-LINES" TO PARA-NAME.
      *    FIRST LINE - BASE A IN THE LEFT HALF OF THE LINE, BASE T
      *    IN THE RIGHT HALF.  WS-COUNT-O AND WS-PCT-O ARE SHARED
      *    EDIT FIELDS REUSED FOR EACH VALUE IN TURN.
           MOVE "BASE A"                  TO WS-COMP-LABEL-1.
           MOVE WS-BASE-PCT-COUNT(1)      TO WS-COUNT-O.
           MOVE WS-COUNT-O                TO WS-COMP-COUNT-1.
           MOVE WS-BASE-PCT-VALUE(1)      TO WS-PCT-O.
           MOVE WS-PCT-O                  TO WS-COMP-PCT-1.
           MOVE "BASE T"                  TO WS-COMP-LABEL-2.
           MOVE WS-BASE-PCT-COUNT(2)      TO WS-COUNT-O.
           MOVE WS-COUNT-O                TO WS-COMP-COUNT-2.
           MOVE WS-BASE-PCT-VALUE(2)      TO WS-PCT-O.
           MOVE WS-PCT-O                  TO WS-COMP-PCT-2.
           WRITE RPT-REC FROM WS-COMPOSITION-LINE
               AFTER ADVANCING 1.

      *    SECOND LINE - G AND C, SAME SHAPE AS THE A/T LINE ABOVE.
           MOVE "BASE G"                  TO WS-COMP-LABEL-1.
           MOVE WS-BASE-PCT-COUNT(3)      TO WS-COUNT-O.
           MOVE WS-COUNT-O                TO WS-COMP-COUNT-1.
           MOVE WS-BASE-PCT-VALUE(3)      TO WS-PCT-O.
           MOVE WS-PCT-O                  TO WS-COMP-PCT-1.
           MOVE "BASE C"                  TO WS-COMP-LABEL-2.
           MOVE WS-BASE-PCT-COUNT(4)      TO WS-COUNT-O.
           MOVE WS-COUNT-O                TO WS-COMP-COUNT-2.
           MOVE WS-BASE-PCT-VALUE(4)      TO WS-PCT-O.
           MOVE WS-PCT-O                  TO WS-COMP-PCT-2.
           WRITE RPT-REC FROM WS-COMPOSITION-LINE
               AFTER ADVANCING 1.
       626-EXIT.
           EXIT.

      ******************************************************************
      *    640-WRITE-CODON-STATS - START CODONS GROUP, THEN STOP
      *    CODONS GROUP.  EACH GROUP HEADING PRINTS EVEN WHEN NO
      *    CODONS OF THAT KIND WERE FOUND (REQ 6583 SPLIT START FROM
      *    STOP INTO TWO GROUPS WHERE THERE USED TO BE ONE FLAT TABLE).
      ******************************************************************
       640-WRITE-CODON-STATS.
      *    06/30/03 PDN - GUARDS AGAINST A MISSING CODON RECORD BY
      *    SEARCHING HOLD-CODON-VALUE FOR EACH CODON BY ITS OWN TEXT
      *    RATHER THAN TRUSTING TABLE POSITION (REQ 6540).
      *    THE SECTION HEADING AND BLANK LINE BELOW PRINT ONCE,
      *    THEN CONTROL PASSES TO THE TWO GROUP PARAGRAPHS.
           MOVE "640-WRITE-CODON-STATS" TO PARA-NAME.
           MOVE "CODON STATISTICS" TO WS-SECTION-TITLE.
           WRITE RPT-REC FROM WS-SECTION-LINE
               AFTER ADVANCING 1.
           WRITE RPT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.

           PERFORM 642-WRITE-START-CODON-LINE THRU 642-EXIT.
           WRITE RPT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.

      *    THE STOP-CODON GROUP HEADING IS WRITTEN RIGHT HERE RATHER
      *    THAN IN A SUB-PARAGRAPH - ONLY THE START-CODON SIDE NEEDED
      *    ITS OWN PARAGRAPH, TO SEARCH FOR "ATG" BY NAME (SEE 643).
           MOVE "STOP CODONS" TO WS-CODON-GROUP-LABEL.
           WRITE RPT-REC FROM WS-CODON-GROUP-LINE
               AFTER ADVANCING 1.
           IF WS-CODONS-LOADED > ZERO
               PERFORM 644-WRITE-ONE-STOP-CODON THRU 644-EXIT
                       VARYING WS-HOLD-CODON-IDX FROM 1 BY 1
                       UNTIL WS-HOLD-CODON-IDX > WS-CODONS-LOADED.
           WRITE RPT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.
       640-EXIT.
           EXIT.

      ******************************************************************
      *    642-WRITE-START-CODON-LINE - THERE IS ONLY EVER ONE START
      *    CODON VALUE ("ATG") SO THIS SEARCHES THE HOLD-CODON TABLE
      *    FOR IT BY NAME RATHER THAN LOOPING OVER EVERY ENTRY AND
      *    PRINTING A LINE PER ENTRY LIKE THE STOP-CODON SIDE DOES.
      ******************************************************************
       642-WRITE-START-CODON-LINE.
      *    THE GROUP HEADING NAMES THE CODON VALUE RIGHT IN THE
      *    LABEL TEXT SINCE THERE IS ONLY EVER ONE START CODON -
      *    NO NEED FOR A SEPARATE DETAIL LINE TO SAY WHICH ONE.
           MOVE "START CODONS (ATG)" TO WS-CODON-GROUP-LABEL.
           WRITE RPT-REC FROM WS-CODON-GROUP-LINE
               AFTER ADVANCING 1.
           IF WS-CODONS-LOADED > ZERO
               PERFORM 643-FIND-START-CODON-LINE THRU 643-EXIT
                       VARYING WS-HOLD-CODON-IDX FROM 1 BY 1
                       UNTIL WS-HOLD-CODON-IDX > WS-CODONS-LOADED.
       642-EXIT.
           EXIT.

      ******************************************************************
      *    643-FIND-START-CODON-LINE - STOPS LOOKING AS SOON AS "ATG"
      *    IS FOUND, BUT THE VARYING LOOP IN 642 STILL RUNS THE FULL
      *    TABLE - THAT IS FINE, WS-CODONS-LOADED NEVER RUNS PAST A
      *    FEW DOZEN ENTRIES SO THE EXTRA PASSES COST NOTHING.
      ******************************************************************
       643-FIND-START-CODON-LINE.
      *    THE LABEL PRINTED HERE IS "OCCURRENCES" RATHER THAN THE
      *    CODON TEXT ITSELF - THE GROUP HEADING IN 642 ALREADY SAYS
      *    "START CODONS (ATG)", SO REPEATING "ATG" ON THE DETAIL
      *    LINE WOULD JUST BE NOISE.
           IF HOLD-CODON-VALUE(WS-HOLD-CODON-IDX) = "ATG"
               MOVE "OCCURRENCES"   TO WS-CODON-LABEL
               MOVE HOLD-CODON-OCCURRENCES(WS-HOLD-CODON-IDX)
                                     TO WS-COUNT-O
               MOVE WS-COUNT-O       TO WS-CODON-COUNT-O
               WRITE RPT-REC FROM WS-CODON-DETAIL-LINE
                   AFTER ADVANCING 1.
       643-EXIT.
           EXIT.

      ******************************************************************
      *    644-WRITE-ONE-STOP-CODON - THERE ARE THREE STOP CODONS
      *    (TAA/TAG/TGA) SO, UNLIKE THE SINGLE-VALUE START-CODON
      *    SEARCH IN 643, THIS PRINTS A LINE FOR EVERY MATCHING TABLE
      *    ENTRY RATHER THAN STOPPING AT THE FIRST ONE.
      ******************************************************************
       644-WRITE-ONE-STOP-CODON.
      *    HERE THE CODON TEXT ITSELF ("TAA", "TAG", OR "TGA") IS
      *    THE LABEL, SINCE THE STOP-CODON GROUP HEADING DOES NOT
      *    NAME ANY ONE CODON THE WAY THE START-CODON HEADING DOES.
           IF HOLD-CODON-VALUE(WS-HOLD-CODON-IDX) = "TAA" OR
              HOLD-CODON-VALUE(WS-HOLD-CODON-IDX) = "TAG" OR
              HOLD-CODON-VALUE(WS-HOLD-CODON-IDX) = "TGA"
               MOVE HOLD-CODON-VALUE(WS-HOLD-CODON-IDX)
                                     TO WS-CODON-LABEL
               MOVE HOLD-CODON-OCCURRENCES(WS-HOLD-CODON-IDX)
                                     TO WS-COUNT-O
               MOVE WS-COUNT-O       TO WS-CODON-COUNT-O
               WRITE RPT-REC FROM WS-CODON-DETAIL-LINE
                   AFTER ADVANCING 1.
       644-EXIT.
           EXIT.

      ******************************************************************
      *    660-WRITE-GENE-ANALYSIS - ONLY REACHED WHEN HOLD-TOTAL-
      *    GENES > ZERO (SEE THE MAIN LINE).  FOUR LINES - TOTAL
      *    GENES, CODING PERCENT, AVERAGE LENGTH, LONGEST GENE - THEN
      *    THE LONGEST-GENE DETAIL IN ITS OWN SUB-PARAGRAPH.
      ******************************************************************
       660-WRITE-GENE-ANALYSIS.
           MOVE "660-WRITE-GENE-ANALYSIS" TO PARA-NAME.
           MOVE "GENE ANALYSIS" TO WS-SECTION-TITLE.
           WRITE RPT-REC FROM WS-SECTION-LINE
               AFTER ADVANCING 1.
           WRITE RPT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.

      *    TOTAL GENES COMES STRAIGHT FROM THE TRAILER HOLD-AREA -
      *    NO DNAPCT CALL NEEDED FOR A PLAIN COUNT.
           MOVE "TOTAL GENES FOUND"       TO WS-DETAIL-LABEL.
           MOVE HOLD-TOTAL-GENES          TO WS-GENES-O.
           MOVE WS-GENES-O                TO WS-DETAIL-VALUE.
           WRITE RPT-REC FROM WS-DETAIL-LINE
               AFTER ADVANCING 1.

      *    CODING PERCENT IS CALC TYPE "C" - SUM OF EVERY GENE'S
      *    LENGTH OVER THE WHOLE SEQUENCE LENGTH (REQ 6583).
           MOVE "C" TO PCT-CALC-TYPE-SW.
           MOVE HOLD-SUM-GENE-LENGTH TO PCT-COUNT-1.
           MOVE HOLD-SEQUENCE-LENGTH TO PCT-DIVISOR.
           CALL 'DNAPCT' USING PCT-CALC-REC, RETURN-CD.
           MOVE "CODING REGIONS PERCENT"  TO WS-DETAIL-LABEL.
           MOVE PCT-RESULT                TO WS-PCT-O.
           MOVE WS-PCT-O                  TO WS-DETAIL-VALUE.
           WRITE RPT-REC FROM WS-DETAIL-LINE
               AFTER ADVANCING 1.

      *    AVERAGE GENE LENGTH IS CALC TYPE "A" - SUM OF GENE LENGTH
      *    OVER THE GENE COUNT, NOT THE SEQUENCE LENGTH - A DIFFERENT
      *    DIVISOR THAN THE CODING-PERCENT CALL JUST ABOVE.
           MOVE "A" TO PCT-CALC-TYPE-SW.
           MOVE HOLD-SUM-GENE-LENGTH TO PCT-COUNT-1.
           MOVE HOLD-TOTAL-GENES TO PCT-DIVISOR.
           CALL 'DNAPCT' USING PCT-CALC-REC, RETURN-CD.
           MOVE PCT-AVERAGE-RESULT TO WS-AVG-GENE-LENGTH.

           MOVE "AVERAGE GENE LENGTH"     TO WS-DETAIL-LABEL.
           MOVE WS-AVG-GENE-LENGTH        TO WS-AVG-O.
           MOVE WS-AVG-O                  TO WS-DETAIL-VALUE.
           WRITE RPT-REC FROM WS-DETAIL-LINE
               AFTER ADVANCING 1.

           PERFORM 660-FORMAT-LONGEST-GENE-LINE THRU 660-FORMAT-EXIT.
           WRITE RPT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.
       660-EXIT.
           EXIT.

      ******************************************************************
      *    660-FORMAT-LONGEST-GENE-LINE - TWO LINES, LENGTH AND START
      *    INDEX, BOTH ALREADY SITTING IN THE TRAILER HOLD-AREA SINCE
      *    DNASEQAN DOES THE LONGEST-GENE COMPARISON ITSELF.
      ******************************************************************
       660-FORMAT-LONGEST-GENE-LINE.
      *    LENGTH FIRST, THEN START INDEX - MATCHES THE ORDER
      *    DNASEQAN ITSELF FOUND THEM IN DURING ITS LONGEST-GENE
      *    COMPARISON (420-FIND-LONGEST-GENE OVER THERE).
           MOVE "LONGEST GENE LENGTH"     TO WS-DETAIL-LABEL.
           MOVE HOLD-LONGEST-GENE-LENGTH  TO WS-LENGTH-O.
           MOVE WS-LENGTH-O               TO WS-DETAIL-VALUE.
           WRITE RPT-REC FROM WS-DETAIL-LINE
               AFTER ADVANCING 1.

           MOVE "LONGEST GENE START INDEX" TO WS-DETAIL-LABEL.
           MOVE HOLD-LONGEST-GENE-START   TO WS-START-O.
           MOVE WS-START-O                TO WS-DETAIL-VALUE.
           WRITE RPT-REC FROM WS-DETAIL-LINE
               AFTER ADVANCING 1.
       660-FORMAT-EXIT.
           EXIT.

      ******************************************************************
      *    800-OPEN-FILES - ANLYTCS IS INPUT; RPTOUT AND SYSOUT ARE
      *    BOTH OPENED OUTPUT EVERY RUN, NO SWITCH TO TEST - THIS
      *    PROGRAM ALWAYS PRINTS A REPORT.
      ******************************************************************
       800-OPEN-FILES.
           MOVE "800-OPEN-FILES" TO PARA-NAME.
      *    ANLYTCS MUST EXIST AND BE NON-EMPTY - DNASEQAN ALWAYS
      *    WRITES ONE BEFORE THIS STEP RUNS - SEE THE EMPTY-FILE
      *    CHECK BACK IN 000-HOUSEKEEPING.
           OPEN INPUT ANLYTCS.
           OPEN OUTPUT RPTOUT, SYSOUT.
       800-EXIT.
           EXIT.

      ******************************************************************
      *    850-CLOSE-FILES - CALLED FROM THE NORMAL END-OF-JOB PATH
      *    (999-CLEANUP) AND FROM THE ABEND PATH (1000-ABEND-RTN) -
      *    ALL THREE FILES CLOSE TOGETHER EITHER WAY.
      ******************************************************************
       850-CLOSE-FILES.
           MOVE "850-CLOSE-FILES" TO PARA-NAME.
      *    ALL THREE IN ONE STATEMENT - THERE IS NO CASE WHERE ONLY
      *    ONE OR TWO OF THEM SHOULD CLOSE.
           CLOSE ANLYTCS, RPTOUT, SYSOUT.
       850-EXIT.
           EXIT.

      ******************************************************************
      *    900-READ-ANLYTCS - ONE PHYSICAL READ SERVES ALL THREE
      *    RECORD LAYOUTS.  THE THREE WS-xxx-REC GROUPS ARE ALL THE
      *    SAME WIDTH AND OVERLAY EACH OTHER'S STORAGE (SEE THE
      *    REDEFINES ON WS-CODON-REC/WS-TRAILER-REC), SO THE MOVE
      *    BELOW JUST FANS ONE PHYSICAL BUFFER OUT TO ALL THREE NAMES.
      ******************************************************************
       900-READ-ANLYTCS.
      *    GO TO 900-EXIT ON END-OF-FILE SKIPS THE MOVE AND COUNT
      *    BELOW - THERE IS NO RECORD TO FAN OUT OR COUNT.
           READ ANLYTCS INTO WS-SUMMARY-REC
               AT END MOVE "N" TO MORE-ANLYTCS-SW
               GO TO 900-EXIT
           END-READ.
      *    FAN THE ONE BUFFER OUT TO THE OTHER TWO RECORD NAMES SO
      *    100-MAINLINE CAN TEST ANL-REC-TYPE UNDER WHICHEVER NAME
      *    MATCHES THE RECORD THAT ACTUALLY CAME IN.
           MOVE WS-SUMMARY-REC TO WS-CODON-REC, WS-TRAILER-REC.
           ADD 1 TO WS-RECS-READ.
       900-EXIT.
           EXIT.

      ******************************************************************
      *    999-CLEANUP - NORMAL END OF JOB.  READ COUNT GOES TO
      *    SYSOUT THE SAME WAY EVERY OTHER STEP IN THIS RUN REPORTS IT.
      ******************************************************************
       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
      *    CLOSE THE FILES BEFORE THE DISPLAYS BELOW - IF CLOSE EVER
      *    FAILS ON A FUTURE RELEASE, THE OPERATOR SHOULD SEE THE
      *    FAILURE BEFORE THE "NORMAL END OF JOB" MESSAGE, NOT AFTER.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "** STATISTICS RECORDS READ **".
           DISPLAY WS-RECS-READ.
           DISPLAY "******** NORMAL END OF JOB DNARPT ********".
       999-EXIT.
           EXIT.

      ******************************************************************
      *    1000-ABEND-RTN - THE SHOP-STANDARD WAY TO DIE.  NEVER
      *    ENTERED BY FALL-THROUGH, ONLY BY THE GO TO STATEMENTS IN
      *    000-HOUSEKEEPING AND 100-MAINLINE ABOVE.  THE DIVIDE BY
      *    ZERO-VAL IS THE CONVENTIONAL FORCED ABEND - IT IS NEVER
      *    MEANT TO COMPUTE ANYTHING.
      ******************************************************************
       1000-ABEND-RTN.
      *    THE ABEND MESSAGE GOES OUT TO SYSOUT FIRST, BEFORE ANY
      *    FILE IS CLOSED, SO IT SURVIVES EVEN IF CLOSING ANLYTCS OR
      *    RPTOUT ITSELF FAILS.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB - DNARPT ***"
                   UPON CONSOLE.
      *    FORCES A SYSTEM COMPLETION CODE SO THE JOB STEP SHOWS AS
      *    FAILED IN THE SCHEDULER - SAME IDIOM AS EVERY OTHER
      *    PROGRAM IN THIS SUITE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
