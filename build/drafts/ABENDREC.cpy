      ******************************************************************
      * COPY MEMBER   : ABENDREC
      * DESCRIPTION   : COMMON DIAGNOSTIC/ABEND RECORD, WRITTEN TO
      *                 SYSOUT AND DISPLAYED ON CONSOLE WHEN A DNA
      *                 ANALYSIS JOB STEP ABENDS OR REJECTS A RECORD.
      *                 SHARED BY DNASEQAN, DNARPT AND DNASAVE.
      ******************************************************************
      * 11/04/88  RTH  ORIGINAL MEMBER - CARRIED OVER FROM THE OLD
      *                GENERAL LEDGER COPYLIB, PARA-NAME/REASON/
      *                EXPECTED/ACTUAL FIELDS UNCHANGED.
      * 03/19/91  RTH  ADDED BAD-CHARACTER AND BAD-CHAR-POSITION FOR
      *                THE SEQUENCE-VALIDATION REJECT PATH (REQ 4471).
      * 03/19/91  RTH  ADDED ZERO-VAL/ONE-VAL - THE FORCED-DIVIDE
      *                ABEND TRICK AT THE BOTTOM OF EVERY 1000-ABEND-
      *                RTN PARAGRAPH NEEDS SOMEWHERE COMMON TO LIVE.
      ******************************************************************
       01  ABEND-REC.
           05  PARA-NAME                   PIC X(20).
           05  ABEND-REASON                PIC X(49).
           05  EXPECTED-VAL                PIC X(09).
           05  ACTUAL-VAL                  PIC X(09).
           05  BAD-CHARACTER               PIC X(01).
           05  BAD-CHAR-POSITION           PIC 9(08).
           05  FILLER                      PIC X(04).

       77  ZERO-VAL                        PIC 9(01) VALUE ZERO.
       77  ONE-VAL                         PIC 9(01) VALUE ZERO.
