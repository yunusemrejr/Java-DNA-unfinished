000100******************************************************************
000200* COPY MEMBER   : CODONSTAT
000300* DESCRIPTION   : RAW POSITIONAL-MATCH COUNTS FOR THE FOUR CODON
000400*                 VALUES THIS SHOP TRACKS (THE START CODON ATG
000500*                 AND THE THREE STOP CODONS).  COUNTS COME FROM
000600*                 THE DNACDN SUBSTRING SCAN, NOT FROM THE GENE
000700*                 TABLE - A CODON CAN BE COUNTED HERE WITHOUT ANY
000800*                 GENE EVER BEING FORMED AROUND IT.
000900******************************************************************
001000* 04/12/89  RTH  ORIGINAL MEMBER.
001100******************************************************************
001200 01  CODON-STAT-TABLE.
001300     05  CODON-STAT-ENTRY OCCURS 4 TIMES INDEXED BY CODON-IDX.
001400         10  CODON-VALUE              PIC X(03).
001500             88  CODON-IS-START          VALUE "ATG".
001600             88  CODON-IS-STOP            VALUES ARE "TAA" "TAG"
001700                                                     "TGA".
001800         10  CODON-OCCURRENCES        PIC 9(08) COMP.
001900     05  FILLER                    PIC X(04).
