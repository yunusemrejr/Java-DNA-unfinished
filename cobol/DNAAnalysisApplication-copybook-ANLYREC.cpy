000100******************************************************************
000200* COPY MEMBER   : ANLYREC
000300* DESCRIPTION   : HAND-OFF RECORDS WRITTEN BY DNASEQAN TO THE
000400*                 ANLYTCS FILE AND READ BACK BY DNARPT TO DRIVE
000500*                 THE PRINTED REPORT.  ONE SUMMARY RECORD, FOUR
000600*                 CODON RECORDS, ONE TRAILER RECORD PER RUN -
000700*                 SAME DETAIL/TRAILER SHAPE AS THE OLD PATDALY
000800*                 FILE, JUST WITH A THIRD RECORD TYPE ADDED.
000900******************************************************************
001000* 04/19/89  RTH  ORIGINAL MEMBER - SUMMARY AND TRAILER TYPES.
001100* 11/30/90  RTH  ADDED THE CODON RECORD TYPE WHEN CODON STATISTICS
001200*                MOVED OUT OF THE TRAILER RECORD (REQ 3098 - THE
001300*                TRAILER WAS RUNNING OUT OF ROOM).
001400******************************************************************
001500*    WRITTEN FIRST, ONE PER RUN - WHOLE-SEQUENCE BASE COUNTS AND
001600*    GC CONTENT.  DNARPT'S 620-WRITE-SEQUENCE-INFO READS THIS
001700*    RECORD BEFORE THE FOUR CODON RECORDS BELOW.
001800 01  WS-SUMMARY-REC.
001900     05  ANL-REC-TYPE                PIC X(01) VALUE "S".
002000         88  SUMMARY-REC                VALUE "S".
002100*    ANL-SEQUENCE-LENGTH-X LETS A DEBUGGING DISPLAY OR DUMP SHOW
002200*    THE LENGTH AS TEXT WITHOUT A SEPARATE MOVE - CARRIED OVER
002300*    FROM THE OLD PATDALY DETAIL RECORD'S OWN X-REDEFINE HABIT.
002400     05  ANL-SEQUENCE-LENGTH         PIC 9(08).
002500     05  ANL-SEQUENCE-LENGTH-X REDEFINES
002600         ANL-SEQUENCE-LENGTH         PIC X(08).
002700     05  ANL-COUNT-A                 PIC 9(08).
002800     05  ANL-COUNT-T                 PIC 9(08).
002900     05  ANL-COUNT-G                 PIC 9(08).
003000     05  ANL-COUNT-C                 PIC 9(08).
003100     05  ANL-SEQ-GC-CONTENT          PIC 9(03)V9(02).
003200     05  FILLER                      PIC X(34).
003300
003400*    FOUR OF THESE WRITTEN PER RUN - ONE START CODON ("ATG") AND
003500*    THREE STOP CODONS, ALWAYS IN THAT FIXED ORDER (SEE
003600*    DNASEQAN'S 440-CALC-CODON-STATS).
003700 01  WS-CODON-REC.
003800     05  ANL-REC-TYPE                PIC X(01) VALUE "C".
003900         88  CODON-REC                  VALUE "C".
004000     05  ANL-CODON-VALUE             PIC X(03).
004100     05  ANL-CODON-OCCURRENCES       PIC 9(08).
004200     05  FILLER                      PIC X(68).
004300
004400*    WRITTEN LAST, ONE PER RUN - GENE-DETECTION SUMMARY.  A RUN
004500*    WITH NO GENES DETECTED CARRIES ZERO IN ALL FOUR FIELDS
004600*    BELOW, NOT SPACES OR A MISSING RECORD.
004700 01  WS-TRAILER-REC.
004800     05  ANL-REC-TYPE                PIC X(01) VALUE "T".
004900         88  TRAILER-REC                VALUE "T".
005000     05  ANL-TOTAL-GENES             PIC 9(06).
005100     05  ANL-SUM-GENE-LENGTH         PIC 9(08).
005200     05  ANL-LONGEST-GENE-LENGTH     PIC 9(08).
005300     05  ANL-LONGEST-GENE-START      PIC 9(08).
005400     05  FILLER                      PIC X(49).
