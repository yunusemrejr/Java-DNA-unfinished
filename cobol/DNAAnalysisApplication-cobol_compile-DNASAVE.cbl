000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DNASAVE.
000300 AUTHOR. R. T. HAUSMAN.
000400 INSTALLATION. RESEARCH COMPUTING CENTER.
000500 DATE-WRITTEN. 04/20/89.
000600 DATE-COMPILED. 04/20/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          OPTIONAL SECOND PASS OVER THE VALIDATED SEQUENCE -
001300*          WHEN THE FASTA-SAVE SWITCH (UPSI-0) IS ON, RE-WRITES
001400*          THE SEQUENCE TO FASTOUT AS A STANDARD FASTA RECORD -
001500*          ONE '>' HEADER LINE FOLLOWED BY THE SEQUENCE TEXT
001600*          WRAPPED AT 80 CHARACTERS A LINE.  WHEN THE SWITCH IS
001700*          OFF THIS STEP STILL RUNS BUT WRITES NOTHING - THE
001800*          JOB STREAM CALLS IT EVERY TIME AND LETS THE SWITCH
001900*          DECIDE.
002000*
002100******************************************************************
002200
002300         INPUT FILE              -   SEQWORK (FROM DNASEQAN)
002400
002500         OUTPUT FILE             -   FASTOUT (OPTIONAL FASTA COPY)
002600
002700         DUMP FILE               -   SYSOUT
002800
002900******************************************************************
003000* 04/20/89  RTH  ORIGINAL PROGRAM.
003100* 01/11/99  RTH  Y2K REVIEW - READS DATE-LOADED AS A 4-DIGIT
003200*                YEAR ALREADY (SEE DNASEQAN 280-WRITE-SEQWORK) -
003300*                NO CHANGE REQUIRED HERE.  SIGNED OFF PER MEMO
003400*                99-014.
003500* 06/30/03  PDN  HEADER LINE NOW FALLS BACK TO "UNTITLED
003600*                SEQUENCE" WHEN SOURCE-DESCRIPTION IS BLANK -
003700*                A DIRECT-INPUT RUN WAS WRITING A BARE '>' WITH
003800*                NOTHING AFTER IT (REQ 6540).
003900* 08/11/03  PDN  NO LOGIC CHANGE - REVIEWED AGAINST THE SEQUENCE-
004000*                ANALYSIS REPORT REWORK (REQ 6583); THIS STEP'S
004100*                OWN FASTA OUTPUT FORMAT DOES NOT CHANGE.
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800*    UPSI-0 IS SET IN THE JCL FOR THIS STEP - ON TO ASK FOR A
004900*    FASTA COPY OF THE SEQUENCE, OFF TO SKIP IT.  SAME SWITCH
005000*    CONVENTION (UPSI-n, ONE BIT PER OPTIONAL STEP FEATURE) USED
005100*    ACROSS THE WHOLE RUN.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     UPSI-0 ON STATUS IS FASTA-SAVE-WANTED
005500            OFF STATUS IS FASTA-SAVE-NOT-WANTED.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*    SYSOUT CARRIES DIAGNOSTIC/ABEND OUTPUT ONLY - NO FILE
006000*    STATUS NEEDED SINCE THIS STEP NEVER READS IT BACK.
006100     SELECT SYSOUT
006200     ASSIGN TO UT-S-SYSOUT
006300       ORGANIZATION IS SEQUENTIAL.
006400
006500*    SEQWORK IS THE ONE-RECORD HANDOFF FROM DNASEQAN.
006600     SELECT SEQWORK
006700     ASSIGN TO UT-S-SEQWORK
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS SEQWORK-STATUS.
007000
007100*    FASTOUT ONLY GETS OPENED/WRITTEN WHEN FASTA-SAVE-WANTED.
007200     SELECT FASTOUT
007300     ASSIGN TO UT-S-FASTOUT
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS FASTOUT-STATUS.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  SYSOUT
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 100 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS SYSOUT-REC.
008500*    ONLY EVER HOLDS ONE THING - THE COMMON ABEND-REC, MOVED
008600*    WHOLE IN 1000-ABEND-RTN.
008700 01  SYSOUT-REC.
008800     05  SYSOUT-TEXT                   PIC X(96).
008900     05  FILLER                        PIC X(04).
009000
009100****** VALIDATED SEQUENCE FROM DNASEQAN - SEE DNASEQ COPY MEMBER
009200 FD  SEQWORK
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 100104 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS SEQWORK-FD-REC.
009800 01  SEQWORK-FD-REC.
009900     05  SEQWORK-TEXT                   PIC X(100100).
010000     05  FILLER                         PIC X(04).
010100
010200****** FASTA-FORMAT COPY OF THE SEQUENCE - ONE HEADER LINE, THEN
010300****** THE SEQUENCE TEXT WRAPPED AT 80 CHARACTERS A LINE
010400 FD  FASTOUT
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 81 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS FASTOUT-REC.
011000 01  FASTOUT-REC.
011100     05  FASTOUT-TEXT                   PIC X(77).
011200     05  FILLER                         PIC X(04).
011300
011400*    FASTOUT-REC IS WRITTEN FROM TWO DIFFERENT GROUPS IN THIS
011500*    PROGRAM - WS-HEADER-LINE (81 BYTES) FOR THE FIRST RECORD,
011600*    WS-WRAP-LINE (80 BYTES) FOR EVERY RECORD AFTER IT.  BOTH
011700*    ARE THE SAME WIDTH AS OR NARROWER THAN FASTOUT-REC'S OWN
011800*    81 BYTES, SO THE IMPLICIT MOVE NEVER TRUNCATES DATA, ONLY
011900*    PADS WITH SPACES WHEN WS-WRAP-LINE'S 80 BYTES LAND IN AN
012000*    81-BYTE TARGET.
012100
012200 WORKING-STORAGE SECTION.
012300 01  FILE-STATUS-CODES.
012400     05  SEQWORK-STATUS               PIC X(02).
012500     05  FASTOUT-STATUS               PIC X(02).
012600     05  FILLER                       PIC X(04).
012700
012800 COPY DNASEQ.
012900 COPY ABENDREC.
013000
013100*    PARA-NAME (FROM ABENDREC) IS SET AT THE TOP OF EVERY
013200*    PARAGRAPH BELOW SO THAT IF 1000-ABEND-RTN FIRES, THE SYSOUT
013300*    DUMP SHOWS EXACTLY WHERE THE STEP WAS STANDING - STANDARD
013400*    PRACTICE ACROSS ALL THREE PROGRAMS THAT SHARE THIS COPY
013500*    MEMBER.
013600
013700*    WS-HEADER-LINE IS WRITTEN OUT WHOLE AS FASTOUT-REC'S FIRST
013800*    RECORD (MARKER + 80-BYTE TEXT = 81 BYTES) - THE TRAILING
013900*    FILLER NEVER REACHES THE FILE SINCE THE MOVE TRUNCATES TO
014000*    FASTOUT-REC'S 81-BYTE WIDTH.
014100 01  WS-HEADER-LINE.
014200     05  WS-HEADER-MARKER             PIC X(01) VALUE ">".
014300     05  WS-HEADER-TEXT               PIC X(80).
014400     05  FILLER                       PIC X(04).
014500
014600*    WS-WRAP-POS IS 1-BASED AND WALKS THE SEQUENCE TEXT AS THE
014700*    80-BYTE LINES ARE CUT; WS-WRAP-BYTES-LEFT COUNTS DOWN TO
014800*    ZERO, WHICH IS WHAT ENDS THE PERFORM IN 220-WRAP-SEQUENCE-
014900*    LINES.  THE -ALT REDEFINES ARE HERE FOR THE SAME REASON AS
015000*    EVERY OTHER SIGNED-VIEW REDEFINE IN THIS SHOP'S COBOL -
015100*    A SIGNED COMPARE OR DISPLAY NEVER NEEDS A SEPARATE FIELD.
015200 01  WS-WRAP-FIELDS.
015300     05  WS-WRAP-LINE                 PIC X(80).
015400     05  WS-WRAP-LINE-ALT REDEFINES
015500         WS-WRAP-LINE                 PIC X(80).
015600     05  WS-WRAP-POS                  PIC 9(08) COMP.
015700     05  WS-WRAP-POS-ALT REDEFINES
015800         WS-WRAP-POS                  PIC S9(08) COMP.
015900     05  WS-WRAP-BYTES-LEFT           PIC 9(08) COMP.
016000     05  WS-WRAP-LEN-THIS-LINE        PIC 9(03) COMP.
016100     05  FILLER                       PIC X(04).
016200
016300*    WS-RECS-READ IS ALWAYS 0 OR 1 - SEQWORK HOLDS ONE RECORD -
016400*    BUT IT IS KEPT AS A COUNTER RATHER THAN A SWITCH SO THE
016500*    900-CLEANUP DISPLAY READS THE SAME AS EVERY OTHER STEP'S
016600*    "RECORDS READ" LINE IN THIS RUN'S SYSOUT.
016700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016800     05  WS-RECS-READ                 PIC 9(06) COMP.
016900     05  WS-LINES-WRITTEN             PIC 9(08) COMP.
017000     05  WS-LINES-WRITTEN-ALT REDEFINES
017100         WS-LINES-WRITTEN             PIC S9(08) COMP.
017200     05  FILLER                       PIC X(04).
017300
017400*    MORE-SEQWORK-SW ONLY EVER GOES FROM "Y" TO "N" - THERE IS
017500*    NO SECOND READ TO FLIP IT BACK, SINCE SEQWORK IS A ONE-
017600*    RECORD FILE.
017700 01  FLAGS-AND-SWITCHES.
017800     05  MORE-SEQWORK-SW              PIC X(01) VALUE "Y".
017900         88  NO-MORE-SEQWORK             VALUE "N".
018000     05  FILLER                       PIC X(04).
018100
018200******************************************************************
018300*    MAIN LINE.  SEQWORK ONLY EVER HOLDS ONE RECORD - THE WHOLE
018400*    VALIDATED SEQUENCE - SO THERE IS NO READ LOOP HERE, JUST A
018500*    SINGLE READ IN HOUSEKEEPING AND A STRAIGHT-THROUGH WRITE.
018600******************************************************************
018700 PROCEDURE DIVISION.
018800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018900*    THE SWITCH DECIDES WHETHER ANYTHING GOES TO FASTOUT AT ALL -
019000*    WHEN IT IS OFF THIS STEP STILL OPENS AND CLOSES EVERY FILE
019100*    BUT WRITES NOTHING, WHICH KEEPS THE JOB STREAM SIMPLE (THE
019200*    STEP RUNS EVERY TIME REGARDLESS OF UPSI-0).
019300     IF FASTA-SAVE-WANTED
019400         PERFORM 200-WRITE-FASTA-HEADER THRU 200-EXIT
019500         PERFORM 220-WRAP-SEQUENCE-LINES THRU 220-EXIT.
019600     PERFORM 900-CLEANUP THRU 900-EXIT.
019700*    A ZERO RETURN-CODE TELLS THE JOB STREAM THIS STEP IS CLEAN -
019800*    THE ABEND PATH BELOW NEVER REACHES THIS LINE, SO IT DOES
019900*    NOT NEED ITS OWN CONDITION-CODE LOGIC.
020000     MOVE +0 TO RETURN-CODE.
020100     GOBACK.
020200
020300******************************************************************
020400*    000-HOUSEKEEPING - OPEN THE STEP'S THREE FILES AND PULL IN
020500*    THE ONE SEQWORK RECORD DNASEQAN LEFT FOR US.  AN EMPTY
020600*    SEQWORK MEANS THE PRIOR STEP NEVER WROTE ANYTHING, WHICH IS
020700*    A CONFIGURATION PROBLEM UPSTREAM, NOT SOMETHING THIS STEP
020800*    CAN RECOVER FROM - STRAIGHT TO THE ABEND ROUTINE.
020900******************************************************************
021000 000-HOUSEKEEPING.
021100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021200*    BEGIN-OF-JOB BANNER - MATCHED BY THE END-OF-JOB BANNER IN
021300*    900-CLEANUP.
021400     DISPLAY "******** BEGIN JOB DNASAVE ********".
021500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021600*    AT END SKIPS STRAIGHT PAST THE READ-COUNT BUMP TO
021700*    000-READ-DONE - THE GO TO IS NEEDED BECAUSE THIS PARAGRAPH
021800*    HAS NO LOOP TO FALL OUT OF; THERE IS EXACTLY ONE READ.
021900     READ SEQWORK INTO SEQWORK-REC
022000         AT END MOVE "N" TO MORE-SEQWORK-SW
022100         GO TO 000-READ-DONE
022200     END-READ.
022300     ADD 1 TO WS-RECS-READ.
022400 000-READ-DONE.
022500*    NOTHING TO SAVE IF SEQWORK WAS EMPTY - BAIL OUT TO THE
022600*    ABEND ROUTINE RATHER THAN OPENING FASTOUT FOR NO REASON.
022700     IF NO-MORE-SEQWORK
022800         MOVE "EMPTY SEQWORK INPUT FILE" TO ABEND-REASON
022900         GO TO 1000-ABEND-RTN.
023000 000-EXIT.
023100     EXIT.
023200
023300******************************************************************
023400*    200-WRITE-FASTA-HEADER - FASTOUT'S FIRST RECORD IS THE ONE
023500*    ">" HEADER LINE.  A BLANK SOURCE-DESCRIPTION GETS A STAND-IN
023600*    TITLE INSTEAD OF A BARE ">" WITH NOTHING AFTER IT, WHICH A
023700*    DIRECT-INPUT RUN WAS DOING BEFORE THE 06/30/03 FIX (REQ 6540).
023800******************************************************************
023900 200-WRITE-FASTA-HEADER.
024000     MOVE "200-WRITE-FASTA-HEADER" TO PARA-NAME.
024100*    WS-HEADER-MARKER ALREADY CARRIES THE ">" AS A VALUE CLAUSE -
024200*    ONLY THE TEXT PORTION NEEDS FILLING IN HERE.
024300     IF SOURCE-DESCRIPTION = SPACES
024400         MOVE "UNTITLED SEQUENCE" TO WS-HEADER-TEXT
024500     ELSE
024600         MOVE SOURCE-DESCRIPTION TO WS-HEADER-TEXT.
024700     WRITE FASTOUT-REC FROM WS-HEADER-LINE.
024800     ADD 1 TO WS-LINES-WRITTEN.
024900 200-EXIT.
025000     EXIT.
025100
025200 220-WRAP-SEQUENCE-LINES.
025300*    WRAPS THE SEQUENCE TEXT AT EXACTLY 80 CHARACTERS A LINE -
025400*    THE LAST LINE MAY BE SHORTER.  NO TRAILING BLANK LINE.
025500     MOVE "220-WRAP-SEQUENCE-LINES" TO PARA-NAME.
025600     MOVE 1 TO WS-WRAP-POS.
025700     MOVE SEQUENCE-LENGTH TO WS-WRAP-BYTES-LEFT.
025800*    ONE CALL TO 225 PER OUTPUT LINE - THE PARAGRAPH ITSELF
025900*    DECIDES HOW MANY BYTES THAT LINE GETS AND ADVANCES BOTH
026000*    THE POSITION AND REMAINING-BYTES COUNTERS.
026100     PERFORM 225-WRITE-ONE-WRAP-LINE THRU 225-EXIT
026200             UNTIL WS-WRAP-BYTES-LEFT = ZERO.
026300 220-EXIT.
026400     EXIT.
026500
026600******************************************************************
026700*    225-WRITE-ONE-WRAP-LINE - WRITE ONE 80-BYTE (OR SHORTER,
026800*    ON THE LAST LINE) SLICE OF THE SEQUENCE TEXT.
026900******************************************************************
027000 225-WRITE-ONE-WRAP-LINE.
027100*    FULL 80-BYTE LINE UNLESS FEWER THAN 80 BYTES REMAIN, IN
027200*    WHICH CASE THIS IS THE LAST LINE AND IT RUNS SHORT.
027300     IF WS-WRAP-BYTES-LEFT > 80
027400         MOVE 80 TO WS-WRAP-LEN-THIS-LINE
027500     ELSE
027600         MOVE WS-WRAP-BYTES-LEFT TO WS-WRAP-LEN-THIS-LINE.
027700*    CLEAR THE WORK LINE FIRST SO A SHORT LAST LINE DOES NOT
027800*    CARRY LEFTOVER BYTES FROM THE PRIOR, LONGER LINE.
027900     MOVE SPACES TO WS-WRAP-LINE.
028000     MOVE SEQUENCE-TEXT(WS-WRAP-POS:WS-WRAP-LEN-THIS-LINE)
028100          TO WS-WRAP-LINE(1:WS-WRAP-LEN-THIS-LINE).
028200     WRITE FASTOUT-REC FROM WS-WRAP-LINE.
028300     ADD 1 TO WS-LINES-WRITTEN.
028400     ADD WS-WRAP-LEN-THIS-LINE TO WS-WRAP-POS.
028500     SUBTRACT WS-WRAP-LEN-THIS-LINE FROM WS-WRAP-BYTES-LEFT.
028600 225-EXIT.
028700     EXIT.
028800
028900******************************************************************
029000*    800-OPEN-FILES - SEQWORK AND SYSOUT ALWAYS OPEN; FASTOUT
029100*    ONLY WHEN THE UPSI-0 SWITCH CALLS FOR A FASTA COPY.
029200******************************************************************
029300 800-OPEN-FILES.
029400     MOVE "800-OPEN-FILES" TO PARA-NAME.
029500     OPEN INPUT SEQWORK.
029600     OPEN OUTPUT SYSOUT.
029700     IF FASTA-SAVE-WANTED
029800         OPEN OUTPUT FASTOUT.
029900 800-EXIT.
030000     EXIT.
030100
030200******************************************************************
030300*    850-CLOSE-FILES - MIRROR OF 800-OPEN-FILES, SAME SWITCH
030400*    TEST FOR FASTOUT.  CALLED FROM BOTH NORMAL CLEANUP AND THE
030500*    ABEND ROUTINE SO FASTOUT IS NEVER LEFT OPEN EITHER WAY.
030600******************************************************************
030700 850-CLOSE-FILES.
030800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
030900*    SYSOUT CLOSES HERE EVEN ON THE ABEND PATH, SINCE THE
031000*    ABEND-REC WRITE ALREADY HAPPENED BY THE TIME THIS RUNS.
031100     CLOSE SEQWORK, SYSOUT.
031200     IF FASTA-SAVE-WANTED
031300         CLOSE FASTOUT.
031400 850-EXIT.
031500     EXIT.
031600
031700******************************************************************
031800*    900-CLEANUP - NORMAL END OF JOB.  THE TWO COUNTS GO TO
031900*    SYSOUT SO AN OPERATOR SCANNING THE JOB LOG CAN SEE AT A
032000*    GLANCE THAT A RECORD WAS READ AND SOMETHING WAS WRITTEN.
032100******************************************************************
032200 900-CLEANUP.
032300     MOVE "900-CLEANUP" TO PARA-NAME.
032400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
032500     DISPLAY "** SEQWORK RECORDS READ **".
032600     DISPLAY WS-RECS-READ.
032700     DISPLAY "** FASTA LINES WRITTEN **".
032800     DISPLAY WS-LINES-WRITTEN.
032900     DISPLAY "******** NORMAL END OF JOB DNASAVE ********".
033000 900-EXIT.
033100     EXIT.
033200
033300******************************************************************
033400*    1000-ABEND-RTN - WRITES THE COMMON ABEND-REC TO SYSOUT,
033500*    CLOSES WHAT IS OPEN, THEN FORCES A DIVIDE-BY-ZERO SO THE
033600*    JOB STEP ENDS WITH A NONZERO CONDITION CODE THE JCL CAN
033700*    TEST FOR - SAME TRICK EVERY STEP IN THIS RUN USES.
033800******************************************************************
033900 1000-ABEND-RTN.
034000     WRITE SYSOUT-REC FROM ABEND-REC.
034100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034200     DISPLAY "*** ABNORMAL END OF JOB - DNASAVE ***"
034300             UPON CONSOLE.
034400     DIVIDE ZERO-VAL INTO ONE-VAL.
