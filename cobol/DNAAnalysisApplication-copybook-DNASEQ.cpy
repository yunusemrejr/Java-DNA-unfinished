000100******************************************************************
000200* COPY MEMBER   : DNASEQ
000300* DESCRIPTION   : VALIDATED DNA SEQUENCE WORK RECORD.  BUILT BY
000400*                 DNASEQAN ONCE THE RAW INPUT HAS BEEN CLEANED,
000500*                 UPPER-CASED AND EDITED FOR A/T/G/C CONTENT.
000600*                 CARRIED TO THE SEQWORK FILE FOR DNASAVE.
000700*                 MAXIMUM SEQUENCE LENGTH IS A SHOP-IMPOSED
000800*                 LIMIT, NOT A BIOLOGICAL ONE - SEE WS-MAX-SEQ-
000900*                 LENGTH IN DNASEQAN.
001000******************************************************************
001100* 04/12/89  RTH  ORIGINAL MEMBER.
001200* 09/02/90  RTH  ADDED DATE-LOADED GROUP AND ITS ALPHA REDEFINE
001300*                SO DNASAVE CAN STAMP THE FASTA HEADER COMMENT.
001400* 07/14/93  PDN  ADDED SEQ-SOURCE-TYPE SWITCH - DIRECT-INPUT
001500*                RUNS NO LONGER SHARE THE "F" SOURCE BYTE (REQ
001600*                5528).
001700******************************************************************
001800 01  SEQWORK-REC.
001900     05  SEQ-SOURCE-TYPE             PIC X(01).
002000         88  SEQ-FROM-FASTA-FILE       VALUE "F".
002100         88  SEQ-FROM-DIRECT-INPUT     VALUE "D".
002200         88  VALID-SEQ-SOURCE-TYPE     VALUES ARE "F" "D".
002300     05  SOURCE-DESCRIPTION           PIC X(80).
002400     05  SEQUENCE-LENGTH              PIC 9(08).
002500     05  SEQUENCE-LENGTH-X REDEFINES
002600         SEQUENCE-LENGTH              PIC X(08).
002700     05  DATE-LOADED.
002800         10  DATE-LOADED-YY           PIC 9(04).
002900         10  DATE-LOADED-MM           PIC 9(02).
003000         10  DATE-LOADED-DD           PIC 9(02).
003100     05  DATE-LOADED-X REDEFINES
003200         DATE-LOADED                  PIC X(08).
003300     05  FILLER                       PIC X(07).
003400     05  SEQUENCE-TEXT                PIC X(100000).
