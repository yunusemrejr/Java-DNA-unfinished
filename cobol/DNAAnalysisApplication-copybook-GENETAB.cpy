000100******************************************************************
000200* COPY MEMBER   : GENETAB
000300* DESCRIPTION   : WORKING-STORAGE GENE TABLE BUILT BY THE GENE-
000400*                 DETECTION PASS IN DNASEQAN.  ONE ENTRY PER
000500*                 OPEN READING FRAME FOUND (ATG ... IN-FRAME
000600*                 STOP CODON).  TABLE SIZE IS A SHOP-IMPOSED
000700*                 LIMIT ON THE NUMBER OF GENES PER RUN, NOT A
000800*                 SPECIFICATION LIMIT.
000900******************************************************************
001000* 04/12/89  RTH  ORIGINAL MEMBER.
001100* 02/06/92  RTH  ADDED GC-CONTENT TO EACH ENTRY SO THE LONGEST-
001200*                GENE LINE ON THE REPORT NO LONGER NEEDS A
001300*                SECOND PASS OVER THE SEQUENCE TEXT.
001400* 08/11/03  PDN  ADDED GENE-SEQUENCE SO A GENE'S OWN BASES (START
001500*                CODON THROUGH STOP CODON, INCLUSIVE) TRAVEL WITH
001600*                THE REST OF ITS ENTRY INSTEAD OF REQUIRING THE
001700*                CALLER TO RE-SLICE WS-CLEAN-TEXT (REQ 6583).
001800******************************************************************
001900 01  GENE-TABLE.
002000     05  GENE-ENTRY OCCURS 500 TIMES INDEXED BY GENE-IDX.
002100         10  GENE-START-INDEX         PIC 9(08) COMP.
002200         10  GENE-STOP-INDEX          PIC 9(08) COMP.
002300         10  GENE-START-CODON         PIC X(03).
002400         10  GENE-STOP-CODON          PIC X(03).
002500             88  STOP-IS-TAA            VALUE "TAA".
002600             88  STOP-IS-TAG            VALUE "TAG".
002700             88  STOP-IS-TGA            VALUE "TGA".
002800             88  VALID-STOP-CODON       VALUES ARE "TAA" "TAG"
002900                                                   "TGA".
003000         10  GENE-LENGTH              PIC 9(08) COMP.
003100         10  GENE-CODON-COUNT         PIC 9(06) COMP.
003200         10  GENE-GC-CONTENT          PIC 9(03)V9(02).
003300         10  GENE-SEQUENCE            PIC X(100000).
003400         10  FILLER                   PIC X(04).
