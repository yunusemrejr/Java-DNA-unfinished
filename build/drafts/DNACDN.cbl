       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  DNACDN.
       AUTHOR. R. T. HAUSMAN.
       INSTALLATION. RESEARCH COMPUTING CENTER.
       DATE-WRITTEN. 04/14/89.
       DATE-COMPILED. 04/14/89.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          CODON-POSITION SUBSTRING SCAN.  GIVEN A SEQUENCE TEXT
      *          AND A 3-CHARACTER CODON VALUE, RETURNS THE COUNT OF
      *          NON-OVERLAPPING-SUPPRESSED... NO - OVERLAPPING MATCHES
      *          ARE WANTED HERE, AND A TABLE OF THE 0-BASED STARTING
      *          POSITION OF EACH ONE.  THE SCAN RESUMES AT THE NEXT
      *          CHARACTER AFTER EVERY HIT, NOT THREE CHARACTERS ON -
      *          "AAAA" SCANNED FOR "AAA" REPORTS TWO HITS, AT 0 AND 1.
      *
      *          CALLED BY DNASEQAN FOR:
      *            - THE "ATG" START-POSITION SEARCH THAT DRIVES GENE
      *              DETECTION
      *            - EACH OF THE FOUR CODON-STATISTICS COUNTS
      *
      ******************************************************************
      * 04/14/89  RTH  ORIGINAL PROGRAM.
      * 08/02/90  RTH  RAISED WS-MAX-HITS FROM 2000 TO 5000 - A DENSE
      *                AT-RICH TEST SEQUENCE OVERFLOWED THE TABLE AND
      *                THE CALLER SILENTLY LOST HITS (REQ 2940).
      * 01/11/99  RTH  Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER,
      *                NO CHANGE REQUIRED.  SIGNED OFF PER MEMO 99-014.
      * 05/23/02  PDN  ADDED WS-SCAN-RETURN-CD SO A CODON LONGER THAN
      *                3 BYTES COMES BACK AS AN ERROR INSTEAD OF AN
      *                ABEND (REQ 6102).
      * 08/11/03  PDN  NO LOGIC CHANGE - REVIEWED AGAINST THE SEQUENCE-
      *                ANALYSIS REPORT REWORK (REQ 6583) TO CONFIRM THE
      *                HIT TABLE WAS STILL BIG ENOUGH FOR THE SPLIT
      *                START/STOP CODON CALLS - IT IS.
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  MISC-FIELDS.
           05  WS-SCAN-POS                 PIC 9(08) COMP.
           05  WS-SCAN-POS-ALT REDEFINES
               WS-SCAN-POS                 PIC S9(08) COMP.
           05  WS-LAST-START                PIC 9(08) COMP.
           05  WS-LAST-START-ALT REDEFINES
               WS-LAST-START                PIC S9(08) COMP.
           05  WS-HIT-COUNT                PIC 9(08) COMP.
           05  WS-MAX-HITS                 PIC 9(08) COMP VALUE 5000.
           05  FILLER                      PIC X(04).

       LINKAGE SECTION.
       01  CDN-SEARCH-REC.
           05  CDN-CODON-VALUE             PIC X(03).
           05  CDN-CODON-BYTES REDEFINES
               CDN-CODON-VALUE.
               10  CDN-CODON-BYTE OCCURS 3 TIMES
                                  PIC X(01).
           05  CDN-TEXT-LENGTH             PIC 9(08) COMP.
           05  CDN-SEQUENCE-TEXT           PIC X(100000).
           05  CDN-HIT-COUNT               PIC 9(08) COMP.
           05  CDN-HIT-POSITIONS OCCURS 5000 TIMES
                                  INDEXED BY CDN-HIT-IDX.
               10  CDN-HIT-POSITION         PIC 9(08) COMP.
       01  WS-SCAN-RETURN-CD               PIC S9(04) COMP.

      ******************************************************************
      *    MAIN LINE.  ONE CALL, ONE ANSWER - NO GO TO, NO ABEND
      *    PATH.  A BAD CODON LENGTH IS THE CALLER'S MISTAKE, NOT
      *    OURS, SO WE JUST HAND BACK A NEGATIVE RETURN CODE AND LET
      *    THE CALLER DECIDE WHAT TO DO ABOUT IT.
      ******************************************************************
       PROCEDURE DIVISION USING CDN-SEARCH-REC, WS-SCAN-RETURN-CD.
           MOVE ZERO TO WS-SCAN-RETURN-CD.

      *    CDN-CODON-VALUE IS FIXED AT 3 BYTES IN THE LINKAGE RECORD,
      *    SO THIS TEST CAN ONLY FIRE IF A FUTURE CALLER PASSES A
      *    DIFFERENTLY-SHAPED COPY OF CDN-SEARCH-REC.  CHEAP INSURANCE.
           IF LENGTH OF CDN-CODON-VALUE NOT = 3
               MOVE -1 TO WS-SCAN-RETURN-CD
               GOBACK.

      *    CLEAR THE WORKING HIT COUNT AND THE CALLER'S COPY TOGETHER
      *    SO A PRIOR CALL'S RESULT CAN NEVER BLEED INTO THIS ONE.
           MOVE ZERO TO WS-HIT-COUNT, CDN-HIT-COUNT.
           MOVE 1 TO WS-SCAN-POS.

      *    LAST POSITION WHERE A 3-BYTE CODON CAN STILL FIT IS
      *    TEXT-LENGTH MINUS 2 (1-BASED) - E.G. A 6-BYTE TEXT'S LAST
      *    POSSIBLE START IS POSITION 4 ("...XXX").
           COMPUTE WS-LAST-START = CDN-TEXT-LENGTH - 2.

      *    A TEXT SHORTER THAN 3 BYTES CAN NEVER CONTAIN A CODON -
      *    LEAVE CDN-HIT-COUNT AT ITS JUST-CLEARED ZERO AND GO HOME.
           IF WS-LAST-START < 1
               GOBACK.

      *    OVERLAPPING SCAN - EVERY STARTING POSITION IS TRIED, NOT
      *    JUST EVERY THIRD ONE.  THE MAX-HITS GUARD STOPS THE LOOP
      *    COLD RATHER THAN LETTING CDN-HIT-POSITIONS RUN OFF ITS
      *    5000-ENTRY TABLE (REQ 2940).
           PERFORM 100-SCAN-FOR-CODON THRU 100-EXIT
                   VARYING WS-SCAN-POS FROM 1 BY 1
                   UNTIL WS-SCAN-POS > WS-LAST-START
                      OR  WS-HIT-COUNT = WS-MAX-HITS.

           MOVE WS-HIT-COUNT TO CDN-HIT-COUNT.
           GOBACK.

      ******************************************************************
      *    100-SCAN-FOR-CODON - TEST ONE STARTING POSITION AND RECORD
      *    A HIT IF THE 3 BYTES STARTING THERE MATCH THE WANTED CODON.
      ******************************************************************
       100-SCAN-FOR-CODON.
      *    0-BASED POSITIONS GO OUT TO THE CALLER; WS-SCAN-POS RUNS
      *    1-BASED SO THE REFERENCE MODIFICATION BELOW STAYS NATURAL.
           IF CDN-SEQUENCE-TEXT(WS-SCAN-POS:3) = CDN-CODON-VALUE
      *        RECORD THE HIT AND CONVERT BACK TO THE 0-BASED
      *        POSITION THE CALLER EXPECTS BEFORE STORING IT.
               ADD +1 TO WS-HIT-COUNT
               COMPUTE CDN-HIT-POSITION(WS-HIT-COUNT) =
                       WS-SCAN-POS - 1
           END-IF.
       100-EXIT.
           EXIT.
