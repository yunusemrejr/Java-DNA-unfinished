000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DNASEQAN.
000300 AUTHOR. R. T. HAUSMAN.
000400 INSTALLATION. RESEARCH COMPUTING CENTER.
000500 DATE-WRITTEN. 04/12/89.
000600 DATE-COMPILED. 04/12/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM LOADS ONE RAW NUCLEOTIDE SEQUENCE, CLEANS
001300*          AND EDITS IT, AND RUNS EVERY ANALYSIS PASS THE DNA
001400*          ANALYSIS RUN NEEDS - NUCLEOTIDE COUNTS, GENE DETECTION,
001500*          GC CONTENT, REVERSE COMPLEMENT, AND CODON STATISTICS.
001600*
001700*          THIS IS A SINGLE-RECORD JOB STEP - ONE SEQUENCE IN,
001800*          ONE SET OF DERIVED STATISTICS OUT.  IT IS NOT A
001900*          MASTER-FILE PASS AND DOES NOT LOOP OVER MULTIPLE
002000*          INPUT RECORDS THE WAY THE OLD DAILY-CHARGES EDIT DID.
002100*
002200*          UPSI SWITCH 0 SELECTS THE INPUT MODE -
002300*            ON  - SEQIN IS A FASTA-STYLE FILE (HEADER/COMMENT
002400*                  LINES BEGINNING '>' OR ';' ARE DROPPED)
002500*            OFF - SEQIN IS TREATED AS DIRECT INPUT - EVERY LINE
002600*                  IS CONCATENATED, NO MARKER LINES ARE LOOKED
002700*                  FOR
002800*
002900*          THIS PROGRAM DOES NOT CALL DNASAVE OR DNARPT DIRECTLY -
003000*          IT ONLY WRITES THE FILES THOSE TWO STEPS READ.  THE
003100*          JCL FOR THE DNA ANALYSIS RUN IS WHAT TIES THE THREE
003200*          JOB STEPS TOGETHER IN SEQUENCE.
003300*
003400******************************************************************
003500
003600         INPUT FILE              -   SEQIN   (RAW SEQUENCE)
003700
003800         OUTPUT FILE             -   SEQWORK (VALIDATED SEQUENCE,
003900                                               READ BY DNASAVE)
004000
004100         OUTPUT FILE             -   ANLYTCS (DERIVED STATISTICS,
004200                                               READ BY DNARPT)
004300
004400         DUMP FILE               -   SYSOUT
004500
004600******************************************************************
004700* 04/12/89  RTH  ORIGINAL PROGRAM.
004800* 09/02/90  RTH  ADDED DATE-LOADED STAMP TO SEQWORK SO DNASAVE
004900*                CAN PUT A DATE COMMENT ON THE FASTA HEADER
005000*                (REQ 2801).
005100* 02/06/92  RTH  GENE TABLE ENTRIES NOW CARRY THEIR OWN GC-
005200*                CONTENT - SEE GENETAB COPY MEMBER (REQ 3077).
005300* 11/30/90  RTH  CODON-STATISTICS MOVED OUT OF THE ANLYTCS
005400*                TRAILER RECORD INTO ITS OWN RECORD TYPE - THE
005500*                TRAILER HAD RUN OUT OF ROOM (REQ 3098).
005600* 07/14/93  PDN  DIRECT-INPUT RUNS NO LONGER SHARE THE "F" SOURCE
005700*                BYTE ON SEQWORK (REQ 5528).
005800* 01/11/99  RTH  Y2K REVIEW - ADDED 2-DIGIT/4-DIGIT YEAR
005900*                WINDOWING IN 280-WRITE-SEQWORK (WS-DATE-YY
006000*                BELOW 50 WINDOWS TO 20XX, ELSE 19XX). SIGNED
006100*                OFF PER MEMO 99-014.
006200* 06/30/03  PDN  GUARDED THE GENE TABLE FILL LOOP WITH
006300*                WS-MAX-GENES - A PATHOLOGICAL REPEAT SEQUENCE
006400*                WAS DRIVING THE GENE COUNT PAST THE TABLE SIZE
006500*                (REQ 6540).
006600* 08/19/03  PDN  ADDED PARAGRAPH-LEVEL REMARKS AND DATA DIVISION
006700*                COMMENTS THROUGHOUT - NO LOGIC CHANGE.  INTERNAL
006800*                REVIEW FLAGGED THIS PROGRAM'S COMMENT COVERAGE
006900*                AS THIN AGAINST SHOP STANDARD GIVEN ITS SIZE AND
007000*                THE NUMBER OF SUBORDINATE PARAGRAPHS (REQ 6591).
007100******************************************************************
007200
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER. IBM-390.
007600 OBJECT-COMPUTER. IBM-390.
007700*    C01 DRIVES THE SYSOUT CARRIAGE CONTROL - NOT USED BY THIS
007800*    PROGRAM'S OWN DUMP LINES TODAY, BUT CARRIED HERE SINCE
007900*    EVERY PROGRAM IN THE DNA ANALYSIS RUN DECLARES IT.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM
008200     UPSI-0 ON STATUS IS FASTA-FILE-MODE
008300            OFF STATUS IS DIRECT-INPUT-MODE.
008400
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700*    SYSOUT CARRIES NO FILE-STATUS CLAUSE - IT IS WRITE-ONLY AND
008800*    ANY OPEN FAILURE ON IT IS SOMETHING OPERATIONS HAS TO FIX,
008900*    NOT SOMETHING THIS PROGRAM CAN RECOVER FROM.
009000     SELECT SYSOUT
009100     ASSIGN TO UT-S-SYSOUT
009200       ORGANIZATION IS SEQUENTIAL.
009300
009400     SELECT SEQIN
009500     ASSIGN TO UT-S-SEQIN
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS SEQIN-STATUS.
009800
009900     SELECT SEQWORK
010000     ASSIGN TO UT-S-SEQWORK
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS SEQWORK-STATUS.
010300
010400     SELECT ANLYTCS
010500     ASSIGN TO UT-S-ANLYTCS
010600       ACCESS MODE IS SEQUENTIAL
010700       FILE STATUS IS ANLYTCS-STATUS.
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100*    SYSOUT - DUMP/TRACE LINE FILE, WRITTEN BY 1000-ABEND-RTN
011200*    ONLY.  100 BYTES TO MATCH THE SHOP'S USUAL SYSOUT WIDTH.
011300 FD  SYSOUT
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 100 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS SYSOUT-REC.
011900 01  SYSOUT-REC.
012000     05  SYSOUT-TEXT                   PIC X(96).
012100     05  FILLER                        PIC X(04).
012200
012300****** RAW SEQUENCE INPUT - EITHER A FASTA FILE OR A DIRECT
012400****** LITERAL SEQUENCE SPREAD OVER ONE OR MORE LINES
012500 FD  SEQIN
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 100 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS SEQIN-REC.
013100*    REFERENCE MODIFICATION ELSEWHERE IN THIS PROGRAM ADDRESSES
013200*    SEQIN-REC BY ITS GROUP NAME, SO THE SPLIT BELOW DOES NOT
013300*    MOVE ANY BYTE SEQIN-REC(n:m) ALREADY REACHED.
013400 01  SEQIN-REC.
013500     05  SEQIN-TEXT                    PIC X(96).
013600     05  FILLER                        PIC X(04).
013700
013800****** VALIDATED SEQUENCE HANDED OFF TO DNASAVE - SEE DNASEQ
013900****** COPY MEMBER FOR THE ACTUAL FIELD LAYOUT
014000 FD  SEQWORK
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 100104 CHARACTERS
014400     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS SEQWORK-FD-REC.
014600 01  SEQWORK-FD-REC.
014700     05  SEQWORK-TEXT                   PIC X(100100).
014800     05  FILLER                         PIC X(04).
014900
015000****** DERIVED-STATISTICS HAND-OFF TO DNARPT - SUMMARY, FOUR
015100****** CODON RECORDS, TRAILER - SEE ANLYREC COPY MEMBER
015200 FD  ANLYTCS
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 80 CHARACTERS
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS ANLYTCS-FD-REC.
015800 01  ANLYTCS-FD-REC.
015900     05  ANLYTCS-TEXT                   PIC X(76).
016000     05  FILLER                         PIC X(04).
016100
016200 WORKING-STORAGE SECTION.
016300*    THE TWO LIMITS BELOW SIZE EVERY VARIABLE-LENGTH WORK AREA
016400*    AND TABLE IN THIS PROGRAM AND IN THE COPY MEMBERS IT USES -
016500*    RAISE THEM HERE FIRST IF A FUTURE RUN NEEDS A LONGER
016600*    SEQUENCE OR A DEEPER GENE TABLE.
016700 77  WS-MAX-SEQ-LENGTH                PIC 9(08) COMP VALUE 100000.
016800 77  WS-MAX-GENES                     PIC 9(06) COMP VALUE 500.
016900
017000*    ONE TWO-BYTE STATUS FIELD PER FILE - CHECKED AFTER EVERY
017100*    OPEN AND AFTER EVERY READ/WRITE WHERE A NON-ZERO STATUS
017200*    MATTERS TO THE CALLER.
017300 01  FILE-STATUS-CODES.
017400     05  SEQIN-STATUS                PIC X(02).
017500     05  SEQWORK-STATUS               PIC X(02).
017600     05  ANLYTCS-STATUS                PIC X(02).
017700     05  FILLER                       PIC X(04).
017800
017900*    RUN DATE, CAPTURED ONCE AT 000-HOUSEKEEPING TIME.  NOT
018000*    WRITTEN TO ANY OUTPUT RECORD TODAY, BUT KEPT AVAILABLE FOR
018100*    A FUTURE RUN-DATE STAMP ON THE ANALYTICS FILE.
018200 01  WS-DATE-FIELDS.
018300     05  WS-DATE                      PIC 9(06).
018400     05  WS-DATE-GROUP REDEFINES
018500         WS-DATE.
018600         10  WS-DATE-YY                PIC 9(02).
018700         10  WS-DATE-MM                PIC 9(02).
018800         10  WS-DATE-DD                PIC 9(02).
018900     05  FILLER                       PIC X(04).
019000
019100** QSAM FILE
019200*    DNASEQ - THE VALIDATED-SEQUENCE LAYOUT WRITTEN TO SEQWORK
019300*    AND READ BACK BY DNASAVE.
019400 COPY DNASEQ.
019500** QSAM FILE
019600*    GENETAB - THE GENE-TABLE LAYOUT SHARED BY THIS PROGRAM'S
019700*    OWN GENE-DETECTION LOGIC (PARAGRAPHS 340-425).
019800 COPY GENETAB.
019900*    NUCCNT - THE FOUR WHOLE-SEQUENCE BASE COUNTERS (A/T/G/C).
020000 COPY NUCCNT.
020100*    CODONSTAT - THE FOUR-ENTRY START/STOP CODON TABLE FILLED
020200*    BY 440-CALC-CODON-STATS.
020300 COPY CODONSTAT.
020400** QSAM FILE
020500*    ANLYREC - THE SUMMARY/CODON/TRAILER RECORD LAYOUTS WRITTEN
020600*    TO ANLYTCS FOR DNARPT TO READ BACK.
020700 COPY ANLYREC.
020800*    ABENDREC - THE ONE-LINE SYSOUT MESSAGE WRITTEN BY
020900*    1000-ABEND-RTN ON AN ABNORMAL END OF JOB.
021000 COPY ABENDREC.
021100
021200*    WS-RAW-TEXT HOLDS THE SEQUENCE AS ASSEMBLED FROM SEQIN,
021300*    BEFORE UPPER-CASING AND WHITESPACE REMOVAL; WS-CLEAN-TEXT
021400*    HOLDS IT AFTER.  BOTH ARE SIZED TO WS-MAX-SEQ-LENGTH.
021500 01  WS-RAW-FIELDS.
021600     05  WS-RAW-TEXT                  PIC X(100000).
021700     05  WS-RAW-LENGTH                PIC 9(08) COMP.
021800     05  WS-RAW-LENGTH-ALT REDEFINES
021900         WS-RAW-LENGTH                PIC S9(08) COMP.
022000     05  WS-CLEAN-TEXT                PIC X(100000).
022100     05  WS-CLEAN-LENGTH              PIC 9(08) COMP.
022200     05  WS-REV-COMP-TEXT             PIC X(100000).
022300     05  WS-REV-COMP-LEN              PIC 9(08) COMP.
022400     05  WS-SOURCE-DESC               PIC X(80).
022500     05  WS-SEQ-GC-CONTENT            PIC 9(03)V9(02).
022600     05  FILLER                       PIC X(04).
022700
022800*    WORK AREA FOR THE LINE-AT-A-TIME SCANS IN 220 AND 225 -
022900*    ONE LINE'S LENGTH, ONE SCAN SUBSCRIPT, ONE CHARACTER.
023000 01  WS-LINE-FIELDS.
023100     05  WS-LINE-LEN                  PIC 9(03) COMP.
023200     05  WS-SCAN-IDX                  PIC 9(08) COMP.
023300     05  WS-SCAN-IDX-ALT REDEFINES
023400         WS-SCAN-IDX                  PIC S9(08) COMP.
023500     05  WS-ONE-CHAR                  PIC X(01).
023600     05  FILLER                       PIC X(04).
023700
023800*    WS-LINES-READ COUNTS SEQIN RECORDS FOR THE EMPTY-FILE
023900*    CHECK IN 200-LOAD-RAW-SEQUENCE; WS-HEADER-FOUND-SW MARKS
024000*    WHETHER A ">" HEADER LINE HAS ALREADY BEEN SEEN.
024100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
024200     05  WS-LINES-READ                PIC 9(07) COMP.
024300     05  WS-HEADER-FOUND-SW           PIC X(01).
024400         88  HEADER-LINE-FOUND           VALUE "Y".
024500     05  FILLER                       PIC X(04).
024600
024700*    MORE-DATA-SW DRIVES THE SEQIN READ LOOP; WS-STOP-FOUND-SW
024800*    MARKS WHETHER 345-TRY-ONE-START-POSITION FOUND AN IN-FRAME
024900*    STOP CODON FOR THE GENE CURRENTLY BEING TRACED.
025000 01  FLAGS-AND-SWITCHES.
025100     05  MORE-DATA-SW                 PIC X(01) VALUE "Y".
025200         88  NO-MORE-DATA                VALUE "N".
025300     05  WS-STOP-FOUND-SW             PIC X(01).
025400         88  STOP-CODON-FOUND            VALUE "Y".
025500     05  FILLER                       PIC X(04).
025600
025700*    WORK FIELDS FOR GENE DETECTION (340-425) - ATG START-
025800*    POSITION TABLE BOOKKEEPING, PER-GENE BASE COUNTS, THE
025900*    SELECTION-SORT SUBSCRIPTS FOR 360-SORT-GENE-TABLE, AND THE
026000*    LONGEST-GENE/AVERAGE-LENGTH ACCUMULATORS FOR 420.
026100 01  WS-GENE-FIELDS.
026200     05  WS-ATG-COUNT                 PIC 9(08) COMP.
026300     05  WS-ATG-SUB                   PIC 9(08) COMP.
026400     05  WS-START-0                   PIC 9(08) COMP.
026500     05  WS-START-1                   PIC 9(08) COMP.
026600     05  WS-READ-POS                  PIC 9(08) COMP.
026700     05  WS-READ-POS-ALT REDEFINES
026800         WS-READ-POS                  PIC S9(08) COMP.
026900     05  WS-CODON-AT-POS              PIC X(03).
027000     05  WS-GENE-COUNT                PIC 9(06) COMP.
027100     05  WS-GENE-SUB                  PIC 9(06) COMP.
027200     05  WS-GENE-COUNT-G              PIC 9(08) COMP.
027300     05  WS-GENE-COUNT-C              PIC 9(08) COMP.
027400     05  WS-SORT-I                    PIC 9(06) COMP.
027500     05  WS-SORT-J                    PIC 9(06) COMP.
027600     05  WS-SORT-J-LIMIT              PIC 9(06) COMP.
027700     05  WS-MIN-SUB                   PIC 9(06) COMP.
027800     05  WS-LONGEST-SUB               PIC 9(06) COMP.
027900     05  WS-LONGEST-LENGTH            PIC 9(08) COMP.
028000     05  WS-SUM-GENE-LENGTH           PIC 9(08) COMP.
028100     05  FILLER                       PIC X(04).
028200
028300*    ONE WHOLE GENE-TABLE ENTRY'S WORTH OF FIELDS, USED AS A
028400*    SWAP AREA BY 375-SWAP-GENE-ENTRIES SO A SORT EXCHANGE
028500*    MOVES ALL SEVEN FIELDS OF AN ENTRY TOGETHER.
028600 01  WS-HOLD-GENE-ENTRY.
028700     05  HOLD-START-INDEX             PIC 9(08) COMP.
028800     05  HOLD-STOP-INDEX              PIC 9(08) COMP.
028900     05  HOLD-START-CODON             PIC X(03).
029000     05  HOLD-STOP-CODON              PIC X(03).
029100     05  HOLD-LENGTH                  PIC 9(08) COMP.
029200     05  HOLD-CODON-COUNT             PIC 9(06) COMP.
029300     05  HOLD-GC-CONTENT              PIC 9(03)V9(02).
029400     05  FILLER                       PIC X(04).
029500
029600** THE LINKAGE RECORDS BELOW ARE DECLARED HERE UNDER THE SAME
029700** NAMES DNACDN AND DNAPCT USE IN THEIR OWN LINKAGE SECTIONS -
029800** SAME HOUSE HABIT AS CALC-COSTS-REC IN THE OLD PATSRCH/
029900** TRMTSRCH PROGRAMS CALLING CLCLBCST.
030000*    CDN-SEARCH-REC IS USED BOTH WAYS - LOADED BEFORE EVERY CALL
030100*    TO DNACDN (CODON VALUE, TEXT, LENGTH) AND READ BACK AFTER
030200*    (HIT COUNT AND POSITION TABLE).  CDN-HIT-POSITIONS IS
030300*    ALWAYS 0-BASED, WHICH IS WHY 345-TRY-ONE-START-POSITION
030400*    HAS TO CONVERT IT BEFORE USING IT AS A REFERENCE-
030500*    MODIFICATION SUBSCRIPT.
030600 01  CDN-SEARCH-REC.
030700     05  CDN-CODON-VALUE              PIC X(03).
030800     05  CDN-TEXT-LENGTH              PIC 9(08) COMP.
030900     05  CDN-SEQUENCE-TEXT            PIC X(100000).
031000     05  CDN-HIT-COUNT                PIC 9(08) COMP.
031100     05  CDN-HIT-POSITIONS OCCURS 5000 TIMES
031200                             INDEXED BY CDN-HIT-IDX.
031300         10  CDN-HIT-POSITION          PIC 9(08) COMP.
031400 01  WS-SCAN-RETURN-CD                PIC S9(04) COMP.
031500
031600*    PCT-CALC-TYPE-SW PICKS WHICH OF DNAPCT'S FOUR CALCULATIONS
031700*    RUNS - SEE DNAPCT'S OWN REMARKS FOR THE "G"/"C"/"A"/"B"
031800*    MEANINGS.  THE TWO COUNT FIELDS AND THE DIVISOR ARE REUSED
031900*    FOR ALL FOUR CALC TYPES, NOT JUST GC CONTENT.
032000 01  PCT-CALC-REC.
032100     05  PCT-CALC-TYPE-SW             PIC X(01).
032200         88  CALC-GC-CONTENT             VALUE "G".
032300         88  CALC-CODING-PCT             VALUE "C".
032400         88  CALC-AVERAGE                VALUE "A".
032500         88  CALC-BASE-PCT               VALUE "B".
032600     05  PCT-COUNT-1                  PIC 9(08) COMP.
032700     05  PCT-COUNT-2                  PIC 9(08) COMP.
032800     05  PCT-DIVISOR                  PIC 9(08) COMP.
032900     05  PCT-RESULT                   PIC 9(05)V9(02).
033000     05  PCT-AVERAGE-RESULT           PIC 9(08) COMP.
033100 01  RETURN-CD                        PIC S9(04) COMP.
033200
033300******************************************************************
033400*    MAIN LINE - ONE STRAIGHT-LINE PIPELINE, NO BRANCHING.
033500*    EACH STEP BUILDS ON THE ONE BEFORE IT - CLEANING BEFORE
033600*    VALIDATING, VALIDATING BEFORE WRITING SEQWORK, COUNTING
033700*    BASES BEFORE ANY PERCENTAGE CALCULATION NEEDS THEM, AND
033800*    GENE DETECTION (340) BEFORE THE SORT (360) AND THE
033900*    LONGEST-GENE SCAN (420) THAT DEPEND ON ITS TABLE.  THE TWO
034000*    ABEND EXITS (200 AND 260) ARE THE ONLY PLACES THIS LINEAR
034100*    FLOW IS EVER SHORT-CIRCUITED.
034200******************************************************************
034300 PROCEDURE DIVISION.
034400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034500     PERFORM 200-LOAD-RAW-SEQUENCE THRU 200-EXIT.
034600     PERFORM 240-CLEAN-SEQUENCE-TEXT THRU 240-EXIT.
034700     PERFORM 260-VALIDATE-SEQUENCE THRU 260-EXIT.
034800     PERFORM 280-WRITE-SEQWORK THRU 280-EXIT.
034900     PERFORM 300-COUNT-NUCLEOTIDES THRU 300-EXIT.
035000     PERFORM 320-FIND-START-CODONS THRU 320-EXIT.
035100     PERFORM 340-SCAN-FOR-GENES THRU 340-EXIT.
035200     PERFORM 360-SORT-GENE-TABLE THRU 360-EXIT.
035300     PERFORM 380-CALC-SEQUENCE-GC THRU 380-EXIT.
035400     PERFORM 400-BUILD-REVERSE-COMPLEMENT THRU 400-EXIT.
035500     PERFORM 420-FIND-LONGEST-GENE THRU 420-EXIT.
035600     PERFORM 440-CALC-CODON-STATS THRU 440-EXIT.
035700     PERFORM 460-WRITE-ANLYTCS-FILE THRU 460-EXIT.
035800     PERFORM 900-CLEANUP THRU 900-EXIT.
035900     MOVE +0 TO RETURN-CODE.
036000     GOBACK.
036100
036200******************************************************************
036300*    000-HOUSEKEEPING - OPEN FILES, CLEAR THE WORK AREAS, AND
036400*    GET TODAY'S DATE FOR THE SEQWORK DATE-LOADED STAMP (SEE
036500*    280-WRITE-SEQWORK).  EVERY TABLE THIS RUN FILLS IS
036600*    EXPLICITLY INITIALIZED HERE RATHER THAN TRUSTING WHATEVER
036700*    GARBAGE WAS LEFT IN STORAGE FROM A PRIOR STEP IN THE SAME
036800*    REGION.
036900******************************************************************
037000 000-HOUSEKEEPING.
037100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
037200*    BEGIN-OF-JOB BANNER - THE MATCHING END-OF-JOB BANNER IS IN
037300*    900-CLEANUP.
037400     DISPLAY "******** BEGIN JOB DNASEQAN ********".
037500*    WS-DATE COMES BACK YYMMDD - SEE THE Y2K WINDOWING RULE
037600*    APPLIED TO IT LATER IN 280-WRITE-SEQWORK.
037700     ACCEPT WS-DATE FROM DATE.
037800*    CLEAR EVERY WORK AREA AND TABLE THIS RUN WILL FILL BEFORE
037900*    THE FIRST FILE IS EVEN OPENED.
038000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-RAW-FIELDS,
038100                GENE-TABLE, NUCLEOTIDE-COUNTS, CODON-STAT-TABLE.
038200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
038300 000-EXIT.
038400     EXIT.
038500
038600******************************************************************
038700*    200-LOAD-RAW-SEQUENCE - READS SEQIN TOP TO BOTTOM AND
038800*    LEAVES THE UN-CLEANED SEQUENCE TEXT IN WS-RAW-TEXT.
038900*    WS-SOURCE-DESC IS SEEDED WITH A DEFAULT DESCRIPTION HERE
039000*    IN CASE THE FASTA HEADER LINE NEVER OVERWRITES IT (NO
039100*    HEADER LINE, OR DIRECT-INPUT MODE WHERE THERE IS NO
039200*    HEADER LINE AT ALL).
039300******************************************************************
039400 200-LOAD-RAW-SEQUENCE.
039500     MOVE "200-LOAD-RAW-SEQUENCE" TO PARA-NAME.
039600     IF DIRECT-INPUT-MODE
039700         MOVE "DIRECT INPUT" TO WS-SOURCE-DESC
039800     ELSE
039900         MOVE "SEQIN FASTA FILE" TO WS-SOURCE-DESC.
040000     MOVE "Y" TO MORE-DATA-SW.
040100     PERFORM 210-READ-SEQIN THRU 210-EXIT.
040200     PERFORM 220-STRIP-FASTA-MARKERS THRU 220-EXIT
040300             UNTIL NO-MORE-DATA.
040400*    AN INPUT FILE WITH NO LINES AT ALL IS TREATED AS A SETUP
040500*    MISTAKE, NOT A LEGITIMATE ZERO-LENGTH SEQUENCE - SEE THE
040600*    SEPARATE EMPTY-AFTER-CLEANING CHECK IN 260-VALIDATE-
040700*    SEQUENCE FOR THE OTHER WAY THIS CAN HAPPEN.
040800     IF WS-LINES-READ = ZERO
040900         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
041000         GO TO 1000-ABEND-RTN.
041100 200-EXIT.
041200     EXIT.
041300
041400******************************************************************
041500*    210-READ-SEQIN - ONE PHYSICAL READ.  CALLED REPEATEDLY BY
041600*    220-STRIP-FASTA-MARKERS UNTIL END OF FILE, AND ONCE MORE
041700*    UP FRONT IN 200-LOAD-RAW-SEQUENCE TO PRIME THE LOOP.
041800******************************************************************
041900 210-READ-SEQIN.
042000     READ SEQIN
042100         AT END MOVE "N" TO MORE-DATA-SW
042200         GO TO 210-EXIT
042300     END-READ.
042400     ADD +1 TO WS-LINES-READ.
042500 210-EXIT.
042600     EXIT.
042700
042800******************************************************************
042900*    220-STRIP-FASTA-MARKERS - ONE LINE PER CALL, DRIVEN BY
043000*    200-LOAD-RAW-SEQUENCE'S PERFORM-UNTIL.  HANDLES BOTH
043100*    INPUT MODES - IN DIRECT-INPUT MODE EVERY LINE FALLS
043200*    THROUGH TO 220-CONCATENATE-LINE UNCHANGED; IN FASTA MODE
043300*    ";" COMMENT LINES ARE DROPPED, THE FIRST ">" HEADER LINE
043400*    IS CAPTURED INTO WS-SOURCE-DESC AND DROPPED, AND ANY
043500*    FURTHER ">" LINES (A SECOND SEQUENCE IN THE SAME FILE)
043600*    ARE SIMPLY IGNORED - THIS STEP ONLY EVER PROCESSES ONE
043700*    SEQUENCE.
043800******************************************************************
043900 220-STRIP-FASTA-MARKERS.
044000     MOVE "220-STRIP-FASTA-MARKERS" TO PARA-NAME.
044100     PERFORM 225-FIND-LINE-LENGTH THRU 225-EXIT.
044200*    A BLANK LINE HAS NOTHING TO CONCATENATE OR INSPECT -
044300*    SKIP STRAIGHT TO THE NEXT READ.
044400     IF WS-LINE-LEN = ZERO
044500         GO TO 220-READ-NEXT.
044600*    DIRECT-INPUT MODE NEVER LOOKS FOR MARKER LINES AT ALL.
044700     IF NOT FASTA-FILE-MODE
044800         GO TO 220-CONCATENATE-LINE.
044900*    ";" IS A FASTA COMMENT LINE - DROPPED OUTRIGHT, NEVER
045000*    PART OF THE SEQUENCE AND NEVER THE SOURCE DESCRIPTION.
045100     IF SEQIN-REC(1:1) = ";"
045200         GO TO 220-READ-NEXT.
045300*    ANYTHING NOT STARTING WITH ">" IS SEQUENCE TEXT.
045400     IF SEQIN-REC(1:1) NOT = ">"
045500         GO TO 220-CONCATENATE-LINE.
045600*    A SECOND ">" LINE AFTER THE FIRST ONE IS IGNORED - THIS
045700*    STEP TAKES ONLY THE FIRST SEQUENCE IN THE FILE.
045800     IF HEADER-LINE-FOUND
045900         GO TO 220-READ-NEXT.
046000     MOVE "Y" TO WS-HEADER-FOUND-SW.
046100*    EVERYTHING AFTER THE ">" MARKER BYTE BECOMES THE SOURCE
046200*    DESCRIPTION - A BARE ">" WITH NOTHING AFTER IT LEAVES
046300*    WS-SOURCE-DESC AT ITS 200-LOAD-RAW-SEQUENCE DEFAULT.
046400     IF WS-LINE-LEN > 1
046500         MOVE SEQIN-REC(2:WS-LINE-LEN - 1) TO WS-SOURCE-DESC.
046600     GO TO 220-READ-NEXT.
046700 220-CONCATENATE-LINE.
046800*    APPENDED RIGHT AFTER WHATEVER IS ALREADY IN WS-RAW-TEXT -
046900*    A MULTI-LINE FASTA SEQUENCE BECOMES ONE CONTINUOUS STRING
047000*    BEFORE CLEANING EVER SEES IT.
047100     MOVE SEQIN-REC(1:WS-LINE-LEN) TO
047200         WS-RAW-TEXT(WS-RAW-LENGTH + 1:WS-LINE-LEN).
047300     ADD WS-LINE-LEN TO WS-RAW-LENGTH.
047400 220-READ-NEXT.
047500     PERFORM 210-READ-SEQIN THRU 210-EXIT.
047600 220-EXIT.
047700     EXIT.
047800
047900******************************************************************
048000*    225-FIND-LINE-LENGTH - REVERSE SCAN FOR THE LAST NON-
048100*    BLANK BYTE OF THE FIXED-WIDTH INPUT LINE - THIS SHOP HAS
048200*    NO VARIABLE-LENGTH QSAM RECORD FOR SEQIN SO WE TRIM
048300*    OURSELVES RATHER THAN CARRYING 100 BYTES OF TRAILING
048400*    SPACE INTO EVERY LINE WE CONCATENATE.
048500******************************************************************
048600 225-FIND-LINE-LENGTH.
048700     MOVE 100 TO WS-LINE-LEN.
048800     PERFORM 226-BACK-UP-ONE THRU 226-EXIT
048900             UNTIL WS-LINE-LEN = ZERO
049000                OR SEQIN-REC(WS-LINE-LEN:1) NOT = SPACE.
049100 225-EXIT.
049200     EXIT.
049300
049400******************************************************************
049500*    226-BACK-UP-ONE - ONE STEP OF THE REVERSE SCAN ABOVE.
049600******************************************************************
049700 226-BACK-UP-ONE.
049800     SUBTRACT 1 FROM WS-LINE-LEN.
049900 226-EXIT.
050000     EXIT.
050100
050200******************************************************************
050300*    240-CLEAN-SEQUENCE-TEXT - STRIPS WHITESPACE, DIGITS,
050400*    HYPHEN AND UNDERSCORE - NOTHING ELSE - THEN UPPER-CASES
050500*    WHAT SURVIVES (REQ: RULE 6).  RUNS AFTER THE FASTA/DIRECT
050600*    SPLIT IN 220 SO IT NEVER HAS TO CARE WHICH INPUT MODE
050700*    PRODUCED WS-RAW-TEXT.
050800******************************************************************
050900 240-CLEAN-SEQUENCE-TEXT.
051000     MOVE "240-CLEAN-SEQUENCE-TEXT" TO PARA-NAME.
051100     MOVE ZERO TO WS-CLEAN-LENGTH.
051200     MOVE SPACES TO WS-CLEAN-TEXT.
051300     IF WS-RAW-LENGTH > ZERO
051400         PERFORM 245-CLEAN-ONE-CHARACTER THRU 245-EXIT
051500                 VARYING WS-SCAN-IDX FROM 1 BY 1
051600                 UNTIL WS-SCAN-IDX > WS-RAW-LENGTH.
051700*    UPPER-CASING RUNS ONCE OVER THE WHOLE CLEANED STRING
051800*    AFTER THE SCAN, NOT CHARACTER BY CHARACTER INSIDE 245 -
051900*    INSPECT CONVERTING IS CHEAPER OVER A WHOLE REFERENCE-
052000*    MODIFIED SUBSTRING THAN ONE BYTE AT A TIME.
052100     IF WS-CLEAN-LENGTH > ZERO
052200         INSPECT WS-CLEAN-TEXT(1:WS-CLEAN-LENGTH)
052300             CONVERTING "abcdefghijklmnopqrstuvwxyz"
052400                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
052500 240-EXIT.
052600     EXIT.
052700
052800******************************************************************
052900*    245-CLEAN-ONE-CHARACTER - DROPS SPACE, HYPHEN, UNDERSCORE
053000*    AND ANY DIGIT; EVERYTHING ELSE (INCLUDING LETTERS THAT
053100*    ARE NOT VALID BASES - THOSE ARE CAUGHT LATER BY 260-
053200*    VALIDATE-SEQUENCE) IS KEPT AND APPENDED TO WS-CLEAN-TEXT.
053300******************************************************************
053400 245-CLEAN-ONE-CHARACTER.
053500     MOVE WS-RAW-TEXT(WS-SCAN-IDX:1) TO WS-ONE-CHAR.
053600     IF WS-ONE-CHAR = SPACE
053700         GO TO 245-EXIT.
053800     IF WS-ONE-CHAR = "-" OR WS-ONE-CHAR = "_"
053900         GO TO 245-EXIT.
054000     IF WS-ONE-CHAR IS NUMERIC
054100         GO TO 245-EXIT.
054200     ADD 1 TO WS-CLEAN-LENGTH.
054300     MOVE WS-ONE-CHAR TO WS-CLEAN-TEXT(WS-CLEAN-LENGTH:1).
054400 245-EXIT.
054500     EXIT.
054600
054700******************************************************************
054800*    260-VALIDATE-SEQUENCE - A SEQUENCE THAT CLEANED DOWN TO
054900*    NOTHING (E.G. AN INPUT FILE THAT WAS ALL WHITESPACE AND
055000*    DIGITS) IS A SEPARATE ABEND FROM THE EMPTY-INPUT-FILE
055100*    CHECK IN 200-LOAD-RAW-SEQUENCE - THIS ONE MEANS SOME
055200*    TEXT ARRIVED BUT NONE OF IT SURVIVED CLEANING.  EVERY
055300*    SURVIVING CHARACTER IS THEN CHECKED AGAINST THE FOUR
055400*    VALID BASES, ONE AT A TIME, BY 265 BELOW.
055500******************************************************************
055600 260-VALIDATE-SEQUENCE.
055700     MOVE "260-VALIDATE-SEQUENCE" TO PARA-NAME.
055800     IF WS-CLEAN-LENGTH = ZERO
055900         MOVE "EMPTY SEQUENCE AFTER CLEANING" TO ABEND-REASON
056000         GO TO 1000-ABEND-RTN.
056100     PERFORM 265-VALIDATE-ONE-CHARACTER THRU 265-EXIT
056200             VARYING WS-SCAN-IDX FROM 1 BY 1
056300             UNTIL WS-SCAN-IDX > WS-CLEAN-LENGTH.
056400 260-EXIT.
056500     EXIT.
056600
056700******************************************************************
056800*    265-VALIDATE-ONE-CHARACTER - THE FIRST CHARACTER THAT IS
056900*    NOT A/T/G/C ABENDS THE RUN IMMEDIATELY, REPORTING BOTH
057000*    THE OFFENDING BYTE AND ITS 0-BASED POSITION - THE SCAN
057100*    DOES NOT CONTINUE TO FIND EVERY BAD CHARACTER IN THE
057200*    SEQUENCE, JUST THE FIRST ONE.
057300******************************************************************
057400 265-VALIDATE-ONE-CHARACTER.
057500     MOVE WS-CLEAN-TEXT(WS-SCAN-IDX:1) TO WS-ONE-CHAR.
057600     IF WS-ONE-CHAR = "A" OR WS-ONE-CHAR = "T"
057700     OR WS-ONE-CHAR = "G" OR WS-ONE-CHAR = "C"
057800         GO TO 265-EXIT.
057900     MOVE "INVALID CHARACTER IN SEQUENCE" TO ABEND-REASON.
058000     MOVE WS-ONE-CHAR TO BAD-CHARACTER.
058100     COMPUTE BAD-CHAR-POSITION = WS-SCAN-IDX - 1.
058200     GO TO 1000-ABEND-RTN.
058300 265-EXIT.
058400     EXIT.
058500
058600******************************************************************
058700*    280-WRITE-SEQWORK - ONE RECORD, WRITTEN ONCE, AFTER
058800*    VALIDATION HAS PASSED - DNASAVE NEVER SEES A SEQUENCE
058900*    THAT FAILED THE CHECKS IN 260-VALIDATE-SEQUENCE.  THE
059000*    07/14/93 CHANGE (SEE THE HEADER CHANGE-LOG) STOPPED
059100*    DIRECT-INPUT RUNS FROM SHARING THE "F" SOURCE-TYPE BYTE
059200*    WITH FASTA RUNS - "D" VS "F" BELOW.
059300******************************************************************
059400 280-WRITE-SEQWORK.
059500     MOVE "280-WRITE-SEQWORK" TO PARA-NAME.
059600     INITIALIZE SEQWORK-REC.
059700     IF DIRECT-INPUT-MODE
059800         MOVE "D" TO SEQ-SOURCE-TYPE
059900     ELSE
060000         MOVE "F" TO SEQ-SOURCE-TYPE.
060100     MOVE WS-SOURCE-DESC TO SOURCE-DESCRIPTION.
060200     MOVE WS-CLEAN-LENGTH TO SEQUENCE-LENGTH.
060300*    Y2K WINDOWING - SEE 01/11/99 CHANGE-LOG ENTRY ABOVE.  ANY
060400*    2-DIGIT YEAR UNDER 50 WINDOWS TO 20XX, ELSE 19XX - GOOD
060500*    ENOUGH FOR A RESEARCH-COMPUTING JOB DATE STAMP THAT WILL
060600*    NEVER NEED TO REPRESENT A YEAR BEFORE 1950.
060700     IF WS-DATE-YY < 50
060800         COMPUTE DATE-LOADED-YY = 2000 + WS-DATE-YY
060900     ELSE
061000         COMPUTE DATE-LOADED-YY = 1900 + WS-DATE-YY.
061100     MOVE WS-DATE-MM TO DATE-LOADED-MM.
061200     MOVE WS-DATE-DD TO DATE-LOADED-DD.
061300     MOVE WS-CLEAN-TEXT TO SEQUENCE-TEXT.
061400     WRITE SEQWORK-FD-REC FROM SEQWORK-REC.
061500 280-EXIT.
061600     EXIT.
061700
061800******************************************************************
061900*    300-COUNT-NUCLEOTIDES - WHOLE-SEQUENCE BASE COUNTS, USED
062000*    BY 380-CALC-SEQUENCE-GC BELOW AND PRINTED DIRECTLY ON THE
062100*    REPORT'S COMPOSITION LINES (SEE DNARPT).  RUNS AFTER
062200*    VALIDATION, SO EVERY BYTE SCANNED HERE IS GUARANTEED TO
062300*    BE ONE OF THE FOUR VALID BASES.
062400******************************************************************
062500 300-COUNT-NUCLEOTIDES.
062600     MOVE "300-COUNT-NUCLEOTIDES" TO PARA-NAME.
062700     MOVE ZERO TO COUNT-A, COUNT-T, COUNT-G, COUNT-C.
062800     PERFORM 305-COUNT-ONE-BASE THRU 305-EXIT
062900             VARYING WS-SCAN-IDX FROM 1 BY 1
063000             UNTIL WS-SCAN-IDX > WS-CLEAN-LENGTH.
063100 300-EXIT.
063200     EXIT.
063300
063400******************************************************************
063500*    305-COUNT-ONE-BASE - FALLS THROUGH TO COUNT-C ON THE LAST
063600*    IF RATHER THAN TESTING FOR "C" EXPLICITLY - SAFE ONLY
063700*    BECAUSE 260-VALIDATE-SEQUENCE ALREADY GUARANTEED EVERY
063800*    BYTE IS ONE OF A/T/G/C, SO ANYTHING THAT IS NOT A, T, OR
063900*    G MUST BE C.
064000******************************************************************
064100 305-COUNT-ONE-BASE.
064200     MOVE WS-CLEAN-TEXT(WS-SCAN-IDX:1) TO WS-ONE-CHAR.
064300*    ORDER OF THE TESTS BELOW DOES NOT MATTER TO THE RESULT -
064400*    A, T, G, C IS JUST THE ORDER THE OLD NUCCNT COPY MEMBER
064500*    LISTS THE FOUR COUNTERS IN.
064600     IF WS-ONE-CHAR = "A"
064700         ADD 1 TO COUNT-A
064800         GO TO 305-EXIT.
064900     IF WS-ONE-CHAR = "T"
065000         ADD 1 TO COUNT-T
065100         GO TO 305-EXIT.
065200     IF WS-ONE-CHAR = "G"
065300         ADD 1 TO COUNT-G
065400         GO TO 305-EXIT.
065500     ADD 1 TO COUNT-C.
065600 305-EXIT.
065700     EXIT.
065800
065900******************************************************************
066000*    320-FIND-START-CODONS - ONE CALL TO DNACDN FINDS EVERY
066100*    "ATG" IN THE SEQUENCE, OVERLAPPING MATCHES INCLUDED - THE
066200*    0-BASED START POSITIONS COME BACK IN CDN-HIT-POSITIONS
066300*    AND DRIVE GENE DETECTION BELOW.  NOT EVERY ATG BECOMES A
066400*    GENE - 340-SCAN-FOR-GENES STILL HAS TO FIND AN IN-FRAME
066500*    STOP CODON FOR EACH ONE.
066600******************************************************************
066700 320-FIND-START-CODONS.
066800     MOVE "320-FIND-START-CODONS" TO PARA-NAME.
066900     MOVE "ATG" TO CDN-CODON-VALUE.
067000     MOVE WS-CLEAN-LENGTH TO CDN-TEXT-LENGTH.
067100*    THE WHOLE CLEANED SEQUENCE GOES TO DNACDN IN ONE CALL -
067200*    THERE IS NO PER-LINE OR PER-CHUNK CALLING HERE.
067300     MOVE WS-CLEAN-TEXT TO CDN-SEQUENCE-TEXT.
067400     CALL 'DNACDN' USING CDN-SEARCH-REC, WS-SCAN-RETURN-CD.
067500     MOVE CDN-HIT-COUNT TO WS-ATG-COUNT.
067600 320-EXIT.
067700     EXIT.
067800
067900******************************************************************
068000*    340-SCAN-FOR-GENES - TRIES EVERY ATG POSITION DNACDN
068100*    FOUND, IN THE ORDER IT FOUND THEM (ASCENDING BY
068200*    POSITION).  THE WS-MAX-GENES GUARD STOPS THE LOOP COLD
068300*    RATHER THAN OVERRUNNING THE GENE TABLE ON A PATHOLOGICAL
068400*    REPEAT SEQUENCE (REQ 6540, SEE THE 06/30/03 CHANGE-LOG
068500*    ENTRY ABOVE).
068600******************************************************************
068700 340-SCAN-FOR-GENES.
068800     MOVE "340-SCAN-FOR-GENES" TO PARA-NAME.
068900     MOVE ZERO TO WS-GENE-COUNT.
069000*    NO ATG ANYWHERE IN THE SEQUENCE MEANS NO GENES - SKIP THE
069100*    PERFORM ENTIRELY RATHER THAN LOOPING ZERO TIMES.
069200     IF WS-ATG-COUNT > ZERO
069300         PERFORM 345-TRY-ONE-START-POSITION THRU 345-EXIT
069400                 VARYING WS-ATG-SUB FROM 1 BY 1
069500                 UNTIL WS-ATG-SUB > WS-ATG-COUNT
069600                    OR WS-GENE-COUNT = WS-MAX-GENES.
069700 340-EXIT.
069800     EXIT.
069900
070000******************************************************************
070100*    345-TRY-ONE-START-POSITION - FROM ONE ATG POSITION, WALKS
070200*    FORWARD THREE BASES AT A TIME (342-CHECK-IN-FRAME-CODON)
070300*    LOOKING FOR AN IN-FRAME STOP CODON.  IF ONE IS FOUND
070400*    BEFORE THE SEQUENCE RUNS OUT, A NEW GENE-TABLE ENTRY IS
070500*    BUILT; IF NOT, THIS ATG WAS NOT THE START OF A GENE AND
070600*    NOTHING IS ADDED.
070700******************************************************************
070800 345-TRY-ONE-START-POSITION.
070900*    CONVERT THE 0-BASED DNACDN POSITION TO THIS PROGRAM'S
071000*    1-BASED INDEXING, THEN PLACE THE READ POSITION THREE
071100*    BASES PAST THE START OF THE ATG - THE FIRST CODON TO
071200*    TEST IS THE ONE IMMEDIATELY AFTER IT.
071300     MOVE CDN-HIT-POSITION(WS-ATG-SUB) TO WS-START-0.
071400     COMPUTE WS-START-1 = WS-START-0 + 1.
071500     COMPUTE WS-READ-POS = WS-START-1 + 3.
071600     MOVE "N" TO WS-STOP-FOUND-SW.
071700     PERFORM 342-CHECK-IN-FRAME-CODON THRU 342-EXIT
071800             UNTIL STOP-CODON-FOUND
071900                OR WS-READ-POS + 2 > WS-CLEAN-LENGTH.
072000     IF NOT STOP-CODON-FOUND
072100         GO TO 345-EXIT.
072200     ADD 1 TO WS-GENE-COUNT.
072300     MOVE WS-START-0 TO GENE-START-INDEX(WS-GENE-COUNT).
072400     COMPUTE GENE-STOP-INDEX(WS-GENE-COUNT) = WS-READ-POS - 1.
072500     MOVE "ATG" TO GENE-START-CODON(WS-GENE-COUNT).
072600     MOVE WS-CODON-AT-POS TO GENE-STOP-CODON(WS-GENE-COUNT).
072700     COMPUTE GENE-LENGTH(WS-GENE-COUNT) =
072800             GENE-STOP-INDEX(WS-GENE-COUNT)
072900             - GENE-START-INDEX(WS-GENE-COUNT) + 3.
073000     COMPUTE GENE-CODON-COUNT(WS-GENE-COUNT) =
073100             GENE-LENGTH(WS-GENE-COUNT) / 3.
073200*    GENE-SEQUENCE CARRIES THE GENE'S OWN BASES, START CODON
073300*    THROUGH STOP CODON INCLUSIVE (REQ 6583).
073400     MOVE WS-CLEAN-TEXT(WS-START-1 : GENE-LENGTH(WS-GENE-COUNT))
073500         TO GENE-SEQUENCE(WS-GENE-COUNT).
073600     PERFORM 348-CALC-GENE-GC THRU 348-EXIT.
073700 345-EXIT.
073800     EXIT.
073900
074000 342-CHECK-IN-FRAME-CODON.
074100*    READING-FRAME RULE - INTERIOR CODONS ARE CHECKED ONLY IN
074200*    STEPS OF EXACTLY 3 BASES, NEVER +1.
074300     MOVE WS-CLEAN-TEXT(WS-READ-POS:3) TO WS-CODON-AT-POS.
074400     IF WS-CODON-AT-POS = "TAA" OR WS-CODON-AT-POS = "TAG"
074500                               OR WS-CODON-AT-POS = "TGA"
074600         MOVE "Y" TO WS-STOP-FOUND-SW
074700         GO TO 342-EXIT.
074800     ADD 3 TO WS-READ-POS.
074900 342-EXIT.
075000     EXIT.
075100
075200******************************************************************
075300*    348-CALC-GENE-GC - ONE GENE'S OWN GC CONTENT, COUNTED
075400*    FROM SCRATCH OVER JUST THAT GENE'S BASES (START CODON
075500*    THROUGH STOP CODON INCLUSIVE) - NOT DERIVED FROM THE
075600*    WHOLE-SEQUENCE COUNTS IN 300-COUNT-NUCLEOTIDES, SINCE A
075700*    GENE IS ONLY PART OF THE SEQUENCE.
075800******************************************************************
075900 348-CALC-GENE-GC.
076000     MOVE ZERO TO WS-GENE-COUNT-G, WS-GENE-COUNT-C.
076100     PERFORM 349-COUNT-GENE-BASE THRU 349-EXIT
076200             VARYING WS-SCAN-IDX FROM WS-START-1 BY 1
076300             UNTIL WS-SCAN-IDX > WS-READ-POS + 2.
076400     MOVE "G" TO PCT-CALC-TYPE-SW.
076500     MOVE WS-GENE-COUNT-G TO PCT-COUNT-1.
076600     MOVE WS-GENE-COUNT-C TO PCT-COUNT-2.
076700     MOVE GENE-LENGTH(WS-GENE-COUNT) TO PCT-DIVISOR.
076800     CALL 'DNAPCT' USING PCT-CALC-REC, RETURN-CD.
076900     MOVE PCT-RESULT TO GENE-GC-CONTENT(WS-GENE-COUNT).
077000 348-EXIT.
077100     EXIT.
077200
077300******************************************************************
077400*    349-COUNT-GENE-BASE - ONLY G AND C MATTER HERE - A AND T
077500*    ARE IMPLICITLY "EVERYTHING ELSE" SINCE GC CONTENT NEVER
077600*    NEEDS THEIR SEPARATE COUNTS.
077700******************************************************************
077800 349-COUNT-GENE-BASE.
077900     MOVE WS-CLEAN-TEXT(WS-SCAN-IDX:1) TO WS-ONE-CHAR.
078000     IF WS-ONE-CHAR = "G"
078100         ADD 1 TO WS-GENE-COUNT-G
078200         GO TO 349-EXIT.
078300     IF WS-ONE-CHAR = "C"
078400         ADD 1 TO WS-GENE-COUNT-C.
078500 349-EXIT.
078600     EXIT.
078700
078800 360-SORT-GENE-TABLE.
078900*    ASCENDING SELECTION SORT ON GENE-START-INDEX.  GENES ARE
079000*    NORMALLY FOUND IN THIS ORDER ALREADY (ATG POSITIONS COME
079100*    BACK ASCENDING FROM DNACDN) BUT THE SPEC CALLS FOR AN
079200*    EXPLICIT SORT STEP AND WE ARE NOT SKIPPING IT ON A HUNCH.
079300     MOVE "360-SORT-GENE-TABLE" TO PARA-NAME.
079400     IF WS-GENE-COUNT > 1
079500         PERFORM 365-SORT-OUTER-PASS THRU 365-EXIT
079600                 VARYING WS-SORT-I FROM 1 BY 1
079700                 UNTIL WS-SORT-I > WS-GENE-COUNT - 1.
079800 360-EXIT.
079900     EXIT.
080000
080100******************************************************************
080200*    365-SORT-OUTER-PASS - ONE PASS OF THE SELECTION SORT.
080300*    FINDS THE SMALLEST GENE-START-INDEX REMAINING FROM
080400*    WS-SORT-I TO THE END OF THE TABLE, THEN SWAPS IT INTO
080500*    POSITION WS-SORT-I IF IT IS NOT ALREADY THERE.
080600******************************************************************
080700 365-SORT-OUTER-PASS.
080800     MOVE WS-SORT-I TO WS-MIN-SUB.
080900     COMPUTE WS-SORT-J-LIMIT = WS-SORT-I + 1.
081000     PERFORM 370-FIND-MIN-ENTRY THRU 370-EXIT
081100             VARYING WS-SORT-J FROM WS-SORT-J-LIMIT BY 1
081200             UNTIL WS-SORT-J > WS-GENE-COUNT.
081300     IF WS-MIN-SUB NOT = WS-SORT-I
081400         PERFORM 375-SWAP-GENE-ENTRIES THRU 375-EXIT.
081500 365-EXIT.
081600     EXIT.
081700
081800******************************************************************
081900*    370-FIND-MIN-ENTRY - ONE COMPARISON OF THE INNER SORT
082000*    LOOP.  WS-MIN-SUB ONLY MOVES WHEN A STRICTLY SMALLER
082100*    START INDEX TURNS UP, SO TIES KEEP THE EARLIER SUBSCRIPT.
082200******************************************************************
082300 370-FIND-MIN-ENTRY.
082400     IF GENE-START-INDEX(WS-SORT-J) < GENE-START-INDEX(WS-MIN-SUB)
082500         MOVE WS-SORT-J TO WS-MIN-SUB.
082600 370-EXIT.
082700     EXIT.
082800
082900******************************************************************
083000*    375-SWAP-GENE-ENTRIES - THE WHOLE GENE-ENTRY GROUP SWAPS
083100*    TOGETHER (START/STOP INDEX, CODONS, LENGTH, GC CONTENT,
083200*    THE GENE'S OWN SEQUENCE TEXT) - NEVER JUST THE START
083300*    INDEX FIELD BEING SORTED ON.  WS-HOLD-GENE-ENTRY IS THE
083400*    ONE-ENTRY SCRATCH AREA FOR THE THREE-WAY SWAP.
083500******************************************************************
083600 375-SWAP-GENE-ENTRIES.
083700     MOVE GENE-ENTRY(WS-SORT-I) TO WS-HOLD-GENE-ENTRY.
083800     MOVE GENE-ENTRY(WS-MIN-SUB) TO GENE-ENTRY(WS-SORT-I).
083900     MOVE WS-HOLD-GENE-ENTRY TO GENE-ENTRY(WS-MIN-SUB).
084000 375-EXIT.
084100     EXIT.
084200
084300******************************************************************
084400*    380-CALC-SEQUENCE-GC - WHOLE-SEQUENCE GC CONTENT, CALC
084500*    TYPE "G" - THE SAME DNAPCT ROUTINE 348-CALC-GENE-GC USES
084600*    FOR A SINGLE GENE, JUST CALLED WITH THE WHOLE-SEQUENCE
084700*    COUNTS AND LENGTH INSTEAD OF ONE GENE'S.
084800******************************************************************
084900 380-CALC-SEQUENCE-GC.
085000     MOVE "380-CALC-SEQUENCE-GC" TO PARA-NAME.
085100     MOVE "G" TO PCT-CALC-TYPE-SW.
085200     MOVE COUNT-G TO PCT-COUNT-1.
085300     MOVE COUNT-C TO PCT-COUNT-2.
085400     MOVE WS-CLEAN-LENGTH TO PCT-DIVISOR.
085500     CALL 'DNAPCT' USING PCT-CALC-REC, RETURN-CD.
085600     MOVE PCT-RESULT TO WS-SEQ-GC-CONTENT.
085700 380-EXIT.
085800     EXIT.
085900
086000 400-BUILD-REVERSE-COMPLEMENT.
086100*    TRACED OUT AT END OF JOB IN 900-CLEANUP - THE REPORT ITSELF
086200*    HAS NO SECTION FOR IT (SEE REPORTS LAYOUT).
086300     MOVE "400-BUILD-REVERSE-COMPLEMENT" TO PARA-NAME.
086400     MOVE SPACES TO WS-REV-COMP-TEXT.
086500     MOVE ZERO TO WS-REV-COMP-LEN.
086600     IF WS-CLEAN-LENGTH > ZERO
086700         PERFORM 405-COMPLEMENT-ONE-BASE THRU 405-EXIT
086800                 VARYING WS-SCAN-IDX FROM WS-CLEAN-LENGTH
086900                 BY -1 UNTIL WS-SCAN-IDX < 1.
087000 400-EXIT.
087100     EXIT.
087200
087300******************************************************************
087400*    405-COMPLEMENT-ONE-BASE - THE VARYING LOOP IN 400 COUNTS
087500*    DOWN FROM THE LAST BASE TO THE FIRST, SO THIS PARAGRAPH
087600*    ONLY HAS TO COMPLEMENT EACH BASE (A<->T, G<->C) AND
087700*    APPEND IT - THE REVERSING HAPPENS FOR FREE BECAUSE OF THE
087800*    SCAN DIRECTION, NOT BY ANY EXTRA LOGIC HERE.  THE FINAL
087900*    MOVE IS DEAD CODE UNDER NORMAL OPERATION - VALIDATION
088000*    ALREADY GUARANTEED ONLY A/T/G/C CAN REACH HERE - BUT IT
088100*    IS LEFT IN AS A HARMLESS FALLBACK RATHER THAN AN ABEND.
088200******************************************************************
088300 405-COMPLEMENT-ONE-BASE.
088400     MOVE WS-CLEAN-TEXT(WS-SCAN-IDX:1) TO WS-ONE-CHAR.
088500     ADD 1 TO WS-REV-COMP-LEN.
088600     IF WS-ONE-CHAR = "A"
088700         MOVE "T" TO WS-REV-COMP-TEXT(WS-REV-COMP-LEN:1)
088800         GO TO 405-EXIT.
088900     IF WS-ONE-CHAR = "T"
089000         MOVE "A" TO WS-REV-COMP-TEXT(WS-REV-COMP-LEN:1)
089100         GO TO 405-EXIT.
089200     IF WS-ONE-CHAR = "G"
089300         MOVE "C" TO WS-REV-COMP-TEXT(WS-REV-COMP-LEN:1)
089400         GO TO 405-EXIT.
089500     IF WS-ONE-CHAR = "C"
089600         MOVE "G" TO WS-REV-COMP-TEXT(WS-REV-COMP-LEN:1)
089700         GO TO 405-EXIT.
089800     MOVE WS-ONE-CHAR TO WS-REV-COMP-TEXT(WS-REV-COMP-LEN:1).
089900 405-EXIT.
090000     EXIT.
090100
090200******************************************************************
090300*    420-FIND-LONGEST-GENE - ONE PASS OVER THE (NOW SORTED)
090400*    GENE TABLE BUILDS TWO TOTALS AT ONCE: THE RUNNING SUM OF
090500*    EVERY GENE'S LENGTH (FOR THE CODING-PERCENT AND AVERAGE-
090600*    LENGTH CALCULATIONS DNARPT MAKES LATER) AND THE SUBSCRIPT
090700*    OF THE SINGLE LONGEST GENE.  WS-LONGEST-SUB STAYS ZERO
090800*    WHEN NO GENE WAS FOUND AT ALL - 460-WRITE-ANLYTCS-FILE
090900*    TESTS FOR THAT BELOW.
091000******************************************************************
091100 420-FIND-LONGEST-GENE.
091200     MOVE "420-FIND-LONGEST-GENE" TO PARA-NAME.
091300     MOVE ZERO TO WS-LONGEST-SUB, WS-LONGEST-LENGTH,
091400                  WS-SUM-GENE-LENGTH.
091500     IF WS-GENE-COUNT > ZERO
091600         PERFORM 425-CHECK-ONE-GENE THRU 425-EXIT
091700                 VARYING WS-GENE-SUB FROM 1 BY 1
091800                 UNTIL WS-GENE-SUB > WS-GENE-COUNT.
091900 420-EXIT.
092000     EXIT.
092100
092200******************************************************************
092300*    425-CHECK-ONE-GENE - STRICTLY-GREATER-THAN COMPARISON, SO
092400*    A TIE FOR LONGEST KEEPS THE EARLIER (LOWER START INDEX)
092500*    GENE, THE SAME TIE-BREAK RULE 370-FIND-MIN-ENTRY USES FOR
092600*    THE SORT ABOVE.
092700******************************************************************
092800 425-CHECK-ONE-GENE.
092900     ADD GENE-LENGTH(WS-GENE-SUB) TO WS-SUM-GENE-LENGTH.
093000     IF GENE-LENGTH(WS-GENE-SUB) > WS-LONGEST-LENGTH
093100         MOVE GENE-LENGTH(WS-GENE-SUB) TO WS-LONGEST-LENGTH
093200         MOVE WS-GENE-SUB TO WS-LONGEST-SUB.
093300 425-EXIT.
093400     EXIT.
093500
093600******************************************************************
093700*    440-CALC-CODON-STATS - SEEDS THE FOUR-ENTRY CODON TABLE
093800*    WITH THE ONE START CODON AND THREE STOP CODONS, IN THE
093900*    SAME FIXED ORDER DNARPT EXPECTS ON ANLYTCS, THEN COUNTS
094000*    EACH ONE'S OCCURRENCES ACROSS THE WHOLE SEQUENCE - NOT
094100*    JUST WITHIN DETECTED GENES.  THIS IS A WHOLE-SEQUENCE
094200*    STATISTIC, SEPARATE FROM GENE DETECTION ITSELF.
094300******************************************************************
094400 440-CALC-CODON-STATS.
094500     MOVE "440-CALC-CODON-STATS" TO PARA-NAME.
094600*    ENTRY 1 IS ALWAYS THE START CODON, ENTRIES 2-4 THE THREE
094700*    STOP CODONS - DNARPT'S 642/644 PARAGRAPHS RELY ON THIS
094800*    FIXED ORDER TO LABEL THE CODON-STATISTICS LINES.
094900     MOVE "ATG" TO CODON-VALUE(1).
095000     MOVE "TAA" TO CODON-VALUE(2).
095100     MOVE "TAG" TO CODON-VALUE(3).
095200     MOVE "TGA" TO CODON-VALUE(4).
095300     PERFORM 445-SEARCH-ONE-CODON THRU 445-EXIT
095400             VARYING CODON-IDX FROM 1 BY 1
095500             UNTIL CODON-IDX > 4.
095600 440-EXIT.
095700     EXIT.
095800
095900******************************************************************
096000*    445-SEARCH-ONE-CODON - ONE DNACDN CALL PER CODON VALUE.
096100*    EVERY CALL SCANS THE WHOLE SEQUENCE AGAIN FROM THE START
096200*    - FOUR SEPARATE SCANS RATHER THAN ONE PASS LOOKING FOR
096300*    ALL FOUR AT ONCE - SINCE DNACDN ONLY KNOWS HOW TO LOOK
096400*    FOR ONE CODON VALUE AT A TIME.
096500******************************************************************
096600 445-SEARCH-ONE-CODON.
096700*    SAME CDN-SEARCH-REC USED FOR THE ATG SEARCH IN 320 IS
096800*    REUSED HERE - RELOADED FRESH EVERY CALL SO NO HIT TABLE
096900*    FROM A PRIOR CODON VALUE CAN LEAK INTO THIS ONE.
097000     MOVE CODON-VALUE(CODON-IDX) TO CDN-CODON-VALUE.
097100     MOVE WS-CLEAN-LENGTH TO CDN-TEXT-LENGTH.
097200     MOVE WS-CLEAN-TEXT TO CDN-SEQUENCE-TEXT.
097300     CALL 'DNACDN' USING CDN-SEARCH-REC, WS-SCAN-RETURN-CD.
097400     MOVE CDN-HIT-COUNT TO CODON-OCCURRENCES(CODON-IDX).
097500 445-EXIT.
097600     EXIT.
097700
097800******************************************************************
097900*    460-WRITE-ANLYTCS-FILE - WRITES THE THREE RECORD TYPES
098000*    DNARPT EXPECTS TO FIND ON ANLYTCS, IN THE FIXED ORDER
098100*    DNARPT'S OWN READ LOGIC ASSUMES:  ONE "S" SUMMARY RECORD
098200*    FIRST, THEN FOUR "C" CODON RECORDS (VIA 465, BELOW), THEN
098300*    ONE "T" TRAILER RECORD LAST.  CHANGING THIS ORDER WITHOUT
098400*    CHANGING DNARPT TO MATCH WOULD SCRAMBLE THE REPORT.
098500******************************************************************
098600 460-WRITE-ANLYTCS-FILE.
098700     MOVE "460-WRITE-ANLYTCS-FILE" TO PARA-NAME.
098800
098900*    SUMMARY RECORD - WHOLE-SEQUENCE BASE COUNTS AND GC CONTENT.
099000     INITIALIZE WS-SUMMARY-REC.
099100     MOVE "S" TO ANL-REC-TYPE IN WS-SUMMARY-REC.
099200     MOVE WS-CLEAN-LENGTH TO ANL-SEQUENCE-LENGTH.
099300     MOVE COUNT-A TO ANL-COUNT-A.
099400     MOVE COUNT-T TO ANL-COUNT-T.
099500     MOVE COUNT-G TO ANL-COUNT-G.
099600     MOVE COUNT-C TO ANL-COUNT-C.
099700     MOVE WS-SEQ-GC-CONTENT TO ANL-SEQ-GC-CONTENT.
099800     WRITE ANLYTCS-FD-REC FROM WS-SUMMARY-REC.
099900
100000*    FOUR CODON RECORDS, ONE START AND THREE STOP, IN THE SAME
100100*    ORDER 440-CALC-CODON-STATS LOADED CODON-VALUE.
100200     PERFORM 465-WRITE-ONE-CODON-REC THRU 465-EXIT
100300             VARYING CODON-IDX FROM 1 BY 1
100400             UNTIL CODON-IDX > 4.
100500
100600*    TRAILER RECORD - GENE-DETECTION SUMMARY.  A RUN WITH NO
100700*    GENES DETECTED LEAVES WS-LONGEST-SUB AT ITS INITIALIZED
100800*    ZERO, SO ANL-LONGEST-GENE-START GOES OUT AS ZERO RATHER
100900*    THAN AS A SUBSCRIPT INTO AN EMPTY TABLE.
101000     INITIALIZE WS-TRAILER-REC.
101100     MOVE "T" TO ANL-REC-TYPE IN WS-TRAILER-REC.
101200     MOVE WS-GENE-COUNT TO ANL-TOTAL-GENES.
101300     MOVE WS-SUM-GENE-LENGTH TO ANL-SUM-GENE-LENGTH.
101400     MOVE WS-LONGEST-LENGTH TO ANL-LONGEST-GENE-LENGTH.
101500     IF WS-LONGEST-SUB > ZERO
101600         MOVE GENE-START-INDEX(WS-LONGEST-SUB)
101700                                TO ANL-LONGEST-GENE-START
101800     ELSE
101900         MOVE ZERO TO ANL-LONGEST-GENE-START.
102000     WRITE ANLYTCS-FD-REC FROM WS-TRAILER-REC.
102100 460-EXIT.
102200     EXIT.
102300
102400******************************************************************
102500*    465-WRITE-ONE-CODON-REC - ONE "C"-TYPE RECORD PER ENTRY IN
102600*    THE CODON-VALUE/CODON-OCCURRENCES TABLE BUILT BY 440.
102700******************************************************************
102800 465-WRITE-ONE-CODON-REC.
102900     INITIALIZE WS-CODON-REC.
103000     MOVE "C" TO ANL-REC-TYPE IN WS-CODON-REC.
103100     MOVE CODON-VALUE(CODON-IDX) TO ANL-CODON-VALUE.
103200     MOVE CODON-OCCURRENCES(CODON-IDX) TO ANL-CODON-OCCURRENCES.
103300     WRITE ANLYTCS-FD-REC FROM WS-CODON-REC.
103400 465-EXIT.
103500     EXIT.
103600
103700******************************************************************
103800*    800-OPEN-FILES - SEQIN IS THE ONLY INPUT FILE.  SEQWORK,
103900*    ANLYTCS AND SYSOUT ARE ALL OPENED OUTPUT EVERY RUN - THIS
104000*    PROGRAM NEVER APPENDS TO A PRIOR RUN'S WORK OR ANALYTICS
104100*    FILE, EVEN ON A RESTART.
104200******************************************************************
104300 800-OPEN-FILES.
104400     MOVE "800-OPEN-FILES" TO PARA-NAME.
104500*    ONE OPEN STATEMENT PER I-O DIRECTION - SEQIN ON ITS OWN
104600*    SINCE IT IS THE ONLY INPUT FILE.
104700     OPEN INPUT SEQIN.
104800     OPEN OUTPUT SEQWORK, ANLYTCS, SYSOUT.
104900 800-EXIT.
105000     EXIT.
105100
105200******************************************************************
105300*    850-CLOSE-FILES - CALLED FROM BOTH THE NORMAL 900-CLEANUP
105400*    PATH AND THE 1000-ABEND-RTN PATH, SO EVERY FILE IS ALWAYS
105500*    CLOSED NO MATTER HOW THE RUN ENDS.
105600******************************************************************
105700 850-CLOSE-FILES.
105800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
105900*    ALL FOUR FILES, WHETHER OR NOT EACH ONE WAS EVER WRITTEN
106000*    TO - SEQWORK AND ANLYTCS STILL GET A PROPER END-OF-FILE
106100*    EVEN ON A RUN THAT ABENDED BEFORE WRITING TO THEM.
106200     CLOSE SEQIN, SEQWORK, ANLYTCS, SYSOUT.
106300 850-EXIT.
106400     EXIT.
106500
106600******************************************************************
106700*    900-CLEANUP - NORMAL END OF JOB.  THE DISPLAY LINES ARE A
106800*    CONSOLE-TRACE HABIT CARRIED OVER FROM THE OLD WAREHOUSE
106900*    PICKING-RUN PROGRAMS - A QUICK EYEBALL CHECK ON THE JOB
107000*    LOG WITHOUT HAVING TO OPEN ANLYTCS.  THE REVERSE-COMPLEMENT
107100*    TRACE LINE IS SKIPPED WHEN WS-REV-COMP-LEN IS ZERO SO AN
107200*    EMPTY-SEQUENCE RUN DOES NOT DISPLAY A BLANK LINE.
107300******************************************************************
107400 900-CLEANUP.
107500     MOVE "900-CLEANUP" TO PARA-NAME.
107600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
107700*    SEQUENCE LENGTH AND GENE COUNT FIRST - THE TWO NUMBERS AN
107800*    OPERATOR SCANNING THE JOB LOG WOULD WANT WITHOUT OPENING
107900*    ANLYTCS.
108000     DISPLAY "** SEQUENCE LENGTH **".
108100     DISPLAY WS-CLEAN-LENGTH.
108200     DISPLAY "** GENES FOUND **".
108300     DISPLAY WS-GENE-COUNT.
108400     DISPLAY "** REVERSE COMPLEMENT (TRACE) **".
108500     IF WS-REV-COMP-LEN > ZERO
108600         DISPLAY WS-REV-COMP-TEXT(1:WS-REV-COMP-LEN).
108700*    THE BANNER BELOW IS THE ONE LINE OPERATIONS GREPS FOR TO
108800*    CONFIRM THE STEP WENT CLEAN.
108900     DISPLAY "******** NORMAL END OF JOB DNASEQAN ********".
109000 900-EXIT.
109100     EXIT.
109200
109300******************************************************************
109400*    1000-ABEND-RTN - REACHED FROM THE GO TO STATEMENTS IN
109500*    200-LOAD-RAW-SEQUENCE AND 260-VALIDATE-SEQUENCE.  WRITES
109600*    THE PRE-LOADED ABEND-REC TO SYSOUT, CLOSES THE FILES THE
109700*    SAME WAY A NORMAL END OF JOB WOULD, AND STOPS WITH A
109800*    NON-ZERO CONDITION CODE SO THE JCL STEP SHOWS ABNORMAL
109900*    COMPLETION RATHER THAN A CLEAN RC=0000.
110000******************************************************************
110100 1000-ABEND-RTN.
110200     WRITE SYSOUT-REC FROM ABEND-REC.
110300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
110400     DISPLAY "*** ABNORMAL END OF JOB - DNASEQAN ***"
110500             UPON CONSOLE.
110600     DIVIDE ZERO-VAL INTO ONE-VAL.
