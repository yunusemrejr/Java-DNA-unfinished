000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DNACDN.
000400 AUTHOR. R. T. HAUSMAN.
000500 INSTALLATION. RESEARCH COMPUTING CENTER.
000600 DATE-WRITTEN. 04/14/89.
000700 DATE-COMPILED. 04/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          CODON-POSITION SUBSTRING SCAN.  GIVEN A SEQUENCE TEXT
001400*          AND A 3-CHARACTER CODON VALUE, RETURNS THE COUNT OF
001500*          NON-OVERLAPPING-SUPPRESSED... NO - OVERLAPPING MATCHES
001600*          ARE WANTED HERE, AND A TABLE OF THE 0-BASED STARTING
001700*          POSITION OF EACH ONE.  THE SCAN RESUMES AT THE NEXT
001800*          CHARACTER AFTER EVERY HIT, NOT THREE CHARACTERS ON -
001900*          "AAAA" SCANNED FOR "AAA" REPORTS TWO HITS, AT 0 AND 1.
002000*
002100*          CALLED BY DNASEQAN FOR:
002200*            - THE "ATG" START-POSITION SEARCH THAT DRIVES GENE
002300*              DETECTION
002400*            - EACH OF THE FOUR CODON-STATISTICS COUNTS
002500*
002600******************************************************************
002700* 04/14/89  RTH  ORIGINAL PROGRAM.
002800* 08/02/90  RTH  RAISED WS-MAX-HITS FROM 2000 TO 5000 - A DENSE
002900*                AT-RICH TEST SEQUENCE OVERFLOWED THE TABLE AND
003000*                THE CALLER SILENTLY LOST HITS (REQ 2940).
003100* 01/11/99  RTH  Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER,
003200*                NO CHANGE REQUIRED.  SIGNED OFF PER MEMO 99-014.
003300* 05/23/02  PDN  ADDED WS-SCAN-RETURN-CD SO A CODON LONGER THAN
003400*                3 BYTES COMES BACK AS AN ERROR INSTEAD OF AN
003500*                ABEND (REQ 6102).
003600* 08/11/03  PDN  NO LOGIC CHANGE - REVIEWED AGAINST THE SEQUENCE-
003700*                ANALYSIS REPORT REWORK (REQ 6583) TO CONFIRM THE
003800*                HIT TABLE WAS STILL BIG ENOUGH FOR THE SPLIT
003900*                START/STOP CODON CALLS - IT IS.
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 INPUT-OUTPUT SECTION.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100 WORKING-STORAGE SECTION.
005200 01  MISC-FIELDS.
005300     05  WS-SCAN-POS                 PIC 9(08) COMP.
005400     05  WS-SCAN-POS-ALT REDEFINES
005500         WS-SCAN-POS                 PIC S9(08) COMP.
005600     05  WS-LAST-START                PIC 9(08) COMP.
005700     05  WS-LAST-START-ALT REDEFINES
005800         WS-LAST-START                PIC S9(08) COMP.
005900     05  WS-HIT-COUNT                PIC 9(08) COMP.
006000     05  WS-MAX-HITS                 PIC 9(08) COMP VALUE 5000.
006100     05  FILLER                      PIC X(04).
006200
006300 LINKAGE SECTION.
006400 01  CDN-SEARCH-REC.
006500     05  CDN-CODON-VALUE             PIC X(03).
006600     05  CDN-CODON-BYTES REDEFINES
006700         CDN-CODON-VALUE.
006800         10  CDN-CODON-BYTE OCCURS 3 TIMES
006900                            PIC X(01).
007000     05  CDN-TEXT-LENGTH             PIC 9(08) COMP.
007100     05  CDN-SEQUENCE-TEXT           PIC X(100000).
007200     05  CDN-HIT-COUNT               PIC 9(08) COMP.
007300     05  CDN-HIT-POSITIONS OCCURS 5000 TIMES
007400                            INDEXED BY CDN-HIT-IDX.
007500         10  CDN-HIT-POSITION         PIC 9(08) COMP.
007600 01  WS-SCAN-RETURN-CD               PIC S9(04) COMP.
007700
007800******************************************************************
007900*    MAIN LINE.  ONE CALL, ONE ANSWER - NO GO TO, NO ABEND
008000*    PATH.  A BAD CODON LENGTH IS THE CALLER'S MISTAKE, NOT
008100*    OURS, SO WE JUST HAND BACK A NEGATIVE RETURN CODE AND LET
008200*    THE CALLER DECIDE WHAT TO DO ABOUT IT.
008300******************************************************************
008400 PROCEDURE DIVISION USING CDN-SEARCH-REC, WS-SCAN-RETURN-CD.
008500     MOVE ZERO TO WS-SCAN-RETURN-CD.
008600
008700*    CDN-CODON-VALUE IS FIXED AT 3 BYTES IN THE LINKAGE RECORD,
008800*    SO THIS TEST CAN ONLY FIRE IF A FUTURE CALLER PASSES A
008900*    DIFFERENTLY-SHAPED COPY OF CDN-SEARCH-REC.  CHEAP INSURANCE.
009000     IF LENGTH OF CDN-CODON-VALUE NOT = 3
009100         MOVE -1 TO WS-SCAN-RETURN-CD
009200         GOBACK.
009300
009400*    CLEAR THE WORKING HIT COUNT AND THE CALLER'S COPY TOGETHER
009500*    SO A PRIOR CALL'S RESULT CAN NEVER BLEED INTO THIS ONE.
009600     MOVE ZERO TO WS-HIT-COUNT, CDN-HIT-COUNT.
009700     MOVE 1 TO WS-SCAN-POS.
009800
009900*    LAST POSITION WHERE A 3-BYTE CODON CAN STILL FIT IS
010000*    TEXT-LENGTH MINUS 2 (1-BASED) - E.G. A 6-BYTE TEXT'S LAST
010100*    POSSIBLE START IS POSITION 4 ("...XXX").
010200     COMPUTE WS-LAST-START = CDN-TEXT-LENGTH - 2.
010300
010400*    A TEXT SHORTER THAN 3 BYTES CAN NEVER CONTAIN A CODON -
010500*    LEAVE CDN-HIT-COUNT AT ITS JUST-CLEARED ZERO AND GO HOME.
010600     IF WS-LAST-START < 1
010700         GOBACK.
010800
010900*    OVERLAPPING SCAN - EVERY STARTING POSITION IS TRIED, NOT
011000*    JUST EVERY THIRD ONE.  THE MAX-HITS GUARD STOPS THE LOOP
011100*    COLD RATHER THAN LETTING CDN-HIT-POSITIONS RUN OFF ITS
011200*    5000-ENTRY TABLE (REQ 2940).
011300     PERFORM 100-SCAN-FOR-CODON THRU 100-EXIT
011400             VARYING WS-SCAN-POS FROM 1 BY 1
011500             UNTIL WS-SCAN-POS > WS-LAST-START
011600                OR  WS-HIT-COUNT = WS-MAX-HITS.
011700
011800     MOVE WS-HIT-COUNT TO CDN-HIT-COUNT.
011900     GOBACK.
012000
012100******************************************************************
012200*    100-SCAN-FOR-CODON - TEST ONE STARTING POSITION AND RECORD
012300*    A HIT IF THE 3 BYTES STARTING THERE MATCH THE WANTED CODON.
012400******************************************************************
012500 100-SCAN-FOR-CODON.
012600*    0-BASED POSITIONS GO OUT TO THE CALLER; WS-SCAN-POS RUNS
012700*    1-BASED SO THE REFERENCE MODIFICATION BELOW STAYS NATURAL.
012800     IF CDN-SEQUENCE-TEXT(WS-SCAN-POS:3) = CDN-CODON-VALUE
012900*        RECORD THE HIT AND CONVERT BACK TO THE 0-BASED
013000*        POSITION THE CALLER EXPECTS BEFORE STORING IT.
013100         ADD +1 TO WS-HIT-COUNT
013200         COMPUTE CDN-HIT-POSITION(WS-HIT-COUNT) =
013300                 WS-SCAN-POS - 1
013400     END-IF.
013500 100-EXIT.
013600     EXIT.
